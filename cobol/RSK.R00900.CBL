000100*==================================================================
000200* RSK.R00900  -  900-RISKMON
000300* LEVERAGED-FUTURES MARGIN-RISK MONITOR - BATCH DRIVER
000400* APEX DERIVATIVES CLEARING - MIS DEPT
000500*==================================================================
000600
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    900-RISKMON.
000900 AUTHOR.        K. L. ABERNATHY.
001000 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001100 DATE-WRITTEN.  05/15/2024.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500* 051524 KLA       RM-2024-115 ORIGINAL PROGRAM.  DRIVES THE NEW
001600*                              MARGIN-RISK MONITOR (RSK SUITE).
001700*                              READS SUBACCT, GROUP-MATCHES POSI-
001800*                              TION BY SUB-ID, CALLS 901-RISKCALC
001900*                              FOR THE MARGIN MATH AND WRITES ONE
002000*                              STATOUT ROW PER SUBACCOUNT.
002100* 052824 KLA       RM-2024-123 ADDED THE RULES FEED AND THE CALL
002200*                              TO 902-RULEVAL.  ALERT ROWS ARE
002300*                              NOW WRITTEN TO THE NEW ALERTOUT
002400*                              FEED.
002500* 060324 DAO       RM-2024-128 ADDED THE CALL TO 903-ALERTENG FOR
002600*                              THE BUILT-IN LIQUIDATION AND ADL
002700*                              ALERTS.  ADDED UPSI-0 AS THE IN-
002800*                              SURANCE-FUND-LOW SWITCH FOR THE
002900*                              ADL WARNING - SET FROM THE JOB'S
003000*                              PARM CARD BY OPERATIONS BEFORE
003100*                              THIS STEP IS SUBMITTED.
003200* 081924 DAO       RM-2024-169 REORDERED 3000-PROCESS-SUBACCOUNTS
003300*                              SO THE BUILT-IN ALERT ENGINE (903)
003400*                              RUNS BEFORE THE USER RULE EVAL-
003500*                              UATOR (902) - A LIQUIDATED ACCOUNT
003600*                              SHOULD NOT ALSO FIRE A USER MAR-
003700*                              GIN-RATIO RULE THE SAME RUN.
003800* 112524 MJD       RM-2024-193 ADDED THE RPTOUT SUMMARY REPORT -
003900*                              ONE LINE PER SUBACCOUNT PLUS A
004000*                              JOB-LEVEL CONTROL BREAK WITH A-
004100*                              LERT AND STATUS TOTALS.  REPORT
004200*                              NOW CALLS 905-RLDESC TO ECHO EACH
004300*                              ENABLED RULE BELOW ITS OWNING
004400*                              SUBACCOUNT'S LINE.
004500* 060225 EWP       RM-2025-031 902-RULEVAL NOW TAKES A NEW LK-
004600*                              TOTAL-NOTIONAL PARAMETER FOR THE
004700*                              POSITION_SIZE RULE CONDITION -
004800*                              THIS PROGRAM PASSES THE TOTAL
004900*                              NOTIONAL COMPUTED BY 901-RISKCALC
005000*                              STRAIGHT THROUGH.
005100* 072225 PNS       RM-2025-038 901-RISKCALC AND 902-RULEVAL EACH
005200*                              KEEP THEIR OWN POSITION-TABLE
005300*                              SHAPE (901 NEEDS WIDE WORK FIELDS,
005400*                              902 ONLY NEEDS THE NARROWER PUB-
005500*                              LISHED METRICS).  ADDED 3350-
005600*                              BUILD-RULE-POS-TABLE TO TRANSLATE
005700*                              ONE INTO THE OTHER AFTER 901 RE-
005800*                              TURNS - NO SHARED COPYBOOK EXISTS
005900*                              FOR EITHER TABLE.
005910* 081025 CJW       RM-2025-057 8220-PRINT-ACCOUNT-RULES ONLY
005920*                              ECHOED A RULE ON THE RPTOUT SUMMARY
005930*                              WHEN ITS SUB-ID MATCHED THE ACCOUNT
005940*                              LINE EXACTLY - DESK-WIDE RULES
005950*                              (BLANK RUL-SUB-ID) NEVER SHOWED ON
005960*                              ANY ACCOUNT.  CONDITION NOW ALSO
005970*                              FIRES WHEN THE RULE'S SUB-ID IS
005980*                              SPACES.  SEE ALSO RM-2025-057 IN
005990*                              902-RULEVAL.
005991* 081525 ROK       RM-2025-062 RECODED THE STANDALONE COUNTERS AND
005992*                              SWITCHES SCATTERED THROUGH WORKING-
005993*                              STORAGE AT 77-LEVEL PER SHOP
005994*                              STANDARD AND GROUPED THEM UP TOP -
005995*                              THEY WERE SITTING AT 01 WITH NO
005996*                              SUBORDINATE FIELDS.  NO LOGIC CHANGED.
005997* 081925 EWP       RM-2025-063 3950-SAVE-REPORT-ROW WAS CHECKING
006010*                              WS-RPT-COUNT > 200 BEFORE THE ADD 1,
006020*                              SO A COUNT OF EXACTLY 200 STILL FELL
006030*                              THROUGH AND WROTE ROW 201 - ONE PAST
006040*                              THE END OF THE 200-OCCURS TABLE.  ALSO
006050*                              ADDED COMPUTE ROUNDED FOR STA-MMR,
006060*                              STA-IMR AND STA-LIQ-DIST-PCT (WERE
006070*                              TRUNCATING VIA A NARROWING MOVE) AND
006080*                              DEFAULTED A BLANK SUB-NICKNAME TO THE
006090*                              LITERAL 'SUBACCOUNT' ON THE RPTOUT
006095*                              DETAIL LINE.
006099
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.   IBM-390.
006400 OBJECT-COMPUTER.   IBM-390.
006500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM
006600                UPSI-0 ON  STATUS IS WS-INSURANCE-FUND-LOW
006700                       OFF STATUS IS WS-INSURANCE-FUND-OK.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SUBACCT-FILE  ASSIGN TO SUBACCT
007200         FILE STATUS IS WS-SUBACCT-STATUS.
007300     SELECT POSITION-FILE ASSIGN TO POSITION
007400         FILE STATUS IS WS-POSITION-STATUS.
007500     SELECT MARKET-FILE   ASSIGN TO MARKETS
007600         FILE STATUS IS WS-MARKET-STATUS.
007700     SELECT RULES-FILE    ASSIGN TO RULES
007800         FILE STATUS IS WS-RULES-STATUS.
007900     SELECT ALERTOUT-FILE ASSIGN TO ALERTOUT
008000         FILE STATUS IS WS-ALERTOUT-STATUS.
008100     SELECT STATOUT-FILE  ASSIGN TO STATOUT
008200         FILE STATUS IS WS-STATOUT-STATUS.
008300     SELECT RPTOUT-FILE   ASSIGN TO RPTOUT
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS WS-RPTOUT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000*------------------------------------------------------------------
009100* SUBACCT-FILE - SUBACCOUNT EQUITY/COLLATERAL MASTER.
009200* HAND-CARRIED FROM RMA.TIP60 - SHOP DOES NOT COPY FEED
009300* LAYOUTS ACROSS PROGRAMS.
009400*------------------------------------------------------------------
009500 FD  SUBACCT-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 82 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SUBACCT-RECORD.
010100 01  SUBACCT-RECORD.
010200     05  SBA-RECORD-TYPE-CD          PIC X(3).
010300         88  SBA-RECORD-IS-HEADER            VALUE 'SAH'.
010400         88  SBA-RECORD-IS-DETAIL            VALUE 'SAD'.
010500         88  SBA-RECORD-IS-TRAILER           VALUE 'SAT'.
010600     05  SBA-HEADER-AREA.
010700         10  SBH-RUN-DTE-TME             PIC X(26).
010800         10  SBH-JOB-RUN-CD              PIC X(4).
010900         10  FILLER                      PIC X(49).
011000     05  SBA-DETAIL-AREA REDEFINES SBA-HEADER-AREA.
011100         10  SUB-ID                      PIC X(8).
011200         10  SUB-ADDRESS                 PIC X(20).
011300         10  SUB-NUMBER                  PIC 9(3).
011400         10  SUB-NICKNAME                PIC X(16).
011500         10  SUB-EQUITY                  PIC S9(11)V9(2).
011600         10  SUB-FREE-COLLATERAL         PIC S9(11)V9(2).
011700         10  SUB-FC-PROVIDED             PIC X(1).
011800             88  SUB-FC-IS-PROVIDED              VALUE 'Y'.
011900             88  SUB-FC-NOT-PROVIDED             VALUE 'N'.
012000         10  SUB-LIQ-THRESHOLD-PCT       PIC 9(3)V9(2).
012100     05  SBA-TRAILER-AREA REDEFINES SBA-HEADER-AREA.
012200         10  SBT-RECORD-CT               PIC 9(9).
012300         10  FILLER                      PIC X(70).
012400     05  SBA-RECORD-X REDEFINES SBA-HEADER-AREA
012500         PIC X(79).
012600
012700*------------------------------------------------------------------
012800* POSITION-FILE - OPEN FUTURES POSITIONS.  HAND-CARRIED FROM
012900* RMP.TIP61.
013000*------------------------------------------------------------------
013100 FD  POSITION-FILE
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 77 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS POSITION-RECORD.
013700 01  POSITION-RECORD.
013800     05  PSF-RECORD-TYPE-CD          PIC X(3).
013900         88  PSF-RECORD-IS-HEADER            VALUE 'POH'.
014000         88  PSF-RECORD-IS-DETAIL            VALUE 'POD'.
014100         88  PSF-RECORD-IS-TRAILER           VALUE 'POT'.
014200     05  PSF-HEADER-AREA.
014300         10  POH-RUN-DTE-TME             PIC X(26).
014400         10  POH-JOB-RUN-CD              PIC X(4).
014500         10  FILLER                      PIC X(44).
014600     05  PSF-DETAIL-AREA REDEFINES PSF-HEADER-AREA.
014700         10  POS-SUB-ID                  PIC X(8).
014800         10  POS-MARKET                  PIC X(12).
014900         10  POS-SIZE                    PIC S9(9)V9(6).
015000         10  POS-SIDE                    PIC X(5).
015100             88  POS-SIDE-IS-LONG                VALUE 'LONG '.
015200             88  POS-SIDE-IS-SHORT               VALUE 'SHORT'.
015300         10  POS-ENTRY-PRICE             PIC 9(9)V9(4).
015400         10  POS-UNREALIZED-PNL          PIC S9(11)V9(2).
015500         10  POS-MARGIN-MODE             PIC X(8).
015600             88  POS-MODE-IS-CROSS               VALUE 'CROSS   '.
015700             88  POS-MODE-IS-ISOLATED            VALUE 'ISOLATED'.
015800     05  PSF-TRAILER-AREA REDEFINES PSF-HEADER-AREA.
015900         10  POT-RECORD-CT               PIC 9(9).
016000         10  FILLER                      PIC X(65).
016100     05  PSF-RECORD-X REDEFINES PSF-HEADER-AREA
016200         PIC X(74).
016300
016400*------------------------------------------------------------------
016500* MARKET-FILE - PER-MARKET RISK PARAMETERS.  HAND-CARRIED FROM
016600* RMM.TIP62.  LOADED INTO WS-MARKET-TABLE FOR THE RUN - THIS
016700* FD IS NOT READ AGAIN AFTER 2000-LOAD-MARKET-TABLE.
016800*------------------------------------------------------------------
016900 FD  MARKET-FILE
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 105 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS MARKET-RECORD.
017500 01  MARKET-RECORD.
017600     05  MKF-RECORD-TYPE-CD          PIC X(3).
017700         88  MKF-RECORD-IS-HEADER            VALUE 'MKH'.
017800         88  MKF-RECORD-IS-DETAIL            VALUE 'MKD'.
017900         88  MKF-RECORD-IS-TRAILER           VALUE 'MKT'.
018000     05  MKF-HEADER-AREA.
018100         10  MKH-RUN-DTE-TME             PIC X(26).
018200         10  MKH-JOB-RUN-CD              PIC X(4).
018300         10  FILLER                      PIC X(72).
018400     05  MKF-DETAIL-AREA REDEFINES MKF-HEADER-AREA.
018500         10  MKT-MARKET                  PIC X(12).
018600         10  MKT-ORACLE-PRICE            PIC 9(9)V9(4).
018700         10  MKT-MMF                     PIC 9(1)V9(6).
018800         10  MKT-BASE-IMF                PIC 9(1)V9(6).
018900         10  MKT-OPEN-INTEREST           PIC 9(11)V9(4).
019000         10  MKT-OI-LOWER-CAP            PIC 9(13)V9(2).
019100         10  MKT-OI-UPPER-CAP            PIC 9(13)V9(2).
019200         10  MKT-SPREAD-TO-MMR           PIC 9(3)V9(6).
019300         10  MKT-BANKRUPTCY-ADJ          PIC 9(3)V9(6).
019400     05  MKF-TRAILER-AREA REDEFINES MKF-HEADER-AREA.
019500         10  MKT-RECORD-CT               PIC 9(9).
019600         10  FILLER                      PIC X(93).
019700     05  MKF-RECORD-X REDEFINES MKF-HEADER-AREA
019800         PIC X(102).
019900
020000*------------------------------------------------------------------
020100* RULES-FILE - USER ALERT-RULE DEFINITIONS.  HAND-CARRIED FROM
020200* RMR.TIP63.  LOADED INTO WS-RULE-TABLE FOR THE RUN.
020300*------------------------------------------------------------------
020400 FD  RULES-FILE
020500     RECORDING MODE IS F
020600     LABEL RECORDS ARE STANDARD
020700     RECORD CONTAINS 116 CHARACTERS
020800     BLOCK CONTAINS 0 RECORDS
020900     DATA RECORD IS RULES-RECORD.
021000 01  RULES-RECORD.
021100     05  RLF-RECORD-TYPE-CD          PIC X(3).
021200         88  RLF-RECORD-IS-HEADER            VALUE 'RLH'.
021300         88  RLF-RECORD-IS-DETAIL            VALUE 'RLD'.
021400         88  RLF-RECORD-IS-TRAILER           VALUE 'RLT'.
021500     05  RLF-HEADER-AREA.
021600         10  RLH-RUN-DTE-TME             PIC X(26).
021700         10  RLH-JOB-RUN-CD              PIC X(4).
021800         10  FILLER                      PIC X(83).
021900     05  RLF-DETAIL-AREA REDEFINES RLF-HEADER-AREA.
022000         10  RUL-ID                      PIC X(8).
022100         10  RUL-SUB-ID                  PIC X(8).
022200         10  RUL-NAME                    PIC X(20).
022300         10  RUL-ENABLED                 PIC X(1).
022400             88  RUL-IS-ENABLED                  VALUE 'Y'.
022500             88  RUL-IS-DISABLED                 VALUE 'N'.
022600         10  RUL-ARCHIVED                PIC X(1).
022700             88  RUL-IS-ARCHIVED                 VALUE 'Y'.
022800             88  RUL-NOT-ARCHIVED                VALUE 'N'.
022900         10  RUL-SCOPE                   PIC X(8).
023000             88  RUL-SCOPE-IS-ACCOUNT            VALUE 'ACCOUNT '.
023100             88  RUL-SCOPE-IS-POSITION           VALUE 'POSITION'.
023200         10  RUL-POSITION-MARKET         PIC X(12).
023300         10  RUL-CONDITION-TYPE          PIC X(30).
023400         10  RUL-COMPARISON              PIC X(2).
023500             88  RUL-COMPARISON-IS-LT            VALUE 'LT'.
023600             88  RUL-COMPARISON-IS-LE            VALUE 'LE'.
023700             88  RUL-COMPARISON-IS-GT            VALUE 'GT'.
023800             88  RUL-COMPARISON-IS-GE            VALUE 'GE'.
023900             88  RUL-COMPARISON-IS-EQ            VALUE 'EQ'.
024000         10  RUL-THRESHOLD               PIC S9(11)V9(4).
024100         10  RUL-SEVERITY                PIC X(8).
024200     05  RLF-TRAILER-AREA REDEFINES RLF-HEADER-AREA.
024300         10  RLT-RECORD-CT               PIC 9(9).
024400         10  FILLER                      PIC X(104).
024500     05  RLF-RECORD-X REDEFINES RLF-HEADER-AREA
024600         PIC X(113).
024700
024800*------------------------------------------------------------------
024900* ALERTOUT-FILE - TRIGGERED-ALERT OUTPUT.  HAND-CARRIED FROM
025000* RMH.TIP64.  ONE HEADER, ZERO OR MORE DETAIL, ONE TRAILER PER
025100* RUN.
025200*------------------------------------------------------------------
025300 FD  ALERTOUT-FILE
025400     RECORDING MODE IS F
025500     LABEL RECORDS ARE STANDARD
025600     RECORD CONTAINS 224 CHARACTERS
025700     BLOCK CONTAINS 0 RECORDS
025800     DATA RECORD IS ALERTOUT-RECORD.
025900 01  ALERTOUT-RECORD.
026000     05  AHF-RECORD-TYPE-CD          PIC X(3).
026100         88  AHF-RECORD-IS-HEADER            VALUE 'AHH'.
026200         88  AHF-RECORD-IS-DETAIL            VALUE 'AHD'.
026300         88  AHF-RECORD-IS-TRAILER           VALUE 'AHT'.
026400     05  AHF-HEADER-AREA.
026500         10  AHH-RUN-DTE-TME             PIC X(26).
026600         10  AHH-JOB-RUN-CD              PIC X(4).
026700         10  FILLER                      PIC X(191).
026800     05  AHF-DETAIL-AREA REDEFINES AHF-HEADER-AREA.
026900         10  ALH-SUB-ID                  PIC X(8).
027000         10  ALH-ALERT-TYPE              PIC X(35).
027100         10  ALH-SEVERITY                PIC X(8).
027200             88  ALH-SEVERITY-IS-INFO            VALUE 'INFO    '.
027300             88  ALH-SEVERITY-IS-WARNING         VALUE 'WARNING '.
027400             88  ALH-SEVERITY-IS-CRITICAL        VALUE 'CRITICAL'.
027500         10  ALH-RULE-ID                 PIC X(8).
027600         10  ALH-MARKET                  PIC X(12).
027700         10  ALH-ACTUAL-VALUE            PIC S9(11)V9(4).
027800         10  ALH-THRESHOLD               PIC S9(11)V9(4).
027900         10  ALH-DESCRIPTION             PIC X(120).
028000     05  AHF-TRAILER-AREA REDEFINES AHF-HEADER-AREA.
028100         10  AHT-RECORD-CT               PIC 9(9).
028200         10  FILLER                      PIC X(212).
028300     05  AHF-RECORD-X REDEFINES AHF-HEADER-AREA
028400         PIC X(221).
028500
028600*------------------------------------------------------------------
028700* STATOUT-FILE - ACCOUNT RISK STATUS SNAPSHOT.  HAND-CARRIED
028800* FROM RMS.TIP65.
028900*------------------------------------------------------------------
029000 FD  STATOUT-FILE
029100     RECORDING MODE IS F
029200     LABEL RECORDS ARE STANDARD
029300     RECORD CONTAINS 91 CHARACTERS
029400     BLOCK CONTAINS 0 RECORDS
029500     DATA RECORD IS STATOUT-RECORD.
029600 01  STATOUT-RECORD.
029700     05  STF-RECORD-TYPE-CD          PIC X(1).
029800         88  STF-RECORD-IS-HEADER            VALUE 'H'.
029900         88  STF-RECORD-IS-DETAIL            VALUE 'D'.
030000         88  STF-RECORD-IS-TRAILER           VALUE 'T'.
030100     05  STF-HEADER-AREA.
030200         10  STH-RUN-DTE-TME             PIC X(26).
030300         10  STH-JOB-RUN-CD              PIC X(4).
030400         10  FILLER                      PIC X(60).
030500     05  STF-DETAIL-AREA REDEFINES STF-HEADER-AREA.
030600         10  STA-SUB-ID                  PIC X(8).
030700         10  STA-EQUITY                  PIC S9(11)V9(2).
030800         10  STA-MMR                     PIC S9(11)V9(2).
030900         10  STA-IMR                     PIC S9(11)V9(2).
031000         10  STA-FREE-COLLATERAL         PIC S9(11)V9(2).
031100         10  STA-MARGIN-RATIO            PIC S9(7)V9(4).
031200         10  STA-LIQ-DIST-PCT            PIC S9(7)V9(2).
031300         10  STA-STATUS                  PIC X(10).
031400             88  STA-STATUS-IS-SAFE              VALUE 'SAFE      '.
031500             88  STA-STATUS-IS-WARNING           VALUE 'WARNING   '.
031600             88  STA-STATUS-IS-CRITICAL          VALUE 'CRITICAL  '.
031700             88  STA-STATUS-IS-LIQUIDATED        VALUE 'LIQUIDATED'.
031800     05  STF-TRAILER-AREA REDEFINES STF-HEADER-AREA.
031900         10  STT-RECORD-CT               PIC 9(9).
032000         10  FILLER                      PIC X(81).
032100     05  STF-RECORD-X REDEFINES STF-HEADER-AREA
032200         PIC X(90).
032300
032400*------------------------------------------------------------------
032500* RPTOUT-FILE - PRINTED SUMMARY REPORT (LINE SEQUENTIAL).
032600*------------------------------------------------------------------
032700 FD  RPTOUT-FILE
032800     RECORDING MODE IS F
032900     LABEL RECORDS ARE OMITTED
033000     DATA RECORD IS RPTOUT-LINE.
033100 01  RPTOUT-LINE.
033200     05  RPT-LINE-TEXT               PIC X(130).
033300     05  FILLER                      PIC X(02).
033400
033500 WORKING-STORAGE SECTION.
033510
033520*------------------------------------------------------------------
033530* STANDALONE COUNTERS, SWITCHES AND NARROW CALL-AREA SCALARS -
033540* 77-LEVEL PER SHOP CONVENTION.  GROUP RECORDS AND TABLES STAY
033550* AT 01 BELOW.  902-RULEVAL AND 903-ALERTENG TAKE SEVERAL OF
033560* THESE FIELDS AT NARROWER WIDTHS THAN THE METRICS AREA BELOW.
033570*------------------------------------------------------------------
033580 77  WS-MARKET-COUNT              PIC S9(4)  COMP.
033590 77  WS-RULE-COUNT                PIC S9(4)  COMP.
033600 77  WS-POSITION-COUNT            PIC S9(4)  COMP.
033610 77  WS-CALL-TOTAL-MMR            PIC S9(11)V9(2).
033620 77  WS-CALL-LIQ-DIST-PCT         PIC S9(7)V9(2).
033630 77  WS-CALL-INS-FUND-LOW-SW      PIC X(1).
033640     88  WS-CALL-INS-FUND-IS-LOW          VALUE 'Y'.
033650 77  WS-ALERT-COUNT               PIC S9(4)  COMP.
033660 77  WS-RLDESC-THRESHOLD          PIC S9(9)V9(4).
033670 77  WS-RLDESC-TEXT               PIC X(120).
033680 77  WS-RPT-COUNT                 PIC S9(4)  COMP.
033690
033700*------------------------------------------------------------------
033800* FILE STATUS AND END-OF-FILE SWITCHES.
033900*------------------------------------------------------------------
034000 01  WS-FILE-STATUS-AREA.
034100     05  WS-SUBACCT-STATUS            PIC X(2).
034200     05  WS-POSITION-STATUS           PIC X(2).
034300     05  WS-MARKET-STATUS             PIC X(2).
034400     05  WS-RULES-STATUS              PIC X(2).
034500     05  WS-ALERTOUT-STATUS           PIC X(2).
034600     05  WS-STATOUT-STATUS            PIC X(2).
034700     05  WS-RPTOUT-STATUS             PIC X(2).
034800     05  FILLER                       PIC X(02).
034900
035000 01  WS-EOF-SWITCHES.
035100     05  WS-SUBACCT-EOF-SW            PIC X(1)  VALUE 'N'.
035200         88  WS-SUBACCT-IS-EOF                VALUE 'Y'.
035300     05  WS-POSITION-EOF-SW           PIC X(1)  VALUE 'N'.
035400         88  WS-POSITION-IS-EOF               VALUE 'Y'.
035500
035600*------------------------------------------------------------------
035700* WORK INDEXES AND COUNTERS.
035800*------------------------------------------------------------------
035900 01  WS-INDEXES.
036000     05  WS-IDX                       PIC S9(4)  COMP.
036100     05  WS-RUL-IDX                   PIC S9(4)  COMP.
036200     05  WS-AH-IDX                    PIC S9(4)  COMP.
036300
036400*------------------------------------------------------------------
036500* HELD-POSITION AREA - CLASSIC GROUP-MATCH LOOK-AHEAD.  POSITION-
036600* FILE IS READ ONE RECORD AHEAD OF THE SUBACCOUNT LOOP SO THE
036700* FIRST RECORD OF THE NEXT SUBACCOUNT'S GROUP IS NOT LOST.
036800*------------------------------------------------------------------
036900 01  WS-HELD-POSITION-AREA.
037000     05  WS-HELD-POS-PRESENT-SW       PIC X(1)  VALUE 'N'.
037100         88  WS-HELD-POSITION-IS-PRESENT      VALUE 'Y'.
037200     05  WS-HELD-POS-SUB-ID           PIC X(8).
037300     05  WS-HELD-POS-MARKET           PIC X(12).
037400     05  WS-HELD-POS-SIZE             PIC S9(9)V9(6).
037500     05  WS-HELD-POS-SIDE             PIC X(5).
037600     05  WS-HELD-POS-ENTRY-PRICE      PIC 9(9)V9(4).
037700     05  WS-HELD-POS-UNREALIZED-PNL   PIC S9(11)V9(2).
037800     05  WS-HELD-POS-MARGIN-MODE      PIC X(8).
037900
038000*------------------------------------------------------------------
038100* IN-MEMORY MARKET TABLE - LOADED ONCE AT INIT, SEARCHED BY
038200* 901-RISKCALC.  SAME SHAPE AS 901'S LK-MARKET-TABLE.
038300*------------------------------------------------------------------
038500 01  WS-MARKET-TABLE.
038600     05  FILLER                       PIC X(04).
038700     05  WS-MT-ENTRY OCCURS 500 TIMES
038800         ASCENDING KEY IS WS-MT-MARKET
038900         INDEXED BY WS-MT-IDX.
039000         10  WS-MT-MARKET             PIC X(12).
039100         10  WS-MT-ORACLE-PRICE       PIC 9(9)V9(4).
039200         10  WS-MT-MMF                PIC 9(1)V9(6).
039300         10  WS-MT-BASE-IMF           PIC 9(1)V9(6).
039400         10  WS-MT-OPEN-INTEREST      PIC 9(11)V9(4).
039500         10  WS-MT-OI-LOWER-CAP       PIC 9(13)V9(2).
039600         10  WS-MT-OI-UPPER-CAP       PIC 9(13)V9(2).
039700         10  WS-MT-SPREAD-TO-MMR      PIC 9(3)V9(6).
039800         10  WS-MT-BANKRUPTCY-ADJ     PIC 9(3)V9(6).
039900         10  FILLER                   PIC X(02).
040000
040100*------------------------------------------------------------------
040200* IN-MEMORY ALERT-RULE TABLE - LOADED ONCE AT INIT, PASSED
040300* UNCHANGED TO 902-RULEVAL EVERY CALL.  902 ITSELF SKIPS ANY
040400* ENTRY WHOSE RUL-SUB-ID DOES NOT OWN THE CURRENT SUBACCOUNT.
040500* SAME SHAPE AS 902'S LK-RULE-TABLE.
040600*------------------------------------------------------------------
040800 01  WS-RULE-TABLE.
040900     05  WS-RUL-ENTRY OCCURS 30 TIMES.
041000         10  WS-RUL-ID                PIC X(8).
041100         10  WS-RUL-SUB-ID            PIC X(8).
041200         10  WS-RUL-NAME              PIC X(20).
041300         10  WS-RUL-ENABLED           PIC X(1).
041400             88  WS-RUL-IS-ENABLED            VALUE 'Y'.
041500         10  WS-RUL-ARCHIVED          PIC X(1).
041600             88  WS-RUL-IS-ARCHIVED           VALUE 'Y'.
041700         10  WS-RUL-SCOPE             PIC X(8).
041800         10  WS-RUL-POSITION-MARKET   PIC X(12).
041900         10  WS-RUL-CONDITION-TYPE    PIC X(30).
042000         10  WS-RUL-COMPARISON        PIC X(2).
042100         10  WS-RUL-THRESHOLD         PIC S9(11)V9(4).
042200         10  WS-RUL-SEVERITY          PIC X(8).
042300
042400*------------------------------------------------------------------
042500* POSITION TABLE - 901-RISKCALC SHAPE.  BUILT FRESH EACH
042600* SUBACCOUNT BY THE GROUP-MATCH READ.  SAME SHAPE AS 901'S
042700* LK-POSITION-TABLE - IT IS PASSED TO 901 UNTRANSLATED.
042800*------------------------------------------------------------------
043000 01  WS-POSITION-TABLE.
043100     05  FILLER                       PIC X(04).
043200     05  WS-PT-ENTRY OCCURS 50 TIMES.
043300         10  WS-PT-MARKET             PIC X(12).
043400         10  WS-PT-SIZE                PIC S9(9)V9(6).
043500         10  WS-PT-SIDE               PIC X(5).
043600         10  WS-PT-ENTRY-PRICE        PIC 9(9)V9(4).
043700         10  WS-PT-UNREALIZED-PNL     PIC S9(11)V9(2).
043800         10  WS-PT-MARGIN-MODE        PIC X(8).
043900         10  WS-PT-ORACLE-PRICE       PIC 9(9)V9(4).
044000         10  WS-PT-EFF-IMF            PIC 9(1)V9(6).
044100         10  WS-PT-MMF                PIC 9(1)V9(6).
044200         10  WS-PT-SPREAD-TO-MMR      PIC 9(3)V9(6).
044300         10  WS-PT-BANKRUPTCY-ADJ     PIC 9(3)V9(6).
044400         10  WS-PT-NOTIONAL           PIC S9(13)V9(4).
044500         10  WS-PT-MMR-THIS           PIC S9(13)V9(4).
044600         10  WS-PT-IMR-THIS           PIC S9(13)V9(4).
044700         10  WS-PT-LEVERAGE           PIC S9(7)V9(4).
044800         10  WS-PT-LEV-VALID          PIC X(1).
044900         10  WS-PT-PNL-PCT            PIC S9(7)V9(4).
045000         10  WS-PT-PNL-PCT-VALID      PIC X(1).
045100         10  WS-PT-LIQ-DIST-PCT       PIC S9(7)V9(4).
045200         10  WS-PT-LIQ-DIST-VALID     PIC X(1).
045300         10  WS-PT-ISO-LIQ-PRICE      PIC 9(9)V9(4).
045400         10  WS-PT-ISO-LIQ-VALID      PIC X(1).
045500         10  WS-PT-CROSS-LIQ-PRICE    PIC 9(9)V9(4).
045600         10  WS-PT-CROSS-LIQ-VALID    PIC X(1).
045700         10  WS-PT-FILLABLE-PRICE     PIC 9(9)V9(4).
045800         10  WS-PT-FILLABLE-VALID     PIC X(1).
045900         10  FILLER                   PIC X(02).
046000
046100*------------------------------------------------------------------
046200* RULE-POSITION TABLE - 902-RULEVAL SHAPE.  RM-2025-038 - 901
046300* AND 902 KEEP DIFFERENT POSITION-TABLE SHAPES (901 CARRIES WIDE
046400* WORK FIELDS 902 NEVER NEEDS); 3350-BUILD-RULE-POS-TABLE
046500* TRANSLATES THE 901-SHAPE TABLE ABOVE INTO THIS ONE AFTER EACH
046600* CALL TO 901.  SAME SHAPE AS 902'S LK-POSITION-TABLE.
046700*------------------------------------------------------------------
046800 01  WS-RUL-POSITION-TABLE.
046900     05  WS-RPT-ENTRY OCCURS 50 TIMES.
047000         10  WS-RPT-MARKET            PIC X(12).
047100         10  WS-RPT-SIZE-CONTRACTS    PIC S9(9)V9(4).
047200         10  WS-RPT-SIZE-USD          PIC S9(11)V9(2).
047300         10  WS-RPT-LEVERAGE          PIC S9(3)V9(2).
047400         10  WS-RPT-ENTRY-PRICE       PIC S9(9)V9(4).
047500         10  WS-RPT-ORACLE-PRICE      PIC S9(9)V9(4).
047600         10  WS-RPT-PNL-USD           PIC S9(11)V9(2).
047700         10  WS-RPT-PNL-PERCENT       PIC S9(5)V9(2).
047800         10  WS-RPT-LIQ-DIST-PCT      PIC S9(7)V9(2).
047900         10  FILLER                   PIC X(02).
048000
048100*------------------------------------------------------------------
048200* ONE SUBACCOUNT'S CALL AREA - SAME SHAPE AS 901'S
048300* LK-SUBACCT-AREA.  MOVED FIELD-BY-FIELD FROM THE SBA-DETAIL-
048400* AREA FD RECORD BY 3100-READ-SUBACCT.
048500*------------------------------------------------------------------
048600 01  WS-CALL-SUBACCT-AREA.
048700     05  WS-CS-SUB-ID                 PIC X(8).
048800     05  WS-CS-SUB-ADDRESS            PIC X(20).
048900     05  WS-CS-SUB-NUMBER             PIC 9(3).
049000     05  WS-CS-SUB-NICKNAME           PIC X(16).
049100     05  WS-CS-SUB-EQUITY             PIC S9(11)V9(2).
049200     05  WS-CS-SUB-FREE-COLLATERAL    PIC S9(11)V9(2).
049300     05  WS-CS-SUB-FC-PROVIDED        PIC X(1).
049400     05  WS-CS-SUB-LIQ-THRESH-PCT     PIC 9(3)V9(2).
049500     05  FILLER                       PIC X(05).
049600
049700*------------------------------------------------------------------
049800* METRICS AREA RETURNED BY 901-RISKCALC - SAME SHAPE AS 901'S
049900* LK-METRICS-AREA.
050000*------------------------------------------------------------------
050100 01  WS-METRICS-AREA.
050200     05  WS-MET-TOTAL-MMR             PIC S9(13)V9(4).
050300     05  WS-MET-TOTAL-IMR             PIC S9(13)V9(4).
050400     05  WS-MET-TOTAL-NOTIONAL        PIC S9(13)V9(4).
050500     05  WS-MET-FREE-COLLATERAL       PIC S9(11)V9(2).
050600     05  WS-MET-MARGIN-RATIO          PIC S9(7)V9(4).
050700     05  WS-MET-LIQ-DIST-PCT          PIC S9(7)V9(4).
050800     05  WS-MET-STATUS                PIC X(10).
050900     05  WS-MET-IMR-PCT               PIC S9(5)V9(2).
051000     05  WS-MET-MMR-PCT               PIC S9(5)V9(2).
051100     05  WS-MET-MAX-LIQ-PENALTY       PIC S9(11)V9(2).
051200     05  WS-MET-MAX-PENALTY-VALID     PIC X(1).
051300     05  FILLER                       PIC X(05).
051400
052400*------------------------------------------------------------------
052500* ALERT HISTORY WORK TABLE - SHARED BY 903-ALERTENG AND
052600* 902-RULEVAL FOR ONE SUBACCOUNT.  WHATEVER WS-ALERT-COUNT ROWS
052700* ARE POPULATED ARE WRITTEN TO ALERTOUT-FILE AFTER BOTH CALLS.
052800* SAME SHAPE AS 902/903'S LK-ALHIST-TABLE.
052900*------------------------------------------------------------------
053100 01  WS-ALHIST-TABLE.
053200     05  WS-AH-ENTRY OCCURS 30 TIMES.
053300         10  WS-AH-SUB-ID             PIC X(8).
053400         10  WS-AH-ALERT-TYPE         PIC X(35).
053500         10  WS-AH-SEVERITY           PIC X(8).
053600         10  WS-AH-RULE-ID            PIC X(8).
053700         10  WS-AH-MARKET             PIC X(12).
053800         10  WS-AH-ACTUAL-VALUE       PIC S9(11)V9(4).
053900         10  WS-AH-THRESHOLD          PIC S9(11)V9(4).
054000         10  WS-AH-MESSAGE            PIC X(120).
054100         10  FILLER                   PIC X(02).
054200
055000*------------------------------------------------------------------
055100* JOB-LEVEL CONTROL TOTALS - PRINTED BY 8000-PRINT-REPORT.
055200*------------------------------------------------------------------
055300 01  WS-JOB-TOTALS.
055400     05  WS-TOT-SUBACCT-COUNT         PIC S9(7)  COMP.
055500     05  WS-TOT-POSITION-COUNT        PIC S9(7)  COMP.
055600     05  WS-TOT-ALERT-INFO            PIC S9(7)  COMP.
055700     05  WS-TOT-ALERT-WARNING         PIC S9(7)  COMP.
055800     05  WS-TOT-ALERT-CRITICAL        PIC S9(7)  COMP.
055900     05  WS-TOT-STATUS-SAFE           PIC S9(7)  COMP.
056000     05  WS-TOT-STATUS-WARNING        PIC S9(7)  COMP.
056100     05  WS-TOT-STATUS-CRITICAL       PIC S9(7)  COMP.
056200     05  WS-TOT-STATUS-LIQUIDATED     PIC S9(7)  COMP.
056300
056400*------------------------------------------------------------------
056500* REPORT-LINE HOLDING TABLE - ONE ROW SAVED PER SUBACCOUNT AS IT
056600* IS PROCESSED SO 8000-PRINT-REPORT CAN PRINT THE WHOLE SUMMARY
056700* IN ONE PASS AT THE END OF THE RUN WITHOUT RE-READING SUBACCT-
056800* FILE.  200-SUBACCOUNT SHOP LIMIT PER RUN.
056900*------------------------------------------------------------------
057100 01  WS-RPT-ACCT-TABLE.
057200     05  WS-RA-ENTRY OCCURS 200 TIMES.
057300         10  WS-RA-SUB-ID             PIC X(8).
057400         10  WS-RA-NICKNAME           PIC X(16).
057500         10  WS-RA-ADDRESS            PIC X(20).
057600         10  WS-RA-EQUITY             PIC S9(11)V9(2).
057700         10  WS-RA-MMR                PIC S9(13)V9(4).
057800         10  WS-RA-MARGIN-RATIO       PIC S9(7)V9(4).
057900         10  WS-RA-LIQ-DIST-PCT       PIC S9(7)V9(4).
058000         10  WS-RA-STATUS             PIC X(10).
058100         10  WS-RA-ALERT-COUNT        PIC S9(4)  COMP.
058200
058300*------------------------------------------------------------------
058400* RPTOUT DETAIL-LINE EDIT AREA.
058500*------------------------------------------------------------------
058600 01  WS-DETAIL-LINE.
058700     05  DL-SUB-ID                    PIC X(10).
058800     05  DL-NICKNAME                  PIC X(18).
058900     05  DL-EQUITY                    PIC -$$,$$$,$$$,$$9.99.
059000     05  FILLER                       PIC X(02).
059100     05  DL-MMR                       PIC -$$,$$$,$$$,$$9.99.
059200     05  FILLER                       PIC X(02).
059300     05  DL-MARGIN-RATIO              PIC -ZZZZZZ9.99.
059400     05  FILLER                       PIC X(02).
059500     05  DL-LIQ-DIST-PCT              PIC -ZZZZZZ9.99.
059600     05  FILLER                       PIC X(02).
059700     05  DL-STATUS                    PIC X(12).
059800     05  DL-ALERT-COUNT               PIC ZZ9.
059900     05  FILLER                       PIC X(21).
060000
060100 01  WS-RULE-LINE.
060200     05  RL-TAG                       PIC X(8)  VALUE '  RULE: '.
060300     05  RL-TEXT                      PIC X(120).
060400     05  FILLER                       PIC X(02).
060500
060600 01  WS-TOTAL-LINE.
060700     05  TL-LABEL                     PIC X(24).
060800     05  TL-VALUE                     PIC ZZZ,ZZ9.
060900     05  FILLER                       PIC X(99).
061000
061100 PROCEDURE DIVISION.
061200
061300*------------------------------------------------------------------
061400* 0000-MAINLINE.
061500*------------------------------------------------------------------
061600 0000-MAINLINE.
061700     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
061800     PERFORM 2000-LOAD-MARKET-TABLE THRU
061900         2000-LOAD-MARKET-TABLE-EXIT.
062000     PERFORM 2500-LOAD-RULE-TABLE THRU
062100         2500-LOAD-RULE-TABLE-EXIT.
062200     PERFORM 3000-PROCESS-SUBACCOUNTS THRU
062300         3900-PROCESS-SUBACCOUNTS-EXIT
062400         UNTIL WS-SUBACCT-IS-EOF.
062500     PERFORM 8000-PRINT-REPORT THRU 8900-PRINT-REPORT-EXIT.
062600     PERFORM 9000-TERMINATE THRU 9000-TERMINATE-EXIT.
062700     STOP RUN.
062800
062900*------------------------------------------------------------------
063000* 1000-INITIALIZE - OPEN FILES, PRIME COUNTERS, PICK UP THE
063100* INSURANCE-FUND-LOW SWITCH FROM THE JOB'S UPSI-0 PARM CARD.
063200*------------------------------------------------------------------
063300 1000-INITIALIZE.
063400     OPEN INPUT SUBACCT-FILE.
063500     OPEN INPUT POSITION-FILE.
063600     OPEN INPUT MARKET-FILE.
063700     OPEN INPUT RULES-FILE.
063800     OPEN OUTPUT ALERTOUT-FILE.
063900     OPEN OUTPUT STATOUT-FILE.
064000     OPEN OUTPUT RPTOUT-FILE.
064100     MOVE 0 TO WS-TOT-SUBACCT-COUNT WS-TOT-POSITION-COUNT.
064200     MOVE 0 TO WS-TOT-ALERT-INFO WS-TOT-ALERT-WARNING
064300         WS-TOT-ALERT-CRITICAL.
064400     MOVE 0 TO WS-TOT-STATUS-SAFE WS-TOT-STATUS-WARNING
064500         WS-TOT-STATUS-CRITICAL WS-TOT-STATUS-LIQUIDATED.
064600     MOVE 0 TO WS-RPT-COUNT.
064700     IF WS-INSURANCE-FUND-LOW
064800         MOVE 'Y' TO WS-CALL-INS-FUND-LOW-SW
064900     ELSE
065000         MOVE 'N' TO WS-CALL-INS-FUND-LOW-SW
065100     END-IF.
065200 1000-INITIALIZE-EXIT.
065300     EXIT.
065400
065500*------------------------------------------------------------------
065600* 2000-LOAD-MARKET-TABLE - MARKET-FILE ARRIVES SORTED ASCENDING
065700* ON MKT-MARKET BY THE EXTRACT JOB THAT PRODUCES IT SO THE TABLE
065800* CAN BE SEARCHED WITH SEARCH ALL IN 901-RISKCALC.
065900*------------------------------------------------------------------
066000 2000-LOAD-MARKET-TABLE.
066100     MOVE 0 TO WS-MARKET-COUNT.
066200 2000-READ-MARKET.
066300     READ MARKET-FILE
066400         AT END
066500             GO TO 2000-LOAD-MARKET-TABLE-EXIT
066600     END-READ.
066700     IF MKF-RECORD-IS-DETAIL
066800         ADD 1 TO WS-MARKET-COUNT
066900         MOVE MKT-MARKET TO WS-MT-MARKET (WS-MARKET-COUNT)
067000         MOVE MKT-ORACLE-PRICE
067100             TO WS-MT-ORACLE-PRICE (WS-MARKET-COUNT)
067200         MOVE MKT-MMF TO WS-MT-MMF (WS-MARKET-COUNT)
067300         MOVE MKT-BASE-IMF TO WS-MT-BASE-IMF (WS-MARKET-COUNT)
067400         MOVE MKT-OPEN-INTEREST
067500             TO WS-MT-OPEN-INTEREST (WS-MARKET-COUNT)
067600         MOVE MKT-OI-LOWER-CAP
067700             TO WS-MT-OI-LOWER-CAP (WS-MARKET-COUNT)
067800         MOVE MKT-OI-UPPER-CAP
067900             TO WS-MT-OI-UPPER-CAP (WS-MARKET-COUNT)
068000         MOVE MKT-SPREAD-TO-MMR
068100             TO WS-MT-SPREAD-TO-MMR (WS-MARKET-COUNT)
068200         MOVE MKT-BANKRUPTCY-ADJ
068300             TO WS-MT-BANKRUPTCY-ADJ (WS-MARKET-COUNT)
068400     END-IF.
068500     GO TO 2000-READ-MARKET.
068600 2000-LOAD-MARKET-TABLE-EXIT.
068700     EXIT.
068800
068900*------------------------------------------------------------------
069000* 2500-LOAD-RULE-TABLE - WHOLE ALERT-RULE FILE IS HELD IN MEMORY
069100* FOR THE LIFE OF THE RUN (30-ENTRY SHOP LIMIT).  902-RULEVAL
069200* FLIPS RUL-ARCHIVED IN THIS TABLE - THE CHANGE IS NEVER WRITTEN
069300* BACK TO RULES-FILE.
069400*------------------------------------------------------------------
069500 2500-LOAD-RULE-TABLE.
069600     MOVE 0 TO WS-RULE-COUNT.
069700 2500-READ-RULE.
069800     READ RULES-FILE
069900         AT END
070000             GO TO 2500-LOAD-RULE-TABLE-EXIT
070100     END-READ.
070200     IF RLF-RECORD-IS-DETAIL
070300         ADD 1 TO WS-RULE-COUNT
070400         MOVE RUL-ID TO WS-RUL-ID (WS-RULE-COUNT)
070500         MOVE RUL-SUB-ID TO WS-RUL-SUB-ID (WS-RULE-COUNT)
070600         MOVE RUL-NAME TO WS-RUL-NAME (WS-RULE-COUNT)
070700         MOVE RUL-ENABLED TO WS-RUL-ENABLED (WS-RULE-COUNT)
070800         MOVE RUL-ARCHIVED TO WS-RUL-ARCHIVED (WS-RULE-COUNT)
070900         MOVE RUL-SCOPE TO WS-RUL-SCOPE (WS-RULE-COUNT)
071000         MOVE RUL-POSITION-MARKET
071100             TO WS-RUL-POSITION-MARKET (WS-RULE-COUNT)
071200         MOVE RUL-CONDITION-TYPE
071300             TO WS-RUL-CONDITION-TYPE (WS-RULE-COUNT)
071400         MOVE RUL-COMPARISON TO WS-RUL-COMPARISON (WS-RULE-COUNT)
071500         MOVE RUL-THRESHOLD TO WS-RUL-THRESHOLD (WS-RULE-COUNT)
071600         MOVE RUL-SEVERITY TO WS-RUL-SEVERITY (WS-RULE-COUNT)
071700     END-IF.
071800     GO TO 2500-READ-RULE.
071900 2500-LOAD-RULE-TABLE-EXIT.
072000     EXIT.
072100
072200*------------------------------------------------------------------
072300* 3000-PROCESS-SUBACCOUNTS - ONE SUBACCT DETAIL RECORD PER PASS.
072400* GROUP-MATCHES POSITION-FILE BY SUB-ID, CALLS 901-RISKCALC FOR
072500* THE MARGIN MATH, THEN 903-ALERTENG (BUILT-IN ALERTS) BEFORE
072600* 902-RULEVAL (USER RULES) - RM-2024-169 - SO A LIQUIDATED
072700* ACCOUNT DOES NOT ALSO FIRE A USER MARGIN-RATIO RULE THE SAME
072800* RUN.
072900*------------------------------------------------------------------
073000 3000-PROCESS-SUBACCOUNTS.
073100     PERFORM 3100-READ-SUBACCT THRU 3100-READ-SUBACCT-EXIT.
073200     IF WS-SUBACCT-IS-EOF
073300         GO TO 3900-PROCESS-SUBACCOUNTS-EXIT
073400     END-IF.
073500     PERFORM 3200-LOAD-POSITIONS-FOR-SUB THRU
073600         3200-LOAD-POSITIONS-FOR-SUB-EXIT.
073700     PERFORM 3300-CALL-RISK-CALC THRU 3300-CALL-RISK-CALC-EXIT.
073800     PERFORM 3350-BUILD-RULE-POS-TABLE THRU
073900         3350-BUILD-RULE-POS-TABLE-EXIT.
074000     MOVE 0 TO WS-ALERT-COUNT.
074100     PERFORM 3700-CALL-ALERT-ENGINE THRU
074200         3700-CALL-ALERT-ENGINE-EXIT.
074300     PERFORM 3800-CALL-RULE-EVALUATOR THRU
074400         3800-CALL-RULE-EVALUATOR-EXIT.
074500     PERFORM 3600-WRITE-STATUS-RECORD THRU
074600         3600-WRITE-STATUS-RECORD-EXIT.
074700     PERFORM 3850-WRITE-ALERT-RECORDS THRU
074800         3850-WRITE-ALERT-RECORDS-EXIT.
074900     PERFORM 3900-ACCUMULATE-TOTALS THRU
075000         3900-ACCUMULATE-TOTALS-EXIT.
075100     PERFORM 3950-SAVE-REPORT-ROW THRU 3950-SAVE-REPORT-ROW-EXIT.
075200 3900-PROCESS-SUBACCOUNTS-EXIT.
075300     EXIT.
075400
075500*------------------------------------------------------------------
075600* 3100-READ-SUBACCT - SKIPS HEADER/TRAILER, MOVES THE DETAIL
075700* FIELDS INTO THE 901 CALL AREA.
075800*------------------------------------------------------------------
075900 3100-READ-SUBACCT.
076000     READ SUBACCT-FILE
076100         AT END
076200             SET WS-SUBACCT-IS-EOF TO TRUE
076300             GO TO 3100-READ-SUBACCT-EXIT
076400     END-READ.
076500     IF NOT SBA-RECORD-IS-DETAIL
076600         GO TO 3100-READ-SUBACCT
076700     END-IF.
076800     MOVE SUB-ID TO WS-CS-SUB-ID.
076900     MOVE SUB-ADDRESS TO WS-CS-SUB-ADDRESS.
077000     MOVE SUB-NUMBER TO WS-CS-SUB-NUMBER.
077050     IF SUB-NICKNAME = SPACES
077060         MOVE 'Subaccount' TO WS-CS-SUB-NICKNAME
077070     ELSE
077080         MOVE SUB-NICKNAME TO WS-CS-SUB-NICKNAME
077090     END-IF.
077200     MOVE SUB-EQUITY TO WS-CS-SUB-EQUITY.
077300     MOVE SUB-FREE-COLLATERAL TO WS-CS-SUB-FREE-COLLATERAL.
077400     MOVE SUB-FC-PROVIDED TO WS-CS-SUB-FC-PROVIDED.
077500     MOVE SUB-LIQ-THRESHOLD-PCT TO WS-CS-SUB-LIQ-THRESH-PCT.
077600 3100-READ-SUBACCT-EXIT.
077700     EXIT.
077800
077900*------------------------------------------------------------------
078000* 3200-LOAD-POSITIONS-FOR-SUB - CLASSIC GROUP-MATCH.  A POSITION
078100* RECORD READ FOR THE NEXT SUBACCOUNT IS HELD IN
078200* WS-HELD-POSITION-AREA UNTIL THIS SUBACCOUNT'S GROUP IS DONE.
078300*------------------------------------------------------------------
078400 3200-LOAD-POSITIONS-FOR-SUB.
078500     MOVE 0 TO WS-POSITION-COUNT.
078600     IF NOT WS-HELD-POSITION-IS-PRESENT
078700         PERFORM 3210-READ-POSITION THRU 3210-READ-POSITION-EXIT
078800     END-IF.
078900 3220-LOAD-HELD-POSITION.
079000     IF WS-POSITION-IS-EOF
079100         GO TO 3200-LOAD-POSITIONS-FOR-SUB-EXIT
079200     END-IF.
079300     IF WS-HELD-POS-SUB-ID NOT = WS-CS-SUB-ID
079400         GO TO 3200-LOAD-POSITIONS-FOR-SUB-EXIT
079500     END-IF.
079600     ADD 1 TO WS-POSITION-COUNT.
079700     MOVE WS-HELD-POS-MARKET TO WS-PT-MARKET (WS-POSITION-COUNT).
079800     MOVE WS-HELD-POS-SIZE TO WS-PT-SIZE (WS-POSITION-COUNT).
079900     MOVE WS-HELD-POS-SIDE TO WS-PT-SIDE (WS-POSITION-COUNT).
080000     MOVE WS-HELD-POS-ENTRY-PRICE
080100         TO WS-PT-ENTRY-PRICE (WS-POSITION-COUNT).
080200     MOVE WS-HELD-POS-UNREALIZED-PNL
080300         TO WS-PT-UNREALIZED-PNL (WS-POSITION-COUNT).
080400     MOVE WS-HELD-POS-MARGIN-MODE
080500         TO WS-PT-MARGIN-MODE (WS-POSITION-COUNT).
080600     MOVE 'N' TO WS-HELD-POS-PRESENT-SW.
080700     PERFORM 3210-READ-POSITION THRU 3210-READ-POSITION-EXIT.
080800     GO TO 3220-LOAD-HELD-POSITION.
080900 3200-LOAD-POSITIONS-FOR-SUB-EXIT.
081000     EXIT.
081100
081200*------------------------------------------------------------------
081300* 3210-READ-POSITION - PRIMES/REFILLS THE HELD-POSITION AREA.
081400*------------------------------------------------------------------
081500 3210-READ-POSITION.
081600     READ POSITION-FILE
081700         AT END
081800             SET WS-POSITION-IS-EOF TO TRUE
081900             GO TO 3210-READ-POSITION-EXIT
082000     END-READ.
082100     IF NOT PSF-RECORD-IS-DETAIL
082200         GO TO 3210-READ-POSITION
082300     END-IF.
082400     MOVE POS-SUB-ID TO WS-HELD-POS-SUB-ID.
082500     MOVE POS-MARKET TO WS-HELD-POS-MARKET.
082600     MOVE POS-SIZE TO WS-HELD-POS-SIZE.
082700     MOVE POS-SIDE TO WS-HELD-POS-SIDE.
082800     MOVE POS-ENTRY-PRICE TO WS-HELD-POS-ENTRY-PRICE.
082900     MOVE POS-UNREALIZED-PNL TO WS-HELD-POS-UNREALIZED-PNL.
083000     MOVE POS-MARGIN-MODE TO WS-HELD-POS-MARGIN-MODE.
083100     SET WS-HELD-POSITION-IS-PRESENT TO TRUE.
083200 3210-READ-POSITION-EXIT.
083300     EXIT.
083400
083500*------------------------------------------------------------------
083600* 3300-CALL-RISK-CALC - HANDS ONE SUBACCOUNT'S POSITION TABLE TO
083700* 901-RISKCALC AND GETS BACK LOADED METRICS.
083800*------------------------------------------------------------------
083900 3300-CALL-RISK-CALC.
084000     CALL '901-RISKCALC' USING WS-CALL-SUBACCT-AREA
084100         WS-POSITION-COUNT WS-POSITION-TABLE WS-MARKET-COUNT
084200         WS-MARKET-TABLE WS-METRICS-AREA.
084300 3300-CALL-RISK-CALC-EXIT.
084400     EXIT.
084500
084600*------------------------------------------------------------------
084700* 3350-BUILD-RULE-POS-TABLE - RM-2025-038 - 901'S POSITION TABLE
084800* CARRIES WIDE WORK FIELDS (LEVERAGE, LIQ PRICES, VALIDITY BYTES)
084900* THAT 902-RULEVAL HAS NO USE FOR; 902'S TABLE INSTEAD WANTS
085000* SIZE-IN-USD AND PNL-PERCENT, WHICH 901 NEVER COMPUTES.  THIS
085100* PARAGRAPH TRANSLATES ONE SHAPE INTO THE OTHER.  NO SHARED
085200* COPYBOOK EXISTS FOR EITHER TABLE.
085300*------------------------------------------------------------------
085400 3350-BUILD-RULE-POS-TABLE.
085500     MOVE 1 TO WS-IDX.
085600 3350-BUILD-RULE-POS-ENTRY.
085700     IF WS-IDX > WS-POSITION-COUNT
085800         GO TO 3350-BUILD-RULE-POS-TABLE-EXIT
085900     END-IF.
086000     MOVE WS-PT-MARKET (WS-IDX) TO WS-RPT-MARKET (WS-IDX).
086100     MOVE WS-PT-SIZE (WS-IDX) TO WS-RPT-SIZE-CONTRACTS (WS-IDX).
086200     COMPUTE WS-RPT-SIZE-USD (WS-IDX) ROUNDED =
086300         WS-PT-SIZE (WS-IDX) * WS-PT-ORACLE-PRICE (WS-IDX).
086400     IF WS-RPT-SIZE-USD (WS-IDX) < 0
086500         COMPUTE WS-RPT-SIZE-USD (WS-IDX) =
086600             WS-RPT-SIZE-USD (WS-IDX) * -1
086700     END-IF.
086800     MOVE WS-PT-LEVERAGE (WS-IDX) TO WS-RPT-LEVERAGE (WS-IDX).
086900     MOVE WS-PT-ENTRY-PRICE (WS-IDX)
087000         TO WS-RPT-ENTRY-PRICE (WS-IDX).
087100     MOVE WS-PT-ORACLE-PRICE (WS-IDX)
087200         TO WS-RPT-ORACLE-PRICE (WS-IDX).
087300     MOVE WS-PT-UNREALIZED-PNL (WS-IDX)
087400         TO WS-RPT-PNL-USD (WS-IDX).
087500     MOVE WS-PT-PNL-PCT (WS-IDX) TO WS-RPT-PNL-PERCENT (WS-IDX).
087600     MOVE WS-PT-LIQ-DIST-PCT (WS-IDX)
087700         TO WS-RPT-LIQ-DIST-PCT (WS-IDX).
087800     ADD 1 TO WS-IDX.
087900     GO TO 3350-BUILD-RULE-POS-ENTRY.
088000 3350-BUILD-RULE-POS-TABLE-EXIT.
088100     EXIT.
088200
088300*------------------------------------------------------------------
088400* 3600-WRITE-STATUS-RECORD - ONE STATOUT ROW PER SUBACCOUNT.
088500*------------------------------------------------------------------
088600 3600-WRITE-STATUS-RECORD.
088700     MOVE 'D' TO STF-RECORD-TYPE-CD.
088800     MOVE WS-CS-SUB-ID TO STA-SUB-ID.
088900     MOVE WS-CS-SUB-EQUITY TO STA-EQUITY.
089000     COMPUTE STA-MMR ROUNDED = WS-MET-TOTAL-MMR.
089100     COMPUTE STA-IMR ROUNDED = WS-MET-TOTAL-IMR.
089200     MOVE WS-MET-FREE-COLLATERAL TO STA-FREE-COLLATERAL.
089300     MOVE WS-MET-MARGIN-RATIO TO STA-MARGIN-RATIO.
089400     COMPUTE STA-LIQ-DIST-PCT ROUNDED = WS-MET-LIQ-DIST-PCT.
089500     MOVE WS-MET-STATUS TO STA-STATUS.
089600     WRITE STATOUT-RECORD.
089700 3600-WRITE-STATUS-RECORD-EXIT.
089800     EXIT.
089900
090000*------------------------------------------------------------------
090100* 3700-CALL-ALERT-ENGINE - BUILT-IN LIQUIDATION/ADL-WARNING
090200* ALERTS.  RUNS BEFORE THE USER RULE EVALUATOR - RM-2024-169.
090300*------------------------------------------------------------------
090400 3700-CALL-ALERT-ENGINE.
090500     MOVE WS-MET-LIQ-DIST-PCT TO WS-CALL-LIQ-DIST-PCT.
090600     CALL '903-ALERTENG' USING WS-CS-SUB-ID WS-CALL-LIQ-DIST-PCT
090700         WS-CS-SUB-LIQ-THRESH-PCT WS-MET-MARGIN-RATIO
090800         WS-CALL-INS-FUND-LOW-SW WS-ALERT-COUNT WS-ALHIST-TABLE.
090900 3700-CALL-ALERT-ENGINE-EXIT.
091000     EXIT.
091100
091200*------------------------------------------------------------------
091300* 3800-CALL-RULE-EVALUATOR - USER-DEFINED ALERT RULES.  THE FULL
091400* IN-MEMORY RULE TABLE IS PASSED EVERY CALL - 902 SKIPS ANY ROW
091500* NOT OWNED BY THIS SUBACCOUNT.
091600*------------------------------------------------------------------
091700 3800-CALL-RULE-EVALUATOR.
091800     MOVE WS-MET-TOTAL-MMR TO WS-CALL-TOTAL-MMR.
091900     MOVE WS-MET-LIQ-DIST-PCT TO WS-CALL-LIQ-DIST-PCT.
092000     CALL '902-RULEVAL' USING WS-CS-SUB-ID WS-CS-SUB-EQUITY
092100         WS-CALL-TOTAL-MMR WS-MET-TOTAL-NOTIONAL
092200         WS-MET-FREE-COLLATERAL WS-MET-MARGIN-RATIO
092300         WS-CALL-LIQ-DIST-PCT WS-POSITION-COUNT
092400         WS-RUL-POSITION-TABLE WS-RULE-COUNT WS-RULE-TABLE
092500         WS-ALERT-COUNT WS-ALHIST-TABLE.
092600 3800-CALL-RULE-EVALUATOR-EXIT.
092700     EXIT.
092800
092900*------------------------------------------------------------------
093000* 3850-WRITE-ALERT-RECORDS - EMPTIES WHATEVER ROWS 903 AND 902
093100* POPULATED IN WS-ALHIST-TABLE FOR THIS SUBACCOUNT.
093200*------------------------------------------------------------------
093300 3850-WRITE-ALERT-RECORDS.
093400     MOVE 1 TO WS-AH-IDX.
093500 3850-WRITE-ALERT-ENTRY.
093600     IF WS-AH-IDX > WS-ALERT-COUNT
093700         GO TO 3850-WRITE-ALERT-RECORDS-EXIT
093800     END-IF.
093900     MOVE 'D' TO AHF-RECORD-TYPE-CD.
094000     MOVE WS-AH-SUB-ID (WS-AH-IDX) TO ALH-SUB-ID.
094100     MOVE WS-AH-ALERT-TYPE (WS-AH-IDX) TO ALH-ALERT-TYPE.
094200     MOVE WS-AH-SEVERITY (WS-AH-IDX) TO ALH-SEVERITY.
094300     MOVE WS-AH-RULE-ID (WS-AH-IDX) TO ALH-RULE-ID.
094400     MOVE WS-AH-MARKET (WS-AH-IDX) TO ALH-MARKET.
094500     MOVE WS-AH-ACTUAL-VALUE (WS-AH-IDX) TO ALH-ACTUAL-VALUE.
094600     MOVE WS-AH-THRESHOLD (WS-AH-IDX) TO ALH-THRESHOLD.
094700     MOVE WS-AH-MESSAGE (WS-AH-IDX) TO ALH-DESCRIPTION.
094800     WRITE ALERTOUT-RECORD.
094900     EVALUATE WS-AH-SEVERITY (WS-AH-IDX)
095000         WHEN 'INFO'
095100             ADD 1 TO WS-TOT-ALERT-INFO
095200         WHEN 'WARNING'
095300             ADD 1 TO WS-TOT-ALERT-WARNING
095400         WHEN 'CRITICAL'
095500             ADD 1 TO WS-TOT-ALERT-CRITICAL
095600     END-EVALUATE.
095700     ADD 1 TO WS-AH-IDX.
095800     GO TO 3850-WRITE-ALERT-ENTRY.
095900 3850-WRITE-ALERT-RECORDS-EXIT.
096000     EXIT.
096100
096200*------------------------------------------------------------------
096300* 3900-ACCUMULATE-TOTALS - JOB-LEVEL CONTROL TOTALS FOR THE
096400* SUMMARY REPORT.
096500*------------------------------------------------------------------
096600 3900-ACCUMULATE-TOTALS.
096700     ADD 1 TO WS-TOT-SUBACCT-COUNT.
096800     ADD WS-POSITION-COUNT TO WS-TOT-POSITION-COUNT.
096900     EVALUATE WS-MET-STATUS
097000         WHEN 'SAFE      '
097100             ADD 1 TO WS-TOT-STATUS-SAFE
097200         WHEN 'WARNING   '
097300             ADD 1 TO WS-TOT-STATUS-WARNING
097400         WHEN 'CRITICAL  '
097500             ADD 1 TO WS-TOT-STATUS-CRITICAL
097600         WHEN 'LIQUIDATED'
097700             ADD 1 TO WS-TOT-STATUS-LIQUIDATED
097800     END-EVALUATE.
097900 3900-ACCUMULATE-TOTALS-EXIT.
098000     EXIT.
098100
098200*------------------------------------------------------------------
098300* 3950-SAVE-REPORT-ROW - RM-2024-193 - SAVES THIS SUBACCOUNT'S
098400* PRINT DATA SO 8000-PRINT-REPORT CAN WRITE THE WHOLE SUMMARY IN
098500* ONE PASS AT THE END OF THE RUN.
098600*------------------------------------------------------------------
098700 3950-SAVE-REPORT-ROW.
098800     IF WS-RPT-COUNT >= 200
098900         GO TO 3950-SAVE-REPORT-ROW-EXIT
099000     END-IF.
099100     ADD 1 TO WS-RPT-COUNT.
099200     MOVE WS-CS-SUB-ID TO WS-RA-SUB-ID (WS-RPT-COUNT).
099300     MOVE WS-CS-SUB-NICKNAME TO WS-RA-NICKNAME (WS-RPT-COUNT).
099400     MOVE WS-CS-SUB-ADDRESS TO WS-RA-ADDRESS (WS-RPT-COUNT).
099500     MOVE WS-CS-SUB-EQUITY TO WS-RA-EQUITY (WS-RPT-COUNT).
099600     MOVE WS-MET-TOTAL-MMR TO WS-RA-MMR (WS-RPT-COUNT).
099700     MOVE WS-MET-MARGIN-RATIO TO WS-RA-MARGIN-RATIO (WS-RPT-COUNT).
099800     MOVE WS-MET-LIQ-DIST-PCT
099900         TO WS-RA-LIQ-DIST-PCT (WS-RPT-COUNT).
100000     MOVE WS-MET-STATUS TO WS-RA-STATUS (WS-RPT-COUNT).
100100     MOVE WS-ALERT-COUNT TO WS-RA-ALERT-COUNT (WS-RPT-COUNT).
100200 3950-SAVE-REPORT-ROW-EXIT.
100300     EXIT.
100400
100500*------------------------------------------------------------------
100600* 8000-PRINT-REPORT - RPTOUT SUMMARY.  ONE DETAIL LINE PER
100700* SUBACCOUNT (FROM WS-RPT-ACCT-TABLE, SAVED AS EACH ACCOUNT WAS
100800* PROCESSED), FOLLOWED BY ITS ENABLED RULES ECHOED THROUGH
100900* 905-RLDESC, THEN A SINGLE JOB-LEVEL CONTROL BREAK WITH
101000* TOTALS - RM-2024-193.
101100*------------------------------------------------------------------
101200 8000-PRINT-REPORT.
101300     PERFORM 8100-PRINT-HEADINGS THRU 8100-PRINT-HEADINGS-EXIT.
101400     MOVE 1 TO WS-IDX.
101500 8200-PRINT-ACCOUNT-LOOP.
101600     IF WS-IDX > WS-RPT-COUNT
101700         GO TO 8300-PRINT-TOTALS
101800     END-IF.
101900     PERFORM 8210-PRINT-ACCOUNT-LINE THRU
102000         8210-PRINT-ACCOUNT-LINE-EXIT.
102100     MOVE 1 TO WS-RUL-IDX.
102200 8220-PRINT-ACCOUNT-RULES.
102300     IF WS-RUL-IDX > WS-RULE-COUNT
102400         GO TO 8290-NEXT-ACCOUNT
102500     END-IF.
102600     IF (WS-RUL-SUB-ID (WS-RUL-IDX) = SPACES
102620         OR WS-RUL-SUB-ID (WS-RUL-IDX) = WS-RA-SUB-ID (WS-IDX))
102700         AND WS-RUL-IS-ENABLED (WS-RUL-IDX)
102800         PERFORM 8230-PRINT-RULE-LINE THRU
102900             8230-PRINT-RULE-LINE-EXIT
103000     END-IF.
103100     ADD 1 TO WS-RUL-IDX.
103200     GO TO 8220-PRINT-ACCOUNT-RULES.
103300 8290-NEXT-ACCOUNT.
103400     ADD 1 TO WS-IDX.
103500     GO TO 8200-PRINT-ACCOUNT-LOOP.
103600 8300-PRINT-TOTALS.
103700     PERFORM 8400-PRINT-TOTAL-LINES THRU
103800         8400-PRINT-TOTAL-LINES-EXIT.
103900 8900-PRINT-REPORT-EXIT.
104000     EXIT.
104100
104200*------------------------------------------------------------------
104300* 8100-PRINT-HEADINGS.
104400*------------------------------------------------------------------
104500 8100-PRINT-HEADINGS.
104600     MOVE SPACES TO RPT-LINE-TEXT.
104700     MOVE 'APEX DERIVATIVES CLEARING - MARGIN-RISK MONITOR'
104800         TO RPT-LINE-TEXT.
104900     WRITE RPTOUT-LINE.
105000     MOVE SPACES TO RPT-LINE-TEXT.
105100     MOVE 'SUB-ID' TO RPT-LINE-TEXT (1:6).
105200     MOVE 'NICKNAME' TO RPT-LINE-TEXT (11:8).
105300     MOVE 'EQUITY' TO RPT-LINE-TEXT (40:6).
105400     MOVE 'MMR' TO RPT-LINE-TEXT (60:3).
105500     MOVE 'MARGIN %' TO RPT-LINE-TEXT (70:8).
105600     MOVE 'LIQ DIST %' TO RPT-LINE-TEXT (82:10).
105700     MOVE 'STATUS' TO RPT-LINE-TEXT (95:6).
105800     MOVE 'ALR' TO RPT-LINE-TEXT (107:3).
105900     WRITE RPTOUT-LINE.
106000 8100-PRINT-HEADINGS-EXIT.
106100     EXIT.
106200
106300*------------------------------------------------------------------
106400* 8210-PRINT-ACCOUNT-LINE - ONE ROW PER SUBACCOUNT.
106500*------------------------------------------------------------------
106600 8210-PRINT-ACCOUNT-LINE.
106700     MOVE SPACES TO WS-DETAIL-LINE.
106800     MOVE WS-RA-SUB-ID (WS-IDX) TO DL-SUB-ID.
106900     MOVE WS-RA-NICKNAME (WS-IDX) TO DL-NICKNAME.
107000     MOVE WS-RA-EQUITY (WS-IDX) TO DL-EQUITY.
107100     MOVE WS-RA-MMR (WS-IDX) TO DL-MMR.
107200     MOVE WS-RA-MARGIN-RATIO (WS-IDX) TO DL-MARGIN-RATIO.
107300     MOVE WS-RA-LIQ-DIST-PCT (WS-IDX) TO DL-LIQ-DIST-PCT.
107400     MOVE WS-RA-STATUS (WS-IDX) TO DL-STATUS.
107500     MOVE WS-RA-ALERT-COUNT (WS-IDX) TO DL-ALERT-COUNT.
107600     MOVE WS-DETAIL-LINE TO RPT-LINE-TEXT.
107700     WRITE RPTOUT-LINE.
107800 8210-PRINT-ACCOUNT-LINE-EXIT.
107900     EXIT.
108000
108100*------------------------------------------------------------------
108200* 8230-PRINT-RULE-LINE - CALLS 905-RLDESC TO ECHO THE RULE'S
108300* PLAIN-ENGLISH DEFINITION UNDERNEATH ITS OWNING ACCOUNT'S LINE.
108400*------------------------------------------------------------------
108500 8230-PRINT-RULE-LINE.
108600     MOVE SPACES TO WS-RLDESC-TEXT.
108700     MOVE WS-RUL-THRESHOLD (WS-RUL-IDX) TO WS-RLDESC-THRESHOLD.
108800     CALL '905-RLDESC' USING WS-RA-NICKNAME (WS-IDX)
108900         WS-RA-ADDRESS (WS-IDX)
109000         WS-RUL-POSITION-MARKET (WS-RUL-IDX)
109100         WS-RUL-CONDITION-TYPE (WS-RUL-IDX)
109200         WS-RUL-COMPARISON (WS-RUL-IDX)
109300         WS-RLDESC-THRESHOLD WS-RLDESC-TEXT.
109400     MOVE SPACES TO WS-RULE-LINE.
109500     MOVE WS-RLDESC-TEXT TO RL-TEXT.
109600     MOVE WS-RULE-LINE TO RPT-LINE-TEXT.
109700     WRITE RPTOUT-LINE.
109800 8230-PRINT-RULE-LINE-EXIT.
109900     EXIT.
110000
110100*------------------------------------------------------------------
110200* 8400-PRINT-TOTAL-LINES - JOB-LEVEL CONTROL BREAK.
110300*------------------------------------------------------------------
110400 8400-PRINT-TOTAL-LINES.
110500     MOVE SPACES TO RPT-LINE-TEXT.
110600     WRITE RPTOUT-LINE.
110700     MOVE 'SUBACCOUNTS PROCESSED . . . . . .' TO TL-LABEL.
110800     MOVE WS-TOT-SUBACCT-COUNT TO TL-VALUE.
110900     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
111000     WRITE RPTOUT-LINE.
111100     MOVE 'POSITIONS PROCESSED . . . . . . .' TO TL-LABEL.
111200     MOVE WS-TOT-POSITION-COUNT TO TL-VALUE.
111300     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
111400     WRITE RPTOUT-LINE.
111500     MOVE 'ALERTS - INFO . . . . . . . . . .' TO TL-LABEL.
111600     MOVE WS-TOT-ALERT-INFO TO TL-VALUE.
111700     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
111800     WRITE RPTOUT-LINE.
111900     MOVE 'ALERTS - WARNING. . . . . . . . .' TO TL-LABEL.
112000     MOVE WS-TOT-ALERT-WARNING TO TL-VALUE.
112100     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
112200     WRITE RPTOUT-LINE.
112300     MOVE 'ALERTS - CRITICAL . . . . . . . .' TO TL-LABEL.
112400     MOVE WS-TOT-ALERT-CRITICAL TO TL-VALUE.
112500     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
112600     WRITE RPTOUT-LINE.
112700     MOVE 'STATUS - SAFE . . . . . . . . . .' TO TL-LABEL.
112800     MOVE WS-TOT-STATUS-SAFE TO TL-VALUE.
112900     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
113000     WRITE RPTOUT-LINE.
113100     MOVE 'STATUS - WARNING. . . . . . . . .' TO TL-LABEL.
113200     MOVE WS-TOT-STATUS-WARNING TO TL-VALUE.
113300     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
113400     WRITE RPTOUT-LINE.
113500     MOVE 'STATUS - CRITICAL . . . . . . . .' TO TL-LABEL.
113600     MOVE WS-TOT-STATUS-CRITICAL TO TL-VALUE.
113700     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
113800     WRITE RPTOUT-LINE.
113900     MOVE 'STATUS - LIQUIDATED . . . . . . .' TO TL-LABEL.
114000     MOVE WS-TOT-STATUS-LIQUIDATED TO TL-VALUE.
114100     MOVE WS-TOTAL-LINE TO RPT-LINE-TEXT.
114200     WRITE RPTOUT-LINE.
114300 8400-PRINT-TOTAL-LINES-EXIT.
114400     EXIT.
114500
114600*------------------------------------------------------------------
114700* 9000-TERMINATE - CLOSE ALL FILES AND END THE RUN.
114800*------------------------------------------------------------------
114900 9000-TERMINATE.
115000     CLOSE SUBACCT-FILE.
115100     CLOSE POSITION-FILE.
115200     CLOSE MARKET-FILE.
115300     CLOSE RULES-FILE.
115400     CLOSE ALERTOUT-FILE.
115500     CLOSE STATOUT-FILE.
115600     CLOSE RPTOUT-FILE.
115700 9000-TERMINATE-EXIT.
115800     EXIT.
115900
