000100*==================================================================
000200* RMR.TIP63  -  ALERT-RULE DEFINITION RECORD
000300* APEX DERIVATIVES CLEARING - MIS DEPT
000400*==================================================================
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RMR-ALRULE-FEED.
000800 AUTHOR.        C. J. WEBER.
000900 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001000 DATE-WRITTEN.  11/30/1991.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300
001400* 113091 CJW       N/A         ORIGINAL LAYOUT - CUSTOMER MASTER
001500*                              POSITION EXTRACT FOR BRANCH
001600*                              SUPPORT.
001700* 042693 CJW       CR-1902     ADDED CUSTOMER-STATUS 88-LEVEL
001800*                              SWITCHES PER COMPLIANCE REQUEST.
001900* 110398 ROK       Y2K-004     Y2K REVIEW - NO 2-DIGIT YEAR
002000*                              FIELDS PRESENT. SIGNED OFF.
002100* 082501 ROK       CR-2985     DROPPED CUSTOMER-MAILING-ADDRESS
002200*                              BLOCK - SUPERSEDED BY THE NEW
002300*                              CENTRAL-ADDRESS-FILE FEED.
002400* 051906 MJD       CR-3410     ADDED RAW ALTERNATE VIEW FOR
002500*                              THE FILE-COMPARE UTILITY.
002600* 102914 KLA       CR-4602     RETIRED CUSTOMER-MASTER LAYOUT.
002700*                              RECORD NOW CARRIES ONE USER-
002800*                              DEFINED ALERT-RULE DEFINITION
002900*                              FOR THE NEW MARGIN-RISK
003000*                              SUBSYSTEM. INDICATOR-BYTE AND
003100*                              88-LEVEL STYLE OF THE OLD
003200*                              CUSTOMER-STATUS FIELDS CARRIED
003300*                              FORWARD FOR RUL-ENABLED, RUL-
003400*                              ARCHIVED AND RUL-COMPARISON.
003500* 051924 KLA       RM-2024-118 ADDED RUL-ID, RUL-SUB-ID, RUL-
003600*                              NAME, RUL-SCOPE, RUL-POSITION-
003700*                              MARKET, RUL-CONDITION-TYPE, RUL-
003800*                              THRESHOLD, RUL-SEVERITY FOR RSK
003900*                              SUITE.
004000* 072224 DAO       RM-2024-166 ADDED RUL-ARCHIVED - RULE EVAL-
004100*                              UATOR NOW FLIPS THIS TO 'Y' THE
004200*                              FIRST TIME A RULE FIRES SO IT
004300*                              WILL NOT RE-FIRE LATER IN THE
004400*                              SAME RUN. RULE TABLE IS IN-
004500*                              MEMORY ONLY - CHANGE IS NOT
004600*                              WRITTEN BACK TO RULES FILE.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT RMR-ALRULE-FEED ASSIGN TO RULES.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  RMR-ALRULE-FEED
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 116 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS RMR-ALRULE-RECORD.
006500 01  RMR-ALRULE-RECORD.
006600     05  RMR-RECORD-TYPE-CD             PIC X(3).
006700         88  RMR-RECORD-IS-HEADER            VALUE 'RLH'.
006800         88  RMR-RECORD-IS-DETAIL            VALUE 'RLD'.
006900         88  RMR-RECORD-IS-TRAILER           VALUE 'RLT'.
007000     05  ALRULE-HEADER-AREA.
007100         10  RLH-RUN-DTE-TME             PIC X(26).
007200         10  RLH-JOB-RUN-CD              PIC X(4).
007300             88  RLH-JOB-RUN-TEST                VALUE 'TEST'.
007400             88  RLH-JOB-RUN-PROD                VALUE 'PROD'.
007500         10  FILLER                      PIC X(83).
007600     05  ALRULE-DETAIL-AREA REDEFINES ALRULE-HEADER-AREA.
007700         10  RUL-ID                      PIC X(8).
007800         10  RUL-SUB-ID                  PIC X(8).
007900         10  RUL-NAME                    PIC X(20).
008000         10  RUL-ENABLED                 PIC X(1).
008100             88  RUL-IS-ENABLED                  VALUE 'Y'.
008200             88  RUL-IS-DISABLED                 VALUE 'N'.
008300         10  RUL-ARCHIVED                PIC X(1).
008400             88  RUL-IS-ARCHIVED                 VALUE 'Y'.
008500             88  RUL-NOT-ARCHIVED                VALUE 'N'.
008600         10  RUL-SCOPE                   PIC X(8).
008700             88  RUL-SCOPE-IS-ACCOUNT            VALUE 'ACCOUNT '.
008800             88  RUL-SCOPE-IS-POSITION           VALUE 'POSITION'.
008900         10  RUL-POSITION-MARKET         PIC X(12).
009000         10  RUL-CONDITION-TYPE          PIC X(30).
009100         10  RUL-COMPARISON              PIC X(2).
009200             88  RUL-COMPARISON-IS-LT            VALUE 'LT'.
009300             88  RUL-COMPARISON-IS-LE            VALUE 'LE'.
009400             88  RUL-COMPARISON-IS-GT            VALUE 'GT'.
009500             88  RUL-COMPARISON-IS-GE            VALUE 'GE'.
009600             88  RUL-COMPARISON-IS-EQ            VALUE 'EQ'.
009700         10  RUL-THRESHOLD               PIC S9(11)V9(4).
009800         10  RUL-SEVERITY                PIC X(8).
009900     05  ALRULE-TRAILER-AREA REDEFINES ALRULE-HEADER-AREA.
010000         10  RLT-RECORD-CT               PIC 9(9).
010100         10  FILLER                      PIC X(104).
010200     05  ALRULE-RECORD-X REDEFINES ALRULE-HEADER-AREA
010300         PIC X(113).
010400
010500 WORKING-STORAGE SECTION.
010600
010700 PROCEDURE DIVISION.
010800 0000-MAINLINE.
010900* THIS MEMBER IS A RECORD-LAYOUT REFERENCE ONLY - IT IS NEVER
011000* RUN AS A LOAD MODULE.  RSK.R00900 CARRIES ITS OWN COPY OF
011100* THIS FD/01 (SHOP DOES NOT USE A COPY LIBRARY FOR FEEDS).
011200     STOP RUN.
