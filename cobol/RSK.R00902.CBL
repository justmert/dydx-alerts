000100*==================================================================
000200* RSK.R00902  -  902-RULEVAL
000300* USER-DEFINED ALERT-RULE EVALUATOR
000400* APEX DERIVATIVES CLEARING - MIS DEPT
000500*==================================================================
000600
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    902-RULEVAL.
000900 AUTHOR.        K. L. ABERNATHY.
001000 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001100 DATE-WRITTEN.  05/28/2024.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500* 052824 KLA       RM-2024-122 ORIGINAL PROGRAM.  SCANS THE IN-
001600*                              MEMORY ALERT-RULE TABLE FOR ONE
001700*                              SUBACCOUNT, RESOLVES EACH RULE'S
001800*                              ACTUAL VALUE, APPLIES ITS COMPARI-
001900*                              SON OPERATOR AND EMITS AN ALERT
002000*                              HISTORY ROW WHEN THE CONDITION IS
002100*                              MET.  CALLED FROM 900-RISKMON
002200*                              3800-CALL-RULE-EVALUATOR.
002300* 072224 DAO       RM-2024-166 ADDED 4000-ARCHIVE-RULE - RULE IS
002400*                              FLAGGED RUL-ARCHIVED = 'Y' IN THE
002500*                              IN-MEMORY TABLE THE FIRST TIME IT
002600*                              FIRES SO IT WILL NOT RE-FIRE LATER
002700*                              IN THE SAME RUN.  CHANGE IS NOT
002800*                              WRITTEN BACK TO THE RULES FILE.
002900* 120324 MJD       RM-2024-201 ADDED POSITION-SCOPE CONDITION
003000*                              TYPES (8 NEW ONES) - ORIGINAL
003100*                              RELEASE ONLY HANDLED THE 5
003200*                              ACCOUNT-SCOPE CONDITIONS.
003300* 041525 MJD       RM-2025-022 EQ COMPARISON NOW USES A 0.001
003400*                              TOLERANCE BAND RATHER THAN AN
003500*                              EXACT MATCH - FLOATING THRESHOLD
003600*                              VALUES WERE NEVER FIRING.
003700* 060225 EWP       RM-2025-031 POSITION_SIZE WAS RESOLVING TO
003800*                              THE TOTAL MMR FIGURE - AUDIT
003900*                              CAUGHT THIS AGAINST THE RULE-
004000*                              WRITER'S ORIGINAL INTENT (SUM OF
004100*                              ABSOLUTE POSITION NOTIONAL).
004200*                              900-RISKMON NOW PASSES THE TOTAL
004300*                              NOTIONAL FROM 901-RISKCALC AS A
004400*                              NEW PARAMETER, LK-TOTAL-NOTIONAL.
004410* 081025 CJW       RM-2025-057 1000-SCAN-RULE-TABLE WAS SKIPPING
004420*                              EVERY DESK-WIDE RULE (RUL-SUB-ID
004430*                              LEFT BLANK ON THE MAINT SCREEN
004440*                              MEANS "ALL SUBACCOUNTS" PER THE
004450*                              RULE-WRITER GUIDE) - THE SUB-ID
004460*                              COMPARE NOW ALSO CHECKS FOR SPACES
004470*                              BEFORE EXCLUDING THE ENTRY.
004480* 081525 ROK       RM-2025-061 WS-ACTUAL-VALUE WAS ONLY 9 INTEGER
004481*                              DIGITS WIDE - TOO NARROW FOR
004482*                              LK-TOTAL-NOTIONAL (13 DIGITS) AND
004483*                              THE PER-POSITION USD FIELDS (11
004484*                              DIGITS) FEEDING THE POSITION_SIZE,
004485*                              POSITION_SIZE_USD AND POSITION_PNL
004486*                              CONDITION TYPES - LARGE ACCOUNTS
004487*                              WERE SILENTLY TRUNCATED BEFORE THE
004488*                              COMPARISON AND BEFORE THE VALUE WAS
004489*                              LOGGED TO ALERT-HISTORY.  WIDENED
004490*                              WS-ACTUAL-VALUE (AND THE EQ-DIFF
004491*                              TOLERANCE WORK FIELD) TO MATCH THE
004492*                              WIDEST SOURCE FIELD.
004493* 081525 ROK       RM-2025-062 RECODED THE STANDALONE WORKING-
004494*                              STORAGE SCALARS (WS-IDX, WS-RULE-
004495*                              NAME, WS-MARKET, ETC) AT 77-LEVEL
004496*                              PER SHOP STANDARD.  NO LOGIC CHANGED.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 77  WS-IDX                          PIC S9(4)  COMP.
005500 77  WS-ALERT-IDX                    PIC S9(4)  COMP.
005600 77  WS-POSITION-FOUND                PIC X(1).
005700     88  WS-POSITION-WAS-FOUND           VALUE 'Y'.
005800 77  WS-CONDITION-MET                PIC X(1).
005900     88  WS-CONDITION-WAS-MET            VALUE 'Y'.
006000 77  WS-ACTUAL-VALUE                 PIC S9(13)V9(4).
006100 77  WS-ACTUAL-VALUE-BYTES REDEFINES WS-ACTUAL-VALUE
006200         PIC X(17).
006300 77  WS-RULE-NAME                    PIC X(20).
006400 77  WS-MARKET                       PIC X(12).
006500 77  WS-DESCRIPTION                  PIC X(120).
006600 77  WS-EQ-TOLERANCE                 PIC S9(1)V9(4) VALUE .0010.
006700* TOLERANCE BAND WORK AREA FOR THE EQ COMPARISON.
006800 01  WS-EQ-DIFF-AREA.
006900     05  WS-EQ-DIFF                  PIC S9(13)V9(4).
007000     05  WS-EQ-DIFF-BYTES REDEFINES WS-EQ-DIFF
007100         PIC X(17).
007200* ALTERNATE VIEW OF THE RESOLVED-VALUE WORK ITEM - CARRIED
007300* FORWARD FROM THE OLD CR-4602 FILE-COMPARE UTILITY.
007400 01  WS-RESOLVE-AREA.
007500     05  WS-RESOLVE-WORK             PIC S9(9)V9(4).
007600     05  WS-RESOLVE-BYTES REDEFINES WS-RESOLVE-WORK
007700         PIC X(7).
007800
007900 LINKAGE SECTION.
008000 01  LK-SUB-ID                       PIC X(8).
008100 01  LK-EQUITY                       PIC S9(11)V9(2).
008200 01  LK-TOTAL-MMR                    PIC S9(11)V9(2).
008300 01  LK-TOTAL-NOTIONAL               PIC S9(13)V9(4).
008400 01  LK-FREE-COLLATERAL              PIC S9(11)V9(2).
008500 01  LK-MARGIN-RATIO                 PIC S9(7)V9(4).
008600 01  LK-LIQ-DIST-PCT                 PIC S9(7)V9(2).
008700 01  LK-POSITION-COUNT               PIC S9(4)  COMP.
008800 01  LK-POSITION-TABLE.
008900     05  LK-PT-ENTRY OCCURS 50 TIMES.
009000         10  LK-PT-MARKET                PIC X(12).
009100         10  LK-PT-SIZE-CONTRACTS        PIC S9(9)V9(4).
009200         10  LK-PT-SIZE-USD              PIC S9(11)V9(2).
009300         10  LK-PT-LEVERAGE              PIC S9(3)V9(2).
009400         10  LK-PT-ENTRY-PRICE           PIC S9(9)V9(4).
009500         10  LK-PT-ORACLE-PRICE          PIC S9(9)V9(4).
009600         10  LK-PT-PNL-USD               PIC S9(11)V9(2).
009700         10  LK-PT-PNL-PERCENT           PIC S9(5)V9(2).
009800         10  LK-PT-LIQ-DIST-PCT          PIC S9(7)V9(2).
009900         10  FILLER                      PIC X(02).
010000 01  LK-RULE-COUNT                   PIC S9(4)  COMP.
010100 01  LK-RULE-TABLE.
010200     05  LK-RUL-ENTRY OCCURS 30 TIMES.
010300         10  LK-RUL-ID                   PIC X(8).
010400         10  LK-RUL-SUB-ID               PIC X(8).
010500         10  LK-RUL-NAME                 PIC X(20).
010600         10  LK-RUL-ENABLED              PIC X(1).
010700             88  LK-RUL-IS-ENABLED               VALUE 'Y'.
010800         10  LK-RUL-ARCHIVED             PIC X(1).
010900             88  LK-RUL-IS-ARCHIVED              VALUE 'Y'.
011000         10  LK-RUL-SCOPE                PIC X(8).
011100             88  LK-RUL-SCOPE-IS-ACCOUNT         VALUE 'ACCOUNT '.
011200             88  LK-RUL-SCOPE-IS-POSITION        VALUE 'POSITION'.
011300         10  LK-RUL-POSITION-MARKET      PIC X(12).
011400         10  LK-RUL-CONDITION-TYPE       PIC X(30).
011500         10  LK-RUL-COMPARISON           PIC X(2).
011600         10  LK-RUL-THRESHOLD            PIC S9(11)V9(4).
011700         10  LK-RUL-SEVERITY             PIC X(8).
011800 01  LK-ALERT-COUNT                  PIC S9(4)  COMP.
011900 01  LK-ALHIST-TABLE.
012000     05  LK-ALHIST-ENTRY OCCURS 30 TIMES.
012100         10  LK-AH-SUB-ID                PIC X(8).
012200         10  LK-AH-ALERT-TYPE            PIC X(35).
012300         10  LK-AH-SEVERITY              PIC X(8).
012400         10  LK-AH-RULE-ID               PIC X(8).
012500         10  LK-AH-MARKET                PIC X(12).
012600         10  LK-AH-ACTUAL-VALUE          PIC S9(11)V9(4).
012700         10  LK-AH-THRESHOLD             PIC S9(11)V9(4).
012800         10  LK-AH-MESSAGE               PIC X(120).
012900         10  FILLER                      PIC X(02).
013000
013100 PROCEDURE DIVISION USING LK-SUB-ID LK-EQUITY LK-TOTAL-MMR
013200     LK-TOTAL-NOTIONAL
013300     LK-FREE-COLLATERAL LK-MARGIN-RATIO LK-LIQ-DIST-PCT
013400     LK-POSITION-COUNT LK-POSITION-TABLE LK-RULE-COUNT
013500     LK-RULE-TABLE LK-ALERT-COUNT LK-ALHIST-TABLE.
013600
013700*------------------------------------------------------------------
013800* 0000-MAINLINE.
013900*------------------------------------------------------------------
014000 0000-MAINLINE.
014100     PERFORM 1000-SCAN-RULE-TABLE THRU 1000-SCAN-RULE-TABLE-EXIT
014200         VARYING WS-IDX FROM 1 BY 1
014300         UNTIL WS-IDX GREATER THAN LK-RULE-COUNT.
014400     EXIT PROGRAM.
014500
014600*------------------------------------------------------------------
014700* 1000-SCAN-RULE-TABLE - ONE PASS PER TABLE ENTRY.  SKIPS RULES
014800* NOT OWNED BY THIS SUBACCOUNT, DISABLED RULES AND RULES ALREADY
014900* ARCHIVED (ONE-SHOT FIRE PER RUN).
015000*------------------------------------------------------------------
015100 1000-SCAN-RULE-TABLE.
015125     IF LK-RUL-SUB-ID (WS-IDX) NOT = SPACES
015150         AND LK-RUL-SUB-ID (WS-IDX) NOT = LK-SUB-ID
015300         GO TO 1000-SCAN-RULE-TABLE-EXIT
015400     END-IF.
015500     IF NOT LK-RUL-IS-ENABLED (WS-IDX)
015600         GO TO 1000-SCAN-RULE-TABLE-EXIT
015700     END-IF.
015800     IF LK-RUL-IS-ARCHIVED (WS-IDX)
015900         GO TO 1000-SCAN-RULE-TABLE-EXIT
016000     END-IF.
016100     MOVE 'N' TO WS-POSITION-FOUND.
016200     MOVE 'N' TO WS-CONDITION-MET.
016300     PERFORM 2000-RESOLVE-ACTUAL-VALUE THRU
016400         2000-RESOLVE-ACTUAL-VALUE-EXIT.
016500     IF LK-RUL-SCOPE-IS-POSITION (WS-IDX) AND
016600         NOT WS-POSITION-WAS-FOUND
016700         GO TO 1000-SCAN-RULE-TABLE-EXIT
016800     END-IF.
016900     PERFORM 3000-APPLY-COMPARISON THRU
017000         3000-APPLY-COMPARISON-EXIT.
017100     IF WS-CONDITION-WAS-MET
017200         PERFORM 4000-ARCHIVE-RULE THRU 4000-ARCHIVE-RULE-EXIT
017300         PERFORM 5000-EMIT-RULE-ALERT THRU
017400             5000-EMIT-RULE-ALERT-EXIT
017500     END-IF.
017600 1000-SCAN-RULE-TABLE-EXIT.
017700     EXIT.
017800
017900*------------------------------------------------------------------
018000* 2000-RESOLVE-ACTUAL-VALUE - MAPS LK-RUL-CONDITION-TYPE TO THE
018100* ACTUAL METRIC.  UNKNOWN CONDITION TYPES RESOLVE TO ZERO AND
018200* WILL SIMPLY NOT SATISFY ANY COMPARISON.
018300*------------------------------------------------------------------
018400 2000-RESOLVE-ACTUAL-VALUE.
018500     MOVE ZERO TO WS-ACTUAL-VALUE.
018600     IF LK-RUL-SCOPE-IS-ACCOUNT (WS-IDX)
018700         EVALUATE LK-RUL-CONDITION-TYPE (WS-IDX)
018800             WHEN 'LIQUIDATION_DISTANCE'
018900                 MOVE LK-LIQ-DIST-PCT TO WS-ACTUAL-VALUE
019000             WHEN 'MARGIN_RATIO'
019100                 MOVE LK-MARGIN-RATIO TO WS-ACTUAL-VALUE
019200             WHEN 'EQUITY_DROP'
019300                 MOVE LK-EQUITY TO WS-ACTUAL-VALUE
019400             WHEN 'POSITION_SIZE'
019500                 MOVE LK-TOTAL-NOTIONAL TO WS-ACTUAL-VALUE
019600             WHEN 'FREE_COLLATERAL'
019700                 MOVE LK-FREE-COLLATERAL TO WS-ACTUAL-VALUE
019800             WHEN OTHER
019900                 MOVE ZERO TO WS-ACTUAL-VALUE
020000         END-EVALUATE
020100         MOVE 'Y' TO WS-POSITION-FOUND
020200     ELSE
020300         PERFORM 2500-FIND-POSITION THRU 2500-FIND-POSITION-EXIT
020400         VARYING WS-ALERT-IDX FROM 1 BY 1
020500         UNTIL WS-ALERT-IDX GREATER THAN LK-POSITION-COUNT
020600         OR WS-POSITION-WAS-FOUND
020700     END-IF.
020800 2000-RESOLVE-ACTUAL-VALUE-EXIT.
020900     EXIT.
021000
021100*------------------------------------------------------------------
021200* 2500-FIND-POSITION - LINEAR SCAN FOR THE POSITION MATCHING
021300* THE RULE'S MARKET.  POSITION COUNT PER SUBACCOUNT IS SMALL
021400* (MAX 50) SO A BINARY SEARCH TABLE IS NOT WARRANTED HERE.
021500*------------------------------------------------------------------
021600 2500-FIND-POSITION.
021700     IF LK-PT-MARKET (WS-ALERT-IDX) = LK-RUL-POSITION-MARKET (WS-IDX)
021800         MOVE 'Y' TO WS-POSITION-FOUND
021900         EVALUATE LK-RUL-CONDITION-TYPE (WS-IDX)
022000             WHEN 'POSITION_PNL_PERCENT'
022100                 MOVE LK-PT-PNL-PERCENT (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
022200             WHEN 'POSITION_PNL_USD'
022300                 MOVE LK-PT-PNL-USD (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
022400             WHEN 'POSITION_SIZE_USD'
022500                 MOVE LK-PT-SIZE-USD (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
022600             WHEN 'POSITION_SIZE_CONTRACTS'
022700                 MOVE LK-PT-SIZE-CONTRACTS (WS-ALERT-IDX)
022800                     TO WS-ACTUAL-VALUE
022900             WHEN 'POSITION_LIQUIDATION_DISTANCE'
023000                 MOVE LK-PT-LIQ-DIST-PCT (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
023100             WHEN 'POSITION_LEVERAGE'
023200                 MOVE LK-PT-LEVERAGE (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
023300             WHEN 'POSITION_ENTRY_PRICE'
023400                 MOVE LK-PT-ENTRY-PRICE (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
023500             WHEN 'POSITION_ORACLE_PRICE'
023600                 MOVE LK-PT-ORACLE-PRICE (WS-ALERT-IDX) TO WS-ACTUAL-VALUE
023700             WHEN OTHER
023800                 MOVE ZERO TO WS-ACTUAL-VALUE
023900         END-EVALUATE
024000     END-IF.
024100 2500-FIND-POSITION-EXIT.
024200     EXIT.
024300
024400*------------------------------------------------------------------
024500* 3000-APPLY-COMPARISON - LT/LE/GT/GE ARE EXACT; EQ USES A
024600* 0.001 TOLERANCE BAND SINCE THE ACTUAL AND THRESHOLD VALUES
024700* ARE BOTH DERIVED FLOATING RESULTS.
024800*------------------------------------------------------------------
024900 3000-APPLY-COMPARISON.
025000     MOVE 'N' TO WS-CONDITION-MET.
025100     EVALUATE LK-RUL-COMPARISON (WS-IDX)
025200         WHEN 'LT'
025300             IF WS-ACTUAL-VALUE LESS THAN LK-RUL-THRESHOLD (WS-IDX)
025400                 MOVE 'Y' TO WS-CONDITION-MET
025500             END-IF
025600         WHEN 'LE'
025700             IF WS-ACTUAL-VALUE NOT GREATER THAN
025800                 LK-RUL-THRESHOLD (WS-IDX)
025900                 MOVE 'Y' TO WS-CONDITION-MET
026000             END-IF
026100         WHEN 'GT'
026200             IF WS-ACTUAL-VALUE GREATER THAN LK-RUL-THRESHOLD (WS-IDX)
026300                 MOVE 'Y' TO WS-CONDITION-MET
026400             END-IF
026500         WHEN 'GE'
026600             IF WS-ACTUAL-VALUE NOT LESS THAN
026700                 LK-RUL-THRESHOLD (WS-IDX)
026800                 MOVE 'Y' TO WS-CONDITION-MET
026900             END-IF
027000         WHEN 'EQ'
027100             COMPUTE WS-EQ-DIFF =
027200                 WS-ACTUAL-VALUE - LK-RUL-THRESHOLD (WS-IDX)
027300             IF WS-EQ-DIFF LESS THAN ZERO
027400                 COMPUTE WS-EQ-DIFF = ZERO - WS-EQ-DIFF
027500             END-IF
027600             IF WS-EQ-DIFF LESS THAN WS-EQ-TOLERANCE
027700                 MOVE 'Y' TO WS-CONDITION-MET
027800             END-IF
027900         WHEN OTHER
028000             MOVE 'N' TO WS-CONDITION-MET
028100     END-EVALUATE.
028200 3000-APPLY-COMPARISON-EXIT.
028300     EXIT.
028400
028500*------------------------------------------------------------------
028600* 4000-ARCHIVE-RULE - ONE-SHOT FLAG.  IN-MEMORY TABLE ONLY - NOT
028700* REWRITTEN TO THE RULES FILE (SEE CR-4602 CHANGE LOG NOTE ON
028800* RMR.TIP63).
028900*------------------------------------------------------------------
029000 4000-ARCHIVE-RULE.
029100     MOVE 'Y' TO LK-RUL-ARCHIVED (WS-IDX).
029200 4000-ARCHIVE-RULE-EXIT.
029300     EXIT.
029400
029500*------------------------------------------------------------------
029600* 5000-EMIT-RULE-ALERT - CALLS 904-ALDESC TO BUILD THE ALERT
029700* DESCRIPTION TEXT, THEN APPENDS AN ALERT-HISTORY ROW.
029800*------------------------------------------------------------------
029900 5000-EMIT-RULE-ALERT.
030000     MOVE LK-RUL-NAME (WS-IDX) TO WS-RULE-NAME.
030100     IF LK-RUL-SCOPE-IS-POSITION (WS-IDX)
030200         MOVE LK-RUL-POSITION-MARKET (WS-IDX) TO WS-MARKET
030300     ELSE
030400         MOVE SPACES TO WS-MARKET
030500     END-IF.
030600     CALL '904-ALDESC' USING WS-RULE-NAME WS-MARKET
030700         LK-RUL-CONDITION-TYPE (WS-IDX) WS-ACTUAL-VALUE
030800         LK-RUL-COMPARISON (WS-IDX) LK-RUL-THRESHOLD (WS-IDX)
030900         WS-DESCRIPTION.
031000     ADD 1 TO LK-ALERT-COUNT.
031100     MOVE LK-ALERT-COUNT TO WS-ALERT-IDX.
031200     MOVE LK-SUB-ID TO LK-AH-SUB-ID (WS-ALERT-IDX).
031300     STRING 'RULE-' DELIMITED BY SIZE
031400         LK-RUL-CONDITION-TYPE (WS-IDX) DELIMITED BY SIZE
031500         INTO LK-AH-ALERT-TYPE (WS-ALERT-IDX).
031600     MOVE LK-RUL-SEVERITY (WS-IDX) TO LK-AH-SEVERITY (WS-ALERT-IDX).
031700     MOVE LK-RUL-ID (WS-IDX) TO LK-AH-RULE-ID (WS-ALERT-IDX).
031800     MOVE WS-MARKET TO LK-AH-MARKET (WS-ALERT-IDX).
031900     MOVE WS-ACTUAL-VALUE TO LK-AH-ACTUAL-VALUE (WS-ALERT-IDX).
032000     MOVE LK-RUL-THRESHOLD (WS-IDX) TO
032100         LK-AH-THRESHOLD (WS-ALERT-IDX).
032200     MOVE WS-DESCRIPTION TO LK-AH-MESSAGE (WS-ALERT-IDX).
032300 5000-EMIT-RULE-ALERT-EXIT.
032400     EXIT.
032500
