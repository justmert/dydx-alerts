000100*==================================================================
000200* RMS.TIP65  -  ACCOUNT RISK STATUS OUTPUT RECORD
000300* APEX DERIVATIVES CLEARING - MIS DEPT
000400*==================================================================
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RMS-STATUS-FEED.
000800 AUTHOR.        D. A. OYELARAN.
000900 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001000 DATE-WRITTEN.  10/13/1993.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300
001400* 101393 DAO       N/A         ORIGINAL LAYOUT - COMPENSATION
001500*                              PAYOUT REPORT EXTRACT FOR NSCC
001600*                              FUND-SPONSOR RECONCILEMENT.
001700* 051795 DAO       CR-2560     ADDED ELIGIBLE-TABLE OCCURS 9
001800*                              FOR MULTI-LEVEL PAYOUT SCHED.
001900* 110398 ROK       Y2K-004     Y2K REVIEW - TLR-PYO-PER-END-DT
002000*                              ALREADY 4-DIGIT YEAR. SIGNED
002100*                              OFF.
002200* 092602 ROK       CR-3230     DROPPED THE 9-ROW ELIGIBLE-TABLE
002300*                              AND ITS TOTAL FIELDS - COMPEN-
002400*                              SATION PAYOUT MOVED OFF THIS
002500*                              EXTRACT PER FINANCE REQUEST.
002600* 041209 MJD       CR-3860     ADDED RAW ALTERNATE VIEW FOR
002700*                              SORT/COMPARE UTILITIES.
002800* 120116 KLA       CR-4640     RETIRED PAYOUT-REPORT LAYOUT.
002900*                              RECORD NOW CARRIES ONE ACCOUNT
003000*                              RISK-STATUS SNAPSHOT FOR THE
003100*                              NEW MARGIN-RISK SUBSYSTEM.
003200* 051924 KLA       RM-2024-118 ADDED STA-SUB-ID, STA-EQUITY,
003300*                              STA-MMR, STA-IMR, STA-FREE-
003400*                              COLLATERAL, STA-MARGIN-RATIO,
003500*                              STA-LIQ-DIST-PCT, STA-STATUS
003600*                              FOR RSK SUITE.
003700* 092824 DAO       RM-2024-177 NOTED STA-MARGIN-RATIO CARRIES
003800*                              THE SENTINEL 99999.9999 WHEN
003900*                              TOTAL MMR IS ZERO (NO OPEN
004000*                              POSITIONS) RATHER THAN A DIVIDE
004100*                              BY ZERO ABEND.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RMS-STATUS-FEED ASSIGN TO STATOUT.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  RMS-STATUS-FEED
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 91 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS RMS-STATUS-RECORD.
006000 01  RMS-STATUS-RECORD.
006100     05  RMS-RECORD-TYPE-CD             PIC X(1).
006200         88  RMS-RECORD-IS-HEADER            VALUE 'H'.
006300         88  RMS-RECORD-IS-DETAIL            VALUE 'D'.
006400         88  RMS-RECORD-IS-TRAILER           VALUE 'T'.
006500     05  RMSTAT-HEADER-AREA.
006600         10  STH-RUN-DTE-TME             PIC X(26).
006700         10  STH-JOB-RUN-CD              PIC X(4).
006800             88  STH-JOB-RUN-TEST                VALUE 'TEST'.
006900             88  STH-JOB-RUN-PROD                VALUE 'PROD'.
007000         10  FILLER                      PIC X(60).
007100     05  RMSTAT-DETAIL-AREA REDEFINES RMSTAT-HEADER-AREA.
007200         10  STA-SUB-ID                  PIC X(8).
007300         10  STA-EQUITY                  PIC S9(11)V9(2).
007400         10  STA-MMR                     PIC S9(11)V9(2).
007500         10  STA-IMR                     PIC S9(11)V9(2).
007600         10  STA-FREE-COLLATERAL         PIC S9(11)V9(2).
007700         10  STA-MARGIN-RATIO            PIC S9(7)V9(4).
007800         10  STA-LIQ-DIST-PCT            PIC S9(7)V9(2).
007900         10  STA-STATUS                  PIC X(10).
008000             88  STA-STATUS-IS-SAFE              VALUE 'SAFE      '.
008100             88  STA-STATUS-IS-WARNING           VALUE 'WARNING   '.
008200             88  STA-STATUS-IS-CRITICAL          VALUE 'CRITICAL  '.
008300             88  STA-STATUS-IS-LIQUIDATED        VALUE 'LIQUIDATED'.
008400     05  RMSTAT-TRAILER-AREA REDEFINES RMSTAT-HEADER-AREA.
008500         10  STT-RECORD-CT               PIC 9(9).
008600         10  FILLER                      PIC X(81).
008700     05  RMSTAT-RECORD-X REDEFINES RMSTAT-HEADER-AREA
008800         PIC X(90).
008900
009000 WORKING-STORAGE SECTION.
009100
009200 PROCEDURE DIVISION.
009300 0000-MAINLINE.
009400* THIS MEMBER IS A RECORD-LAYOUT REFERENCE ONLY - IT IS NEVER
009500* RUN AS A LOAD MODULE.  RSK.R00900 CARRIES ITS OWN COPY OF
009600* THIS FD/01 (SHOP DOES NOT USE A COPY LIBRARY FOR FEEDS).
009700     STOP RUN.
