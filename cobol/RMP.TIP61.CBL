000100*==================================================================
000200* RMP.TIP61  -  OPEN POSITION EXTRACT RECORD
000300* APEX DERIVATIVES CLEARING - MIS DEPT
000400*==================================================================
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RMP-POSITION-FEED.
000800 AUTHOR.        E. W. PROSSER.
000900 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001000 DATE-WRITTEN.  02/09/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300
001400* 020989 EWP       N/A         ORIGINAL LAYOUT - CASH MOVEMENT
001500*                              DETAIL FOR VOLUNTARY/CONTRACTUAL
001600*                              MUTUAL FUND TRANSACTIONS.
001700* 062390 EWP       CR-1502     ADDED TRAILER-RECORD-AREA RECORD
001800*                              COUNT FOR NSCC BALANCING.
001900* 101793 THL       CR-2210     ADDED DEALER-COMMISSION-CODE AND
002000*                              GROSS/NET TRADE 88-LEVELS.
002100* 110398 ROK       Y2K-004     Y2K REVIEW - SS-DATE AND TRADE-
002200*                              DATE GROUPS ALREADY 4-DIGIT YEAR.
002300*                              SIGNED OFF, NO CHANGE.
002400* 052001 ROK       CR-3402     REMOVED SIGN TRAILING SEPARATE ON
002500*                              MONEY FIELDS PER STORAGE-SAVINGS
002600*                              REVIEW - ZONED OVERPUNCH ONLY.
002700* 091507 MJD       CR-3811     ADDED RAW ALTERNATE VIEW FOR THE
002800*                              NEW FILE-COMPARE UTILITY.
002900* 042213 KLA       CR-4640     RETIRED CASH-MOVEMENT LAYOUT.
003000*                              RECORD NOW CARRIES ONE OPEN
003100*                              FUTURES POSITION PER DETAIL ROW
003200*                              FOR THE NEW MARGIN-RISK SUBSYSTEM.
003300* 051924 KLA       RM-2024-118 ADDED POS-SUB-ID, POS-MARKET,
003400*                              POS-SIZE, POS-SIDE, POS-ENTRY-
003500*                              PRICE, POS-UNREALIZED-PNL AND
003600*                              POS-MARGIN-MODE FOR RSK SUITE.
003700*                              GROUPED BY POS-SUB-ID, NOT KEYED.
003800* 102024 DAO       RM-2024-203 ADDED POS-MARGIN-MODE 88-LEVELS
003900*                              CROSS/ISOLATED - RISK CALC NEEDS
004000*                              TO TEST THE MODE DIRECTLY.
004100* 091725 DAO       RM-2025-041 CONFIRMED POS-SIDE BLANK NEVER
004200*                              OCCURS ON INPUT - LEFT VALIDATION
004300*                              TO THE RISK CALCULATOR MODULE.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT RMP-POSITION-FEED ASSIGN TO POSITION.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  RMP-POSITION-FEED
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 77 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS RMP-POSITION-RECORD.
006200 01  RMP-POSITION-RECORD.
006300     05  RMP-RECORD-TYPE-CD             PIC X(3).
006400         88  RMP-RECORD-IS-HEADER            VALUE 'POH'.
006500         88  RMP-RECORD-IS-DETAIL            VALUE 'POD'.
006600         88  RMP-RECORD-IS-TRAILER           VALUE 'POT'.
006700     05  POSITION-HEADER-AREA.
006800         10  POH-RUN-DTE-TME             PIC X(26).
006900         10  POH-JOB-RUN-CD              PIC X(4).
007000             88  POH-JOB-RUN-TEST                VALUE 'TEST'.
007100             88  POH-JOB-RUN-PROD                VALUE 'PROD'.
007200         10  FILLER                      PIC X(44).
007300     05  POSITION-DETAIL-AREA REDEFINES POSITION-HEADER-AREA.
007400         10  POS-SUB-ID                  PIC X(8).
007500         10  POS-MARKET                  PIC X(12).
007600         10  POS-SIZE                    PIC S9(9)V9(6).
007700         10  POS-SIDE                    PIC X(5).
007800             88  POS-SIDE-IS-LONG                VALUE 'LONG '.
007900             88  POS-SIDE-IS-SHORT               VALUE 'SHORT'.
008000         10  POS-ENTRY-PRICE             PIC 9(9)V9(4).
008100         10  POS-UNREALIZED-PNL          PIC S9(11)V9(2).
008200         10  POS-MARGIN-MODE             PIC X(8).
008300             88  POS-MODE-IS-CROSS               VALUE 'CROSS   '.
008400             88  POS-MODE-IS-ISOLATED            VALUE 'ISOLATED'.
008500     05  POSITION-TRAILER-AREA REDEFINES POSITION-HEADER-AREA.
008600         10  POT-RECORD-CT               PIC 9(9).
008700         10  FILLER                      PIC X(65).
008800     05  POSITION-RECORD-X REDEFINES POSITION-HEADER-AREA
008900         PIC X(74).
009000
009100 WORKING-STORAGE SECTION.
009200
009300 PROCEDURE DIVISION.
009400 0000-MAINLINE.
009500* THIS MEMBER IS A RECORD-LAYOUT REFERENCE ONLY - IT IS NEVER
009600* RUN AS A LOAD MODULE.  RSK.R00900 CARRIES ITS OWN COPY OF
009700* THIS FD/01 (SHOP DOES NOT USE A COPY LIBRARY FOR FEEDS).
009800     STOP RUN.
