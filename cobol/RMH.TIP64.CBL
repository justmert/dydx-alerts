000100*==================================================================
000200* RMH.TIP64  -  ALERT-HISTORY OUTPUT RECORD
000300* APEX DERIVATIVES CLEARING - MIS DEPT
000400*==================================================================
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RMH-ALHIST-FEED.
000800 AUTHOR.        R. T. OKONKWO.
000900 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001000 DATE-WRITTEN.  07/01/2009.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300
001400* 070109 RTO       N/A         ORIGINAL LAYOUT - DEALER MASTER
001500*                              POSITION EXTRACT FOR TIP FEED.
001600* 091510 RTO       CR-1122     ADDED THREE ADDITIONAL DETAIL
001700*                              REDEFINES FOR DEALER LICENSING
001800*                              AND STATEMENT-FREQUENCY DATA.
001900* 110398 ROK       Y2K-004     Y2K REVIEW - HEADER SUPER-SHEET
002000*                              AND PROCESSED-DT ALREADY 4-DIGIT
002100*                              YEAR. SIGNED OFF.
002200* 041703 ROK       CR-3205     DROPPED REF-FORMAT-CDE 88-SET
002300*                              FOR DISCONTINUED NSCC FORMATS
002400*                              001/002 PER OPS MEMO 03-19.
002500* 062211 MJD       CR-4110     ADDED RAW ALTERNATE VIEW FOR
002600*                              SORT/COMPARE UTILITIES.
002700* 112815 KLA       CR-4610     RETIRED DEALER-MASTER LAYOUT.
002800*                              RECORD NOW CARRIES ONE TRIGGERED
002900*                              ALERT ROW FOR THE NEW MARGIN-
003000*                              RISK SUBSYSTEM.
003100* 051924 KLA       RM-2024-118 ADDED ALH-SUB-ID, ALH-ALERT-
003200*                              TYPE, ALH-SEVERITY, ALH-RULE-ID,
003300*                              ALH-MARKET, ALH-ACTUAL-VALUE,
003400*                              ALH-THRESHOLD, ALH-DESCRIPTION
003500*                              FOR RSK SUITE.
003600* 081324 DAO       RM-2024-171 CLARIFIED ALH-RULE-ID IS SPACES
003700*                              FOR BUILT-IN (NON-RULE) ALERTS
003800*                              AND ALH-MARKET IS SPACES FOR
003900*                              ACCOUNT-SCOPE ALERTS.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.   IBM-390.
004400 OBJECT-COMPUTER.   IBM-390.
004500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT RMH-ALHIST-FEED ASSIGN TO ALERTOUT.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  RMH-ALHIST-FEED
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD
005500     RECORD CONTAINS 224 CHARACTERS
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS RMH-ALHIST-RECORD.
005800 01  RMH-ALHIST-RECORD.
005900     05  RMH-RECORD-TYPE-CD             PIC X(3).
006000         88  RMH-RECORD-IS-HEADER            VALUE 'AHH'.
006100         88  RMH-RECORD-IS-DETAIL            VALUE 'AHD'.
006200         88  RMH-RECORD-IS-TRAILER           VALUE 'AHT'.
006300     05  ALHIST-HEADER-AREA.
006400         10  AHH-RUN-DTE-TME             PIC X(26).
006500         10  AHH-JOB-RUN-CD              PIC X(4).
006600             88  AHH-JOB-RUN-TEST                VALUE 'TEST'.
006700             88  AHH-JOB-RUN-PROD                VALUE 'PROD'.
006800         10  FILLER                      PIC X(191).
006900     05  ALHIST-DETAIL-AREA REDEFINES ALHIST-HEADER-AREA.
007000         10  ALH-SUB-ID                  PIC X(8).
007100         10  ALH-ALERT-TYPE              PIC X(35).
007200         10  ALH-SEVERITY                PIC X(8).
007300             88  ALH-SEVERITY-IS-INFO            VALUE 'INFO    '.
007400             88  ALH-SEVERITY-IS-WARNING         VALUE 'WARNING '.
007500             88  ALH-SEVERITY-IS-CRITICAL        VALUE 'CRITICAL'.
007600         10  ALH-RULE-ID                 PIC X(8).
007700         10  ALH-MARKET                  PIC X(12).
007800         10  ALH-ACTUAL-VALUE            PIC S9(11)V9(4).
007900         10  ALH-THRESHOLD               PIC S9(11)V9(4).
008000         10  ALH-DESCRIPTION             PIC X(120).
008100     05  ALHIST-TRAILER-AREA REDEFINES ALHIST-HEADER-AREA.
008200         10  AHT-RECORD-CT               PIC 9(9).
008300         10  FILLER                      PIC X(212).
008400     05  ALHIST-RECORD-X REDEFINES ALHIST-HEADER-AREA
008500         PIC X(221).
008600
008700 WORKING-STORAGE SECTION.
008800
008900 PROCEDURE DIVISION.
009000 0000-MAINLINE.
009100* THIS MEMBER IS A RECORD-LAYOUT REFERENCE ONLY - IT IS NEVER
009200* RUN AS A LOAD MODULE.  RSK.R00900 CARRIES ITS OWN COPY OF
009300* THIS FD/01 (SHOP DOES NOT USE A COPY LIBRARY FOR FEEDS).
009400     STOP RUN.
