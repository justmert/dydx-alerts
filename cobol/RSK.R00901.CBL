000100*==================================================================
000200* RSK.R00901  -  901-RISKCALC
000300* ACCOUNT AND POSITION RISK MATH FOR THE MARGIN-RISK MONITOR
000400* APEX DERIVATIVES CLEARING - MIS DEPT
000500*==================================================================
000600
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    901-RISKCALC.
000900 AUTHOR.        K. L. ABERNATHY.
001000 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001100 DATE-WRITTEN.  05/19/2024.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500* 051924 KLA       RM-2024-118 ORIGINAL PROGRAM.  CALLED SUB-
001600*                              PROGRAM FOR THE NEW MARGIN-RISK
001700*                              MONITOR (RSK SUITE).  COMPUTES
001800*                              EFFECTIVE IMF, MMR/IMR, MARGIN
001900*                              RATIO, PER-POSITION METRICS AND
002000*                              LIQUIDATION PRICES FOR ONE
002100*                              SUBACCOUNT PER CALL FROM 900-
002200*                              RISKMON.
002300* 062024 KLA       RM-2024-129 ADDED OPEN-INTEREST SCALING TO
002400*                              THE EFFECTIVE IMF CALCULATION
002500*                              PER RISK COMMITTEE MEMO 24-06.
002600* 081324 DAO       RM-2024-171 ADDED FILLABLE (LIQUIDATION
002700*                              ORDER) PRICE AND MAX LIQUIDATION
002800*                              PENALTY CALCULATIONS.
002900* 092824 DAO       RM-2024-177 ADDED 99999.9999 SENTINEL FOR
003000*                              MARGIN RATIO AND LIQ DISTANCE
003100*                              WHEN TOTAL MMR IS ZERO - AVOIDS
003200*                              DIVIDE-BY-ZERO ABEND ON A FLAT
003300*                              ACCOUNT.
003400* 031525 MJD       RM-2025-014 WIDENED WS-OPEN-NOTIONAL AND
003500*                              ADDED THE SCALING-RAW/Q-RAW WORK
003600*                              FIELDS AFTER A SIZE-ERROR ABEND
003700*                              ON A HIGH-OI MARKET.  RATIOS ARE
003800*                              NOW COMPUTED UNCLAMPED IN A WIDE
003900*                              FIELD, THEN CLAMPED INTO THE
004000*                              NARROW RESULT FIELD.
004010* 081525 ROK       RM-2025-062 RECODED THE STANDALONE WORKING-
004020*                              STORAGE SCALARS AT 77-LEVEL PER
004030*                              SHOP STANDARD - THESE WERE ALL
004040*                              SITTING AT 01 WITH NO SUBORDINATE
004050*                              FIELDS.  01 IS RESERVED FOR GROUP
004060*                              RECORDS.  NO LOGIC CHANGED.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-390.
004500 OBJECT-COMPUTER.   IBM-390.
004600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004700
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  WS-IDX                          PIC S9(4)  COMP.
005100 77  WS-MARKET-FOUND                 PIC X(1).
005200 77  WS-BASE-IMF                     PIC 9(1)V9(6).
005300 77  WS-OPEN-INTEREST                PIC 9(11)V9(4).
005400 77  WS-OI-LOWER-CAP                 PIC 9(13)V9(2).
005500 77  WS-OI-UPPER-CAP                 PIC 9(13)V9(2).
005600 77  WS-OPEN-NOTIONAL                PIC S9(15)V9(4).
005700 77  WS-SCALING-RAW                  PIC S9(13)V9(6).
005800 77  WS-SCALING                      PIC 9(1)V9(6).
005900 77  WS-IMF-INCREASE                 PIC S9(3)V9(6).
006000 77  WS-EFF-IMF-RAW                  PIC S9(3)V9(6).
006100 77  WS-ABS-SIZE                     PIC S9(9)V9(6).
006200 77  WS-ENTRY-VALUE                  PIC S9(13)V9(4).
006300 77  WS-DENOM                        PIC S9(11)V9(6).
006400 77  WS-TEMP-PRICE                   PIC S9(9)V9(4).
006500 77  WS-PRICE-VALID                  PIC X(1).
006600 77  WS-MMR-OTHER                    PIC S9(13)V9(4).
006700 77  WS-E-VALUE                      PIC S9(13)V9(4).
006800 77  WS-R-VALUE                      PIC S9(13)V9(4).
006900 77  WS-Q-RAW                        PIC S9(13)V9(6).
007000 77  WS-Q-VALUE                      PIC 9(1)V9(6).
007100 77  WS-ADJUSTMENT                   PIC S9(3)V9(6).
007200* WS-VALIDATE-AREA IS THE OLD CR-3900 SIGN-VALIDATION HEX-
007300* DUMP WORK AREA.  NO LONGER CALLED FROM CURRENT LOGIC -
007400* RETAINED FOR THE FILE-COMPARE UTILITY. DO NOT REMOVE.
007500 01  WS-VALIDATE-AREA.
007600     05  WS-VAL-PRICE-WORK           PIC S9(9)V9(4).
007700     05  WS-VAL-PRICE-BYTES REDEFINES WS-VAL-PRICE-WORK
007800         PIC X(13).
007900     05  WS-VAL-RATIO-WORK           PIC S9(7)V9(4).
008000     05  WS-VAL-RATIO-BYTES REDEFINES WS-VAL-RATIO-WORK
008100         PIC X(11).
008200     05  WS-VAL-PENALTY-WORK         PIC S9(11)V9(2).
008300     05  WS-VAL-PENALTY-BYTES REDEFINES WS-VAL-PENALTY-WORK
008400         PIC X(13).
008500     05  FILLER                      PIC X(05).
008600
008700 LINKAGE SECTION.
008800 01  LK-SUBACCT-AREA.
008900     05  LK-SUB-ID                   PIC X(8).
009000     05  LK-SUB-ADDRESS              PIC X(20).
009100     05  LK-SUB-NUMBER               PIC 9(3).
009200     05  LK-SUB-NICKNAME             PIC X(16).
009300     05  LK-SUB-EQUITY               PIC S9(11)V9(2).
009400     05  LK-SUB-FREE-COLLATERAL      PIC S9(11)V9(2).
009500     05  LK-SUB-FC-PROVIDED          PIC X(1).
009600     05  LK-SUB-LIQ-THRESH-PCT       PIC 9(3)V9(2).
009700     05  FILLER                      PIC X(05).
009800
009900 01  LK-POSITION-COUNT               PIC S9(4)  COMP.
010000 01  LK-POSITION-TABLE.
010100     05  FILLER                      PIC X(04).
010200     05  LK-POSITION-ENTRY OCCURS 50 TIMES.
010300         10  LK-PT-MARKET                PIC X(12).
010400         10  LK-PT-SIZE                  PIC S9(9)V9(6).
010500         10  LK-PT-SIDE                  PIC X(5).
010600         10  LK-PT-ENTRY-PRICE           PIC 9(9)V9(4).
010700         10  LK-PT-UNREALIZED-PNL        PIC S9(11)V9(2).
010800         10  LK-PT-MARGIN-MODE           PIC X(8).
010900         10  LK-PT-ORACLE-PRICE          PIC 9(9)V9(4).
011000         10  LK-PT-EFF-IMF               PIC 9(1)V9(6).
011100         10  LK-PT-MMF                   PIC 9(1)V9(6).
011200         10  LK-PT-SPREAD-TO-MMR         PIC 9(3)V9(6).
011300         10  LK-PT-BANKRUPTCY-ADJ        PIC 9(3)V9(6).
011400         10  LK-PT-NOTIONAL              PIC S9(13)V9(4).
011500         10  LK-PT-MMR-THIS              PIC S9(13)V9(4).
011600         10  LK-PT-IMR-THIS              PIC S9(13)V9(4).
011700         10  LK-PT-LEVERAGE              PIC S9(7)V9(4).
011800         10  LK-PT-LEV-VALID             PIC X(1).
011900         10  LK-PT-PNL-PCT               PIC S9(7)V9(4).
012000         10  LK-PT-PNL-PCT-VALID         PIC X(1).
012100         10  LK-PT-LIQ-DIST-PCT          PIC S9(7)V9(4).
012200         10  LK-PT-LIQ-DIST-VALID        PIC X(1).
012300         10  LK-PT-ISO-LIQ-PRICE         PIC 9(9)V9(4).
012400         10  LK-PT-ISO-LIQ-VALID         PIC X(1).
012500         10  LK-PT-CROSS-LIQ-PRICE       PIC 9(9)V9(4).
012600         10  LK-PT-CROSS-LIQ-VALID       PIC X(1).
012700         10  LK-PT-FILLABLE-PRICE        PIC 9(9)V9(4).
012800         10  LK-PT-FILLABLE-VALID        PIC X(1).
012900         10  FILLER                      PIC X(02).
013000
013100 01  LK-MARKET-COUNT                 PIC S9(4)  COMP.
013200 01  LK-MARKET-TABLE.
013300     05  FILLER                      PIC X(04).
013400     05  LK-MARKET-ENTRY OCCURS 500 TIMES
013500         ASCENDING KEY IS LK-MT-MARKET
013600         INDEXED BY LK-MT-IDX.
013700         10  LK-MT-MARKET                PIC X(12).
013800         10  LK-MT-ORACLE-PRICE          PIC 9(9)V9(4).
013900         10  LK-MT-MMF                   PIC 9(1)V9(6).
014000         10  LK-MT-BASE-IMF              PIC 9(1)V9(6).
014100         10  LK-MT-OPEN-INTEREST         PIC 9(11)V9(4).
014200         10  LK-MT-OI-LOWER-CAP          PIC 9(13)V9(2).
014300         10  LK-MT-OI-UPPER-CAP          PIC 9(13)V9(2).
014400         10  LK-MT-SPREAD-TO-MMR         PIC 9(3)V9(6).
014500         10  LK-MT-BANKRUPTCY-ADJ        PIC 9(3)V9(6).
014600         10  FILLER                      PIC X(02).
014700
014800 01  LK-METRICS-AREA.
014900     05  LK-MET-TOTAL-MMR            PIC S9(13)V9(4).
015000     05  LK-MET-TOTAL-IMR            PIC S9(13)V9(4).
015100     05  LK-MET-TOTAL-NOTIONAL       PIC S9(13)V9(4).
015200     05  LK-MET-FREE-COLLATERAL      PIC S9(11)V9(2).
015300     05  LK-MET-MARGIN-RATIO         PIC S9(7)V9(4).
015400     05  LK-MET-LIQ-DIST-PCT         PIC S9(7)V9(4).
015500     05  LK-MET-STATUS               PIC X(10).
015600     05  LK-MET-IMR-PCT              PIC S9(5)V9(2).
015700     05  LK-MET-MMR-PCT              PIC S9(5)V9(2).
015800     05  LK-MET-MAX-LIQ-PENALTY      PIC S9(11)V9(2).
015900     05  LK-MET-MAX-PENALTY-VALID    PIC X(1).
016000     05  FILLER                      PIC X(05).
016100
016200 PROCEDURE DIVISION USING LK-SUBACCT-AREA LK-POSITION-COUNT
016300     LK-POSITION-TABLE LK-MARKET-COUNT LK-MARKET-TABLE
016400     LK-METRICS-AREA.
016500
016600*------------------------------------------------------------------
016700* 0000-MAINLINE - DRIVES ALL RISK MATH FOR ONE SUBACCOUNT.
016800*------------------------------------------------------------------
016900 0000-MAINLINE.
017000     MOVE 0 TO LK-MET-TOTAL-MMR.
017100     MOVE 0 TO LK-MET-TOTAL-IMR.
017200     MOVE 0 TO LK-MET-TOTAL-NOTIONAL.
017300     MOVE 1 TO WS-IDX.
017400     PERFORM 1000-COMPUTE-EFFECTIVE-IMF THRU
017500         1500-COMPUTE-POSITION-REQMTS-EXIT
017600         UNTIL WS-IDX > LK-POSITION-COUNT.
017700     PERFORM 2000-COMPUTE-TOTALS THRU 2000-COMPUTE-TOTALS-EXIT.
017800     PERFORM 2500-COMPUTE-MARGIN-RATIO THRU
017900         2500-COMPUTE-MARGIN-RATIO-EXIT.
018000     MOVE 1 TO WS-IDX.
018100     PERFORM 3000-COMPUTE-POSITION-METRICS THRU
018200         4000-COMPUTE-FILLABLE-PRICE-EXIT
018300         UNTIL WS-IDX > LK-POSITION-COUNT.
018400     PERFORM 5000-CLASSIFY-STATUS THRU 5000-CLASSIFY-STATUS-EXIT.
018500     EXIT PROGRAM.
018600
018700*------------------------------------------------------------------
018800* 1000-COMPUTE-EFFECTIVE-IMF - NORMALIZE SIGN, RESOLVE MARKET,
018900* SCALE THE INITIAL-MARGIN FRACTION FOR OPEN-INTEREST CAPS.
019000* RM-2024-129 - SEE RISK COMMITTEE MEMO 24-06.
019100*------------------------------------------------------------------
019200 1000-COMPUTE-EFFECTIVE-IMF.
019300     IF LK-PT-SIDE (WS-IDX) = 'SHORT'
019400         IF LK-PT-SIZE (WS-IDX) > 0
019500             COMPUTE LK-PT-SIZE (WS-IDX) =
019600                 LK-PT-SIZE (WS-IDX) * -1
019700         END-IF
019800     END-IF.
019900     IF LK-PT-SIDE (WS-IDX) = 'LONG '
020000         IF LK-PT-SIZE (WS-IDX) < 0
020100             COMPUTE LK-PT-SIZE (WS-IDX) =
020200                 LK-PT-SIZE (WS-IDX) * -1
020300         END-IF
020400     END-IF.
020500     MOVE 'N' TO WS-MARKET-FOUND.
020600     SET LK-MT-IDX TO 1.
020700     SEARCH ALL LK-MARKET-ENTRY
020800         AT END
020900             MOVE 'N' TO WS-MARKET-FOUND
021000         WHEN LK-MT-MARKET (LK-MT-IDX) = LK-PT-MARKET (WS-IDX)
021100             MOVE 'Y' TO WS-MARKET-FOUND
021200     END-SEARCH.
021300     IF WS-MARKET-FOUND = 'Y'
021400         MOVE LK-MT-ORACLE-PRICE (LK-MT-IDX)
021500             TO LK-PT-ORACLE-PRICE (WS-IDX)
021600         MOVE LK-MT-MMF (LK-MT-IDX) TO LK-PT-MMF (WS-IDX)
021700         MOVE LK-MT-BASE-IMF (LK-MT-IDX) TO WS-BASE-IMF
021800         MOVE LK-MT-OPEN-INTEREST (LK-MT-IDX) TO WS-OPEN-INTEREST
021900         MOVE LK-MT-OI-LOWER-CAP (LK-MT-IDX) TO WS-OI-LOWER-CAP
022000         MOVE LK-MT-OI-UPPER-CAP (LK-MT-IDX) TO WS-OI-UPPER-CAP
022100         MOVE LK-MT-SPREAD-TO-MMR (LK-MT-IDX)
022200             TO LK-PT-SPREAD-TO-MMR (WS-IDX)
022300         MOVE LK-MT-BANKRUPTCY-ADJ (LK-MT-IDX)
022400             TO LK-PT-BANKRUPTCY-ADJ (WS-IDX)
022500     ELSE
022600         MOVE LK-PT-ENTRY-PRICE (WS-IDX)
022700             TO LK-PT-ORACLE-PRICE (WS-IDX)
022800         MOVE 0.030000 TO LK-PT-MMF (WS-IDX)
022900         MOVE 0.050000 TO WS-BASE-IMF
023000         MOVE 0 TO WS-OPEN-INTEREST WS-OI-LOWER-CAP WS-OI-UPPER-CAP
023100         MOVE 0 TO LK-PT-SPREAD-TO-MMR (WS-IDX)
023200         MOVE 0 TO LK-PT-BANKRUPTCY-ADJ (WS-IDX)
023300     END-IF.
023400     IF WS-OI-LOWER-CAP > 0 AND WS-OI-UPPER-CAP > 0
023500         AND WS-OI-UPPER-CAP NOT = WS-OI-LOWER-CAP
023600         COMPUTE WS-OPEN-NOTIONAL ROUNDED =
023700             WS-OPEN-INTEREST * LK-PT-ORACLE-PRICE (WS-IDX)
023800         IF WS-OPEN-NOTIONAL < 0
023900             COMPUTE WS-OPEN-NOTIONAL = WS-OPEN-NOTIONAL * -1
024000         END-IF
024100         COMPUTE WS-SCALING-RAW ROUNDED =
024200             (WS-OPEN-NOTIONAL - WS-OI-LOWER-CAP) /
024300             (WS-OI-UPPER-CAP - WS-OI-LOWER-CAP)
024400         IF WS-SCALING-RAW < 0
024500             MOVE 0 TO WS-SCALING
024600         ELSE
024700             IF WS-SCALING-RAW > 1
024800                 MOVE 1 TO WS-SCALING
024900             ELSE
025000                 MOVE WS-SCALING-RAW TO WS-SCALING
025100             END-IF
025200         END-IF
025300         COMPUTE WS-IMF-INCREASE ROUNDED =
025400             WS-SCALING * (1 - WS-BASE-IMF)
025500         IF WS-IMF-INCREASE < 0
025600             MOVE 0 TO WS-IMF-INCREASE
025700         END-IF
025800         COMPUTE WS-EFF-IMF-RAW ROUNDED =
025900             WS-BASE-IMF + WS-IMF-INCREASE
026000         IF WS-EFF-IMF-RAW > 1
026100             MOVE 1 TO LK-PT-EFF-IMF (WS-IDX)
026200         ELSE
026300             MOVE WS-EFF-IMF-RAW TO LK-PT-EFF-IMF (WS-IDX)
026400         END-IF
026500     ELSE
026600         MOVE WS-BASE-IMF TO LK-PT-EFF-IMF (WS-IDX)
026700     END-IF.
026800
026900*------------------------------------------------------------------
027000* 1500-COMPUTE-POSITION-REQMTS - PER-POSITION AND RUNNING MMR/IMR.
027100*------------------------------------------------------------------
027200 1500-COMPUTE-POSITION-REQMTS.
027300     IF LK-PT-SIZE (WS-IDX) < 0
027400         COMPUTE WS-ABS-SIZE = LK-PT-SIZE (WS-IDX) * -1
027500     ELSE
027600         MOVE LK-PT-SIZE (WS-IDX) TO WS-ABS-SIZE
027700     END-IF.
027800     COMPUTE LK-PT-NOTIONAL (WS-IDX) ROUNDED =
027900         WS-ABS-SIZE * LK-PT-ORACLE-PRICE (WS-IDX).
028000     COMPUTE LK-PT-MMR-THIS (WS-IDX) ROUNDED =
028100         WS-ABS-SIZE * LK-PT-ORACLE-PRICE (WS-IDX) *
028200         LK-PT-MMF (WS-IDX).
028300     COMPUTE LK-PT-IMR-THIS (WS-IDX) ROUNDED =
028400         WS-ABS-SIZE * LK-PT-ORACLE-PRICE (WS-IDX) *
028500         LK-PT-EFF-IMF (WS-IDX).
028600     ADD LK-PT-MMR-THIS (WS-IDX) TO LK-MET-TOTAL-MMR.
028700     ADD LK-PT-IMR-THIS (WS-IDX) TO LK-MET-TOTAL-IMR.
028800     ADD LK-PT-NOTIONAL (WS-IDX) TO LK-MET-TOTAL-NOTIONAL.
028900     ADD 1 TO WS-IDX.
029000 1500-COMPUTE-POSITION-REQMTS-EXIT.
029100     EXIT.
029200
029300*------------------------------------------------------------------
029400* 2000-COMPUTE-TOTALS - FREE COLLATERAL, MARGIN PERCENTS, MAX
029500* LIQUIDATION PENALTY (RM-2024-171).
029600*------------------------------------------------------------------
029700 2000-COMPUTE-TOTALS.
029800     IF LK-SUB-FC-PROVIDED = 'Y'
029900         MOVE LK-SUB-FREE-COLLATERAL TO LK-MET-FREE-COLLATERAL
030000     ELSE
030100         COMPUTE LK-MET-FREE-COLLATERAL ROUNDED =
030200             LK-SUB-EQUITY - LK-MET-TOTAL-IMR
030300     END-IF.
030400     IF LK-MET-TOTAL-NOTIONAL > 0
030500         COMPUTE LK-MET-IMR-PCT ROUNDED =
030600             LK-MET-TOTAL-IMR / LK-MET-TOTAL-NOTIONAL * 100
030700         COMPUTE LK-MET-MMR-PCT ROUNDED =
030800             LK-MET-TOTAL-MMR / LK-MET-TOTAL-NOTIONAL * 100
030900     ELSE
031000         MOVE 0 TO LK-MET-IMR-PCT
031100         MOVE 0 TO LK-MET-MMR-PCT
031200     END-IF.
031300     IF LK-SUB-EQUITY > 0
031400         COMPUTE LK-MET-MAX-LIQ-PENALTY ROUNDED =
031500             LK-SUB-EQUITY * 0.015
031600         MOVE 'Y' TO LK-MET-MAX-PENALTY-VALID
031700     ELSE
031800         MOVE 0 TO LK-MET-MAX-LIQ-PENALTY
031900         MOVE 'N' TO LK-MET-MAX-PENALTY-VALID
032000     END-IF.
032100 2000-COMPUTE-TOTALS-EXIT.
032200     EXIT.
032300
032400*------------------------------------------------------------------
032500* 2500-COMPUTE-MARGIN-RATIO - RM-2024-177 SENTINEL WHEN NO OPEN
032600* POSITIONS CARRY MAINTENANCE MARGIN.
032700*------------------------------------------------------------------
032800 2500-COMPUTE-MARGIN-RATIO.
032900     IF LK-MET-TOTAL-MMR = 0
033000         MOVE 99999.9999 TO LK-MET-MARGIN-RATIO
033100         MOVE 99999.9999 TO LK-MET-LIQ-DIST-PCT
033200     ELSE
033300         COMPUTE LK-MET-MARGIN-RATIO ROUNDED =
033400             LK-SUB-EQUITY / LK-MET-TOTAL-MMR
033500         COMPUTE LK-MET-LIQ-DIST-PCT ROUNDED =
033600             (LK-MET-MARGIN-RATIO - 1) * 100
033700     END-IF.
033800 2500-COMPUTE-MARGIN-RATIO-EXIT.
033900     EXIT.
034000
034100*------------------------------------------------------------------
034200* 3000-COMPUTE-POSITION-METRICS - PNL PERCENT, LEVERAGE, POSITION
034300* LIQUIDATION DISTANCE.  FALLS THROUGH TO 3500/4000 FOR THE SAME
034400* POSITION - ONE PERFORM ... THRU DOES ALL FOUR STEPS.
034500*------------------------------------------------------------------
034600 3000-COMPUTE-POSITION-METRICS.
034700     IF LK-PT-SIZE (WS-IDX) < 0
034800         COMPUTE WS-ABS-SIZE = LK-PT-SIZE (WS-IDX) * -1
034900     ELSE
035000         MOVE LK-PT-SIZE (WS-IDX) TO WS-ABS-SIZE
035100     END-IF.
035200     COMPUTE WS-ENTRY-VALUE ROUNDED =
035300         WS-ABS-SIZE * LK-PT-ENTRY-PRICE (WS-IDX).
035400     IF WS-ENTRY-VALUE = 0
035500         MOVE 0 TO LK-PT-PNL-PCT (WS-IDX)
035600         MOVE 'N' TO LK-PT-PNL-PCT-VALID (WS-IDX)
035700     ELSE
035800         COMPUTE LK-PT-PNL-PCT (WS-IDX) ROUNDED =
035900             LK-PT-UNREALIZED-PNL (WS-IDX) / WS-ENTRY-VALUE * 100
036000         MOVE 'Y' TO LK-PT-PNL-PCT-VALID (WS-IDX)
036100     END-IF.
036200     IF LK-SUB-EQUITY > 0
036300         COMPUTE LK-PT-LEVERAGE (WS-IDX) ROUNDED =
036400             LK-PT-NOTIONAL (WS-IDX) / LK-SUB-EQUITY
036500         MOVE 'Y' TO LK-PT-LEV-VALID (WS-IDX)
036600     ELSE
036700         MOVE 0 TO LK-PT-LEVERAGE (WS-IDX)
036800         MOVE 'N' TO LK-PT-LEV-VALID (WS-IDX)
036900     END-IF.
037000     MOVE LK-PT-MMR-THIS (WS-IDX) TO WS-R-VALUE.
037100     COMPUTE WS-E-VALUE ROUNDED =
037200         LK-PT-NOTIONAL (WS-IDX) + LK-PT-UNREALIZED-PNL (WS-IDX).
037300     IF WS-R-VALUE > 0 AND WS-E-VALUE > 0
037400         COMPUTE LK-PT-LIQ-DIST-PCT (WS-IDX) ROUNDED =
037500             ((WS-E-VALUE / WS-R-VALUE) - 1) * 100
037600         MOVE 'Y' TO LK-PT-LIQ-DIST-VALID (WS-IDX)
037700     ELSE
037800         MOVE 0 TO LK-PT-LIQ-DIST-PCT (WS-IDX)
037900         MOVE 'N' TO LK-PT-LIQ-DIST-VALID (WS-IDX)
038000     END-IF.
038100
038200*------------------------------------------------------------------
038300* 3500-COMPUTE-LIQ-PRICES - ISOLATED AND CROSS LIQUIDATION PRICE.
038400*------------------------------------------------------------------
038500 3500-COMPUTE-LIQ-PRICES.
038600     COMPUTE WS-DENOM ROUNDED =
038700         (WS-ABS-SIZE * LK-PT-MMF (WS-IDX)) - LK-PT-SIZE (WS-IDX).
038800     IF WS-DENOM = 0
038900         MOVE 0 TO LK-PT-ISO-LIQ-PRICE (WS-IDX)
039000         MOVE 'N' TO LK-PT-ISO-LIQ-VALID (WS-IDX)
039100     ELSE
039200         COMPUTE WS-TEMP-PRICE ROUNDED =
039300             (LK-SUB-EQUITY -
039400             (LK-PT-SIZE (WS-IDX) * LK-PT-ORACLE-PRICE (WS-IDX)))
039500             / WS-DENOM
039600         PERFORM 3500-SANITIZE-PRICE THRU
039700             3500-SANITIZE-PRICE-EXIT
039800         MOVE WS-TEMP-PRICE TO LK-PT-ISO-LIQ-PRICE (WS-IDX)
039900         MOVE WS-PRICE-VALID TO LK-PT-ISO-LIQ-VALID (WS-IDX)
040000     END-IF.
040100     COMPUTE WS-MMR-OTHER ROUNDED =
040200         LK-MET-TOTAL-MMR - LK-PT-MMR-THIS (WS-IDX).
040300     IF WS-MMR-OTHER < 0
040400         MOVE 0 TO WS-MMR-OTHER
040500     END-IF.
040600     IF WS-DENOM = 0
040700         MOVE 0 TO LK-PT-CROSS-LIQ-PRICE (WS-IDX)
040800         MOVE 'N' TO LK-PT-CROSS-LIQ-VALID (WS-IDX)
040900     ELSE
041000         COMPUTE WS-TEMP-PRICE ROUNDED =
041100             (LK-SUB-EQUITY -
041200             (LK-PT-SIZE (WS-IDX) * LK-PT-ORACLE-PRICE (WS-IDX)) -
041300             WS-MMR-OTHER) / WS-DENOM
041400         PERFORM 3500-SANITIZE-PRICE THRU
041500             3500-SANITIZE-PRICE-EXIT
041600         MOVE WS-TEMP-PRICE TO LK-PT-CROSS-LIQ-PRICE (WS-IDX)
041700         MOVE WS-PRICE-VALID TO LK-PT-CROSS-LIQ-VALID (WS-IDX)
041800     END-IF.
041900 3500-COMPUTE-LIQ-PRICES-EXIT.
042000     EXIT.
042100
042200* 3500-SANITIZE-PRICE - DISCARD PRICES <= 0 OR > 10,000,000.
042300 3500-SANITIZE-PRICE.
042400     IF WS-TEMP-PRICE > 0 AND WS-TEMP-PRICE <= 10000000
042500         MOVE 'Y' TO WS-PRICE-VALID
042600     ELSE
042700         MOVE 0 TO WS-TEMP-PRICE
042800         MOVE 'N' TO WS-PRICE-VALID
042900     END-IF.
043000 3500-SANITIZE-PRICE-EXIT.
043100     EXIT.
043200
043300*------------------------------------------------------------------
043400* 4000-COMPUTE-FILLABLE-PRICE - RM-2024-171.
043500*------------------------------------------------------------------
043600 4000-COMPUTE-FILLABLE-PRICE.
043700     IF LK-PT-ORACLE-PRICE (WS-IDX) > 0
043800         AND LK-PT-SPREAD-TO-MMR (WS-IDX) > 0
043900         AND LK-PT-BANKRUPTCY-ADJ (WS-IDX) > 0
044000         IF LK-MET-TOTAL-MMR > 0
044100             COMPUTE WS-Q-RAW ROUNDED =
044200                 LK-SUB-EQUITY / LK-MET-TOTAL-MMR
044300             IF WS-Q-RAW < 0
044400                 MOVE 0 TO WS-Q-VALUE
044500             ELSE
044600                 IF WS-Q-RAW > 1
044700                     MOVE 1 TO WS-Q-VALUE
044800                 ELSE
044900                     MOVE WS-Q-RAW TO WS-Q-VALUE
045000                 END-IF
045100             END-IF
045200         ELSE
045300             MOVE 0 TO WS-Q-VALUE
045400         END-IF
045500         COMPUTE WS-ADJUSTMENT ROUNDED =
045600             LK-PT-SPREAD-TO-MMR (WS-IDX) * LK-PT-MMF (WS-IDX) *
045700             LK-PT-BANKRUPTCY-ADJ (WS-IDX) * (1 - WS-Q-VALUE)
045800         COMPUTE LK-PT-FILLABLE-PRICE (WS-IDX) ROUNDED =
045900             LK-PT-ORACLE-PRICE (WS-IDX) * (1 - WS-ADJUSTMENT)
046000         MOVE 'Y' TO LK-PT-FILLABLE-VALID (WS-IDX)
046100     ELSE
046200         MOVE 0 TO LK-PT-FILLABLE-PRICE (WS-IDX)
046300         MOVE 'N' TO LK-PT-FILLABLE-VALID (WS-IDX)
046400     END-IF.
046500     ADD 1 TO WS-IDX.
046600 4000-COMPUTE-FILLABLE-PRICE-EXIT.
046700     EXIT.
046800
046900*------------------------------------------------------------------
047000* 5000-CLASSIFY-STATUS - SAFE / WARNING / CRITICAL / LIQUIDATED.
047100*------------------------------------------------------------------
047200 5000-CLASSIFY-STATUS.
047300     IF LK-MET-TOTAL-MMR = 0
047400         MOVE 'SAFE      ' TO LK-MET-STATUS
047500     ELSE
047600         IF LK-MET-LIQ-DIST-PCT <= 0
047700             MOVE 'LIQUIDATED' TO LK-MET-STATUS
047800         ELSE
047900             IF LK-MET-LIQ-DIST-PCT <= 5
048000                 MOVE 'CRITICAL  ' TO LK-MET-STATUS
048100             ELSE
048200                 IF LK-MET-LIQ-DIST-PCT <= LK-SUB-LIQ-THRESH-PCT
048300                     MOVE 'WARNING   ' TO LK-MET-STATUS
048400                 ELSE
048500                     MOVE 'SAFE      ' TO LK-MET-STATUS
048600                 END-IF
048700             END-IF
048800         END-IF
048900     END-IF.
049000 5000-CLASSIFY-STATUS-EXIT.
049100     EXIT.
