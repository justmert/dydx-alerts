000100*==================================================================
000200* RMM.TIP62  -  MARKET REFERENCE EXTRACT RECORD
000300* APEX DERIVATIVES CLEARING - MIS DEPT
000400*==================================================================
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RMM-MARKET-FEED.
000800 AUTHOR.        P. N. STAVROS.
000900 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001000 DATE-WRITTEN.  06/14/1990.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300
001400* 061490 PNS       N/A         ORIGINAL LAYOUT - FUND SPONSOR
001500*                              BRANCH-POSITION DIRECTORY EXTRACT.
001600* 082291 PNS       CR-1610     ADDED SECOND, THIRD, FOURTH DETAIL
001700*                              REDEFINE FOR EXPANDED ADDRESS AND
001800*                              STATEMENT-FREQUENCY BLOCKS.
001900* 110398 ROK       Y2K-004     Y2K REVIEW - NO DATE FIELDS IN
002000*                              THIS LAYOUT. SIGNED OFF.
002100* 072402 ROK       CR-3255     DROPPED FI-BRCH-ESTB-DTE/CLOSED-
002200*                              DTE - UNUSED BY ANY CONSUMER JOB
002300*                              PER USAGE AUDIT RUN 07/02.
002400* 031508 MJD       CR-3900     ADDED RAW ALTERNATE VIEW FOR THE
002500*                              NEW FILE-COMPARE UTILITY.
002600* 112013 KLA       CR-4655     RETIRED BRANCH-DIRECTORY LAYOUT.
002700*                              RECORD NOW CARRIES ONE MARKET
002800*                              REFERENCE ROW (ORACLE PRICE,
002900*                              MARGIN FRACTIONS, OI CAPS) FOR
003000*                              THE NEW MARGIN-RISK SUBSYSTEM.
003100* 051924 KLA       RM-2024-118 ADDED MKT-MARKET, MKT-ORACLE-
003200*                              PRICE, MKT-MMF, MKT-BASE-IMF,
003300*                              MKT-OPEN-INTEREST, MKT-OI-LOWER-
003400*                              CAP, MKT-OI-UPPER-CAP, MKT-
003500*                              SPREAD-TO-MMR, MKT-BANKRUPTCY-
003600*                              ADJ FOR RSK SUITE. TABLE IS
003700*                              SORTED BY MKT-MARKET FOR BINARY
003800*                              SEARCH IN THE RISK CALCULATOR.
003900* 061024 DAO       RM-2024-140 CLARIFIED THAT ZERO IN MKT-OI-
004000*                              LOWER-CAP/UPPER-CAP/SPREAD-TO-
004100*                              MMR/BANKRUPTCY-ADJ MEANS THE
004200*                              VALUE IS ABSENT, NOT ZERO-VALUED.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.   IBM-390.
004700 OBJECT-COMPUTER.   IBM-390.
004800 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RMM-MARKET-FEED ASSIGN TO MARKETS.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  RMM-MARKET-FEED
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 105 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS RMM-MARKET-RECORD.
006100 01  RMM-MARKET-RECORD.
006200     05  RMM-RECORD-TYPE-CD             PIC X(3).
006300         88  RMM-RECORD-IS-HEADER            VALUE 'MKH'.
006400         88  RMM-RECORD-IS-DETAIL            VALUE 'MKD'.
006500         88  RMM-RECORD-IS-TRAILER           VALUE 'MKT'.
006600     05  MARKET-HEADER-AREA.
006700         10  MKH-RUN-DTE-TME             PIC X(26).
006800         10  MKH-JOB-RUN-CD              PIC X(4).
006900             88  MKH-JOB-RUN-TEST                VALUE 'TEST'.
007000             88  MKH-JOB-RUN-PROD                VALUE 'PROD'.
007100         10  FILLER                      PIC X(72).
007200     05  MARKET-DETAIL-AREA REDEFINES MARKET-HEADER-AREA.
007300         10  MKT-MARKET                  PIC X(12).
007400         10  MKT-ORACLE-PRICE            PIC 9(9)V9(4).
007500         10  MKT-MMF                     PIC 9(1)V9(6).
007600         10  MKT-BASE-IMF                PIC 9(1)V9(6).
007700         10  MKT-OPEN-INTEREST           PIC 9(11)V9(4).
007800         10  MKT-OI-LOWER-CAP            PIC 9(13)V9(2).
007900         10  MKT-OI-UPPER-CAP            PIC 9(13)V9(2).
008000         10  MKT-SPREAD-TO-MMR           PIC 9(3)V9(6).
008100         10  MKT-BANKRUPTCY-ADJ          PIC 9(3)V9(6).
008200     05  MARKET-TRAILER-AREA REDEFINES MARKET-HEADER-AREA.
008300         10  MKT-RECORD-CT               PIC 9(9).
008400         10  FILLER                      PIC X(93).
008500     05  MARKET-RECORD-X REDEFINES MARKET-HEADER-AREA
008600         PIC X(102).
008700
008800 WORKING-STORAGE SECTION.
008900
009000 PROCEDURE DIVISION.
009100 0000-MAINLINE.
009200* THIS MEMBER IS A RECORD-LAYOUT REFERENCE ONLY - IT IS NEVER
009300* RUN AS A LOAD MODULE.  RSK.R00900 CARRIES ITS OWN COPY OF
009400* THIS FD/01 (SHOP DOES NOT USE A COPY LIBRARY FOR FEEDS).
009500     STOP RUN.
