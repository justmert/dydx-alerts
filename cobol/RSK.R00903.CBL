000100*==================================================================
000200* RSK.R00903  -  903-ALERTENG
000300* BUILT-IN LIQUIDATION / ADL-WARNING ALERT ENGINE
000400* APEX DERIVATIVES CLEARING - MIS DEPT
000500*==================================================================
000600
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    903-ALERTENG.
000900 AUTHOR.        D. A. OYELARAN.
001000 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001100 DATE-WRITTEN.  06/03/2024.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500* 060324 DAO       RM-2024-127 ORIGINAL PROGRAM.  RAISES THE TWO
001600*                              BUILT-IN, NON-CONFIGURABLE ALERT
001700*                              TYPES - LIQUIDATION AND LIQUIDA-
001800*                              TION-WARNING - THAT ARE NOT DRIVEN
001900*                              BY A USER-DEFINED ALERT RULE.
002000* 081924 DAO       RM-2024-169 ADDED 2000-CHECK-ADL-WARNING PER
002100*                              RISK COMMITTEE MEMO 24-08 - FIRES
002200*                              WHEN THE RUN-WIDE INSURANCE-FUND-
002300*                              LOW SWITCH IS ON AND THE SUB-
002400* 090324 DAO       RM-2024-173 ACCOUNT'S MARGIN RATIO IS UNDER
002500*                              2.0.  EVALUATED ONLY WHEN NO
002600*                              LIQUIDATION ALERT FIRED THIS
002700*                              SUBACCOUNT (PRIORITY ORDERING).
002800* 021425 MJD       RM-2025-006 SEVERITY ON LIQUIDATION-WARNING IS
002900*                              NOW CRITICAL WHEN THE DISTANCE IS
003000*                              5 PERCENT OR LESS, WARNING OTHER-
003100*                              WISE - WAS FLAT WARNING BEFORE.
003150* 081025 CJW       RM-2025-058 WS-ALERT-COUNT WAS NEVER RE-
003160*                              SEEDED FROM LK-ALERT-COUNT ON
003170*                              ENTRY - 900-RISKMON CALLS THIS
003180*                              PROGRAM ONCE PER SUBACCOUNT AND
003190*                              WORKING-STORAGE SURVIVES ACROSS
003195*                              CALLS, SO THE COUNT KEPT CLIMBING
003196*                              FROM A STALE VALUE AND OVERWROTE
003197*                              THE WRONG ALHIST-TABLE ROWS AFTER
003198*                              THE FIRST SUBACCOUNT TO RAISE A
003199*                              BUILT-IN ALERT.  0000-MAINLINE
003200*                              NOW SYNCS WS-ALERT-COUNT FROM
003201*                              LK-ALERT-COUNT AS ITS FIRST STEP.
003202* 081525 ROK       RM-2025-062 RECODED THE STANDALONE WORKING-
003203*                              STORAGE SCALARS AND SWITCHES AT
003204*                              77-LEVEL PER SHOP STANDARD.  NO
003205*                              LOGIC CHANGED.
003206
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.   IBM-390.
003600 OBJECT-COMPUTER.   IBM-390.
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-IDX                          PIC S9(4)  COMP.
004200 77  WS-ALERT-COUNT                  PIC S9(4)  COMP.
004300 77  WS-LIQ-ALERT-RAISED             PIC X(1)      VALUE 'N'.
004400     88  WS-LIQ-ALERT-WAS-RAISED         VALUE 'Y'.
004500 77  WS-BUILTIN-SEVERITY             PIC X(8).
004600 77  WS-BUILTIN-ALTYPE               PIC X(20).
004700* ALTERNATE NUMERIC/ALPHA VIEW OF THE LIQ-DIST WORK ITEM -
004800* RETAINED FROM THE ORIGINAL SIGN-CHECK DEBUG AID.
004900 01  WS-LIQ-DIST-AREA.
005000     05  WS-LIQ-DIST-PCT             PIC S9(7)V9(2).
005100     05  WS-LIQ-DIST-BYTES REDEFINES WS-LIQ-DIST-PCT
005200         PIC X(9).
005300 01  WS-THRESHOLD-AREA.
005400     05  WS-THRESHOLD-PCT            PIC S9(3)V9(2).
005500     05  WS-THRESHOLD-BYTES REDEFINES WS-THRESHOLD-PCT
005600         PIC X(5).
005700 01  WS-MARGIN-RATIO-AREA.
005800     05  WS-MARGIN-RATIO-WORK        PIC S9(7)V9(4).
005900     05  WS-MARGIN-RATIO-BYTES REDEFINES WS-MARGIN-RATIO-WORK
006000         PIC X(11).
006100
006200 LINKAGE SECTION.
006300 01  LK-SUB-ID                       PIC X(8).
006400 01  LK-LIQ-DIST-PCT                 PIC S9(7)V9(2).
006500 01  LK-LIQ-THRESHOLD-PCT            PIC 9(3)V9(2).
006600 01  LK-MARGIN-RATIO                 PIC S9(7)V9(4).
006700 01  LK-INSURANCE-FUND-LOW           PIC X(1).
006800     88  LK-INS-FUND-IS-LOW              VALUE 'Y'.
006900 01  LK-ALERT-COUNT                  PIC S9(4)  COMP.
007000 01  LK-ALHIST-TABLE.
007100     05  LK-ALHIST-ENTRY OCCURS 30 TIMES.
007200         10  LK-AH-SUB-ID                PIC X(8).
007300         10  LK-AH-ALERT-TYPE            PIC X(35).
007400         10  LK-AH-SEVERITY              PIC X(8).
007500         10  LK-AH-RULE-ID               PIC X(8).
007600         10  LK-AH-MARKET                PIC X(12).
007700         10  LK-AH-ACTUAL-VALUE          PIC S9(11)V9(4).
007800         10  LK-AH-THRESHOLD             PIC S9(11)V9(4).
007900         10  LK-AH-MESSAGE               PIC X(120).
008000         10  FILLER                      PIC X(02).
008100
008200 PROCEDURE DIVISION USING LK-SUB-ID LK-LIQ-DIST-PCT
008300     LK-LIQ-THRESHOLD-PCT LK-MARGIN-RATIO
008400     LK-INSURANCE-FUND-LOW LK-ALERT-COUNT LK-ALHIST-TABLE.
008500
008600*------------------------------------------------------------------
008700* 0000-MAINLINE - LIQUIDATION ALERTS TAKE PRIORITY OVER ADL-
008800* WARNING.  ADL-WARNING IS ONLY EVALUATED WHEN NO LIQUIDATION
008900* ALERT FIRED FOR THIS SUBACCOUNT ON THIS PASS.
009000*------------------------------------------------------------------
009100 0000-MAINLINE.
009110     MOVE LK-ALERT-COUNT TO WS-ALERT-COUNT.
009200     MOVE 'N' TO WS-LIQ-ALERT-RAISED.
009300     MOVE LK-LIQ-DIST-PCT TO WS-LIQ-DIST-PCT.
009400     MOVE LK-LIQ-THRESHOLD-PCT TO WS-THRESHOLD-PCT.
009500     MOVE LK-MARGIN-RATIO TO WS-MARGIN-RATIO-WORK.
009600     PERFORM 1000-CHECK-LIQUIDATION THRU 1000-CHECK-LIQUIDATION-EXIT.
009700     IF NOT WS-LIQ-ALERT-WAS-RAISED
009800         PERFORM 2000-CHECK-ADL-WARNING THRU
009900             2000-CHECK-ADL-WARNING-EXIT
010000     END-IF.
010100     MOVE WS-ALERT-COUNT TO LK-ALERT-COUNT.
010200     EXIT PROGRAM.
010300
010400*------------------------------------------------------------------
010500* 1000-CHECK-LIQUIDATION - LIQUIDATION WHEN D <= 0; LIQUIDATION-
010600* WARNING WHEN D <= T (CRITICAL IF D <= 5, ELSE WARNING).
010700*------------------------------------------------------------------
010800 1000-CHECK-LIQUIDATION.
010900     IF WS-LIQ-DIST-PCT NOT GREATER THAN ZERO
011000         MOVE 'LIQUIDATION' TO WS-BUILTIN-ALTYPE
011100         MOVE 'CRITICAL' TO WS-BUILTIN-SEVERITY
011200         PERFORM 3000-EMIT-BUILTIN-ALERT THRU
011300             3000-EMIT-BUILTIN-ALERT-EXIT
011400         MOVE 'Y' TO WS-LIQ-ALERT-RAISED
011500     ELSE
011600         IF WS-LIQ-DIST-PCT NOT GREATER THAN WS-THRESHOLD-PCT
011700             MOVE 'LIQUIDATION-WARNING' TO WS-BUILTIN-ALTYPE
011800             IF WS-LIQ-DIST-PCT NOT GREATER THAN 5.00
011900                 MOVE 'CRITICAL' TO WS-BUILTIN-SEVERITY
012000             ELSE
012100                 MOVE 'WARNING' TO WS-BUILTIN-SEVERITY
012200             END-IF
012300             PERFORM 3000-EMIT-BUILTIN-ALERT THRU
012400                 3000-EMIT-BUILTIN-ALERT-EXIT
012500             MOVE 'Y' TO WS-LIQ-ALERT-RAISED
012600         END-IF
012700     END-IF.
012800 1000-CHECK-LIQUIDATION-EXIT.
012900     EXIT.
013000
013100*------------------------------------------------------------------
013200* 2000-CHECK-ADL-WARNING - RUN-WIDE INSURANCE-FUND-LOW SWITCH
013300* (UPSI-0, SET IN 900-RISKMON 1000-INITIALIZE) AND MARGIN
013400* RATIO UNDER 2.0.
013500*------------------------------------------------------------------
013600 2000-CHECK-ADL-WARNING.
013700     IF LK-INS-FUND-IS-LOW
013800         IF WS-MARGIN-RATIO-WORK LESS THAN 2.0000
013900             MOVE 'ADL-WARNING' TO WS-BUILTIN-ALTYPE
014000             MOVE 'WARNING' TO WS-BUILTIN-SEVERITY
014100             PERFORM 3000-EMIT-BUILTIN-ALERT THRU
014200                 3000-EMIT-BUILTIN-ALERT-EXIT
014300         END-IF
014400     END-IF.
014500 2000-CHECK-ADL-WARNING-EXIT.
014600     EXIT.
014700
014800*------------------------------------------------------------------
014900* 3000-EMIT-BUILTIN-ALERT - WRITES THE FIXED MESSAGE TEXT FOR
015000* THE ALERT TYPE JUST DETECTED.  BUILT-IN ALERTS DO NOT ROUTE
015100* THROUGH 904-ALDESC - THEIR WORDING IS NOT CONDITION-DRIVEN.
015200*------------------------------------------------------------------
015300 3000-EMIT-BUILTIN-ALERT.
015400     ADD 1 TO WS-ALERT-COUNT.
015500     MOVE WS-ALERT-COUNT TO WS-IDX.
015600     MOVE LK-SUB-ID TO LK-AH-SUB-ID (WS-IDX).
015700     MOVE WS-BUILTIN-ALTYPE TO LK-AH-ALERT-TYPE (WS-IDX).
015800     MOVE WS-BUILTIN-SEVERITY TO LK-AH-SEVERITY (WS-IDX).
015900     MOVE SPACES TO LK-AH-RULE-ID (WS-IDX).
016000     MOVE SPACES TO LK-AH-MARKET (WS-IDX).
016100     EVALUATE WS-BUILTIN-ALTYPE
016200         WHEN 'LIQUIDATION'
016300             MOVE WS-LIQ-DIST-PCT TO LK-AH-ACTUAL-VALUE (WS-IDX)
016400             MOVE ZERO TO LK-AH-THRESHOLD (WS-IDX)
016500         WHEN 'LIQUIDATION-WARNING'
016600             MOVE WS-LIQ-DIST-PCT TO LK-AH-ACTUAL-VALUE (WS-IDX)
016700             MOVE WS-THRESHOLD-PCT TO LK-AH-THRESHOLD (WS-IDX)
016800         WHEN 'ADL-WARNING'
016900             MOVE WS-MARGIN-RATIO-WORK TO LK-AH-ACTUAL-VALUE (WS-IDX)
017000             MOVE 2.0000 TO LK-AH-THRESHOLD (WS-IDX)
017100     END-EVALUATE.
017200     EVALUATE WS-BUILTIN-ALTYPE
017300         WHEN 'LIQUIDATION'
017400             MOVE 'your position has been liquidated'
017500                 TO LK-AH-MESSAGE (WS-IDX)
017600         WHEN 'LIQUIDATION-WARNING'
017700             MOVE 'your account is approaching its liquidation'
017800                 TO LK-AH-MESSAGE (WS-IDX)
017900             STRING LK-AH-MESSAGE (WS-IDX) DELIMITED BY SIZE
018000                 ' price - add margin or reduce your position size'
018100                 DELIMITED BY SIZE
018200                 INTO LK-AH-MESSAGE (WS-IDX)
018300         WHEN 'ADL-WARNING'
018400             MOVE 'the insurance fund is low and your account may'
018500                 TO LK-AH-MESSAGE (WS-IDX)
018600             STRING LK-AH-MESSAGE (WS-IDX) DELIMITED BY SIZE
018700                 ' be subject to auto-deleveraging' DELIMITED BY SIZE
018800                 INTO LK-AH-MESSAGE (WS-IDX)
018900         WHEN OTHER
019000             MOVE SPACES TO LK-AH-MESSAGE (WS-IDX)
019100     END-EVALUATE.
019200 3000-EMIT-BUILTIN-ALERT-EXIT.
019300     EXIT.
