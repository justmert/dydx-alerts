000100*==================================================================
000200* RMA.TIP60  -  SUBACCOUNT MASTER EXTRACT RECORD
000300* APEX DERIVATIVES CLEARING - MIS DEPT
000400*==================================================================
000500
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    RMA-SUBACCT-FEED.
000800 AUTHOR.        E. W. PROSSER.
000900 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001000 DATE-WRITTEN.  02/09/1989.
001100 DATE-COMPILED.
001200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001300
001400* 020989 EWP       N/A         ORIGINAL LAYOUT - CMR CROSS-REF
001500*                              EXTRACT FOR BRANCH SUB-LEDGER
001600*                              RECONCILEMENT.
001700* 051190 EWP       CR-1447     ADDED SUB-LEDGER SEQUENCE FIELDS
001800*                              FOR NSCC CONFORMANCE (OPS BULL
001900*                              90-14).
002000* 091592 THL       CR-2038     EXPANDED NICKNAME FIELD 10 TO 16
002100*                              BYTES PER BROKERAGE SUPPORT REQ.
002200* 032295 THL       CR-2551     ADDED HEADER/TRAILER ENVELOPE TO
002300*                              MATCH OTHER MIS EXTRACT FEEDS.
002400* 110398 ROK       Y2K-004     Y2K REVIEW - RUN-DTE-TME ALREADY
002500*                              4-DIGIT YEAR. NO CHANGE NEEDED.
002600*                              SIGNED OFF.
002700* 042303 ROK       CR-3190     ADDED RECORD-TYPE-CD 88-LEVELS
002800*                              FOR SAH/SAD/SAT GO TO DISPATCH.
002900* 081707 MJD       CR-3765     REALIGNED FILLER AFTER SUB-LEDGER
003000*                              FIELD USAGE AUDIT. NO LEN CHANGE.
003100* 062511 MJD       CR-4102     ADDED RAW ALTERNATE VIEW (SUBACCT-
003200*                              RECORD-X) FOR SORT/COMPARE JOBS.
003300* 091416 KLA       CR-4590     CHANGED FROM CMR ACCT CROSS-REF
003400*                              TO SUBACCOUNT EQUITY/COLLATERAL
003500*                              LAYOUT FOR NEW MARGIN-RISK
003600*                              SUBSYSTEM. OLD CMR NAME/ADDRESS
003700*                              FIELDS RETIRED.
003800* 051924 KLA       RM-2024-118 REPURPOSED FOR LEVERAGED-FUTURES
003900*                              RISK MONITOR (RSK SUITE). ADDED
004000*                              SUB-EQUITY, SUB-FREE-COLLATERAL,
004100*                              SUB-FC-PROVIDED, SUB-LIQ-
004200*                              THRESHOLD-PCT. SUB-ID IS NOW THE
004300*                              SUBACCOUNT KEY, NOT THE OLD CMR
004400*                              ACCOUNT NUMBER.
004500* 091725 DAO       RM-2025-041 CORRECTED SUB-LIQ-THRESHOLD-PCT
004600*                              TO 9(3)V9(2) - WAS TRUNCATING
004700*                              WHOLE-PERCENT THRESHOLDS ABOVE
004800*                              99.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.   IBM-390.
005300 OBJECT-COMPUTER.   IBM-390.
005400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RMA-SUBACCT-FEED ASSIGN TO SUBACCT.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  RMA-SUBACCT-FEED
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 82 CHARACTERS
006500     BLOCK CONTAINS 0 RECORDS
006600     DATA RECORD IS RMA-SUBACCT-RECORD.
006700 01  RMA-SUBACCT-RECORD.
006800     05  RMA-RECORD-TYPE-CD             PIC X(3).
006900         88  RMA-RECORD-IS-HEADER            VALUE 'SAH'.
007000         88  RMA-RECORD-IS-DETAIL            VALUE 'SAD'.
007100         88  RMA-RECORD-IS-TRAILER           VALUE 'SAT'.
007200     05  SUBACCT-HEADER-AREA.
007300         10  SAH-RUN-DTE-TME             PIC X(26).
007400         10  SAH-JOB-RUN-CD              PIC X(4).
007500             88  SAH-JOB-RUN-TEST                VALUE 'TEST'.
007600             88  SAH-JOB-RUN-PROD                VALUE 'PROD'.
007700         10  FILLER                      PIC X(49).
007800     05  SUBACCT-DETAIL-AREA REDEFINES SUBACCT-HEADER-AREA.
007900         10  SUB-ID                      PIC X(8).
008000         10  SUB-ADDRESS                 PIC X(20).
008100         10  SUB-NUMBER                  PIC 9(3).
008200         10  SUB-NICKNAME                PIC X(16).
008300         10  SUB-EQUITY                  PIC S9(11)V9(2).
008400         10  SUB-FREE-COLLATERAL         PIC S9(11)V9(2).
008500         10  SUB-FC-PROVIDED             PIC X(1).
008600             88  SUB-FC-IS-PROVIDED              VALUE 'Y'.
008700             88  SUB-FC-NOT-PROVIDED             VALUE 'N'.
008800         10  SUB-LIQ-THRESHOLD-PCT       PIC 9(3)V9(2).
008900     05  SUBACCT-TRAILER-AREA REDEFINES SUBACCT-HEADER-AREA.
009000         10  SAT-RECORD-CT               PIC 9(9).
009100         10  FILLER                      PIC X(70).
009200     05  SUBACCT-RECORD-X REDEFINES SUBACCT-HEADER-AREA
009300         PIC X(79).
009400
009500 WORKING-STORAGE SECTION.
009600
009700 PROCEDURE DIVISION.
009800 0000-MAINLINE.
009900* THIS MEMBER IS A RECORD-LAYOUT REFERENCE ONLY - IT IS NEVER
010000* RUN AS A LOAD MODULE.  RSK.R00900 CARRIES ITS OWN COPY OF
010100* THIS FD/01 (SHOP DOES NOT USE A COPY LIBRARY FOR FEEDS).
010200     STOP RUN.
