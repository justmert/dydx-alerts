000100*==================================================================
000200* RSK.R00905  -  905-RLDESC
000300* USER ALERT-RULE PLAIN-ENGLISH DESCRIPTION BUILDER
000400* APEX DERIVATIVES CLEARING - MIS DEPT
000500*==================================================================
000600
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    905-RLDESC.
000900 AUTHOR.        C. J. WEBER.
001000 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001100 DATE-WRITTEN.  05/24/2024.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500* 052424 CJW       RM-2024-121 ORIGINAL PROGRAM.  BUILDS A PLAIN-
001600*                              ENGLISH SENTENCE DESCRIBING A USER
001700*                              ALERT RULE FOR THE RPTOUT RULE-
001800*                              ECHO SECTION.  CALLED FROM
001900*                              900-RISKMON 8000-PRINT-REPORT.
002000* 081924 DAO       RM-2024-168 ADDED 1000-RESOLVE-ACCOUNT-NAME -
002100*                              USES SUB-NICKNAME WHEN PRESENT,
002200*                              ELSE AN ABBREVIATED SUB-ADDRESS,
002300*                              ELSE THE LITERAL 'ACCOUNT'.
002400* 112524 MJD       RM-2024-192 PRESENT-TENSE COMPARISON PHRASES
002500*                              BUILT TO MATCH 904-ALDESC'S PAST-
002600*                              TENSE TABLE FOR CONSISTENCY.
002610* 081525 ROK       RM-2025-062 RECODED THE STANDALONE WORKING-
002620*                              STORAGE SCALARS AT 77-LEVEL PER
002630*                              SHOP STANDARD.  NO LOGIC CHANGED.
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER.   IBM-390.
003100 OBJECT-COMPUTER.   IBM-390.
003200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003300
003400 DATA DIVISION.
003500 WORKING-STORAGE SECTION.
003600 77  WS-NICKNAME-LEN                 PIC S9(4)  COMP.
003700 77  WS-ADDRESS-LEN                  PIC S9(4)  COMP.
003800 77  WS-ACCOUNT-NAME-LEN             PIC S9(4)  COMP.
003900 77  WS-MARKET-LEN                   PIC S9(4)  COMP.
004000 77  WS-LABEL-LEN                    PIC S9(4)  COMP.
004100 77  WS-PHRASE-LEN                   PIC S9(4)  COMP.
004200 77  WS-THRESHOLD-LEN                PIC S9(4)  COMP.
004300 77  WS-TRIM-FIELD                   PIC X(30).
004400 77  WS-TRIM-LEN                     PIC S9(4)  COMP.
004500 77  WS-ACCOUNT-NAME                 PIC X(20).
004600 77  WS-LABEL                        PIC X(30).
004700 77  WS-UNIT-CODE                    PIC X(1).
004800 77  WS-PHRASE                       PIC X(35).
004900 77  WS-THRESHOLD-TEXT               PIC X(20).
005000 77  WS-FMT-VALUE                    PIC S9(9)V9(4).
005100 77  WS-FMT-UNIT                     PIC X(1).
005200 77  WS-FMT-RESULT                   PIC X(20).
005300 77  WS-FMT-EDIT-PCT                 PIC -ZZZZ9.99.
005350 77  WS-PCT-R REDEFINES WS-FMT-EDIT-PCT PIC X(10).
005400 77  WS-FMT-EDIT-RATIO               PIC -ZZZZ9.99.
005450 77  WS-RATIO-R REDEFINES WS-FMT-EDIT-RATIO PIC X(10).
005500 77  WS-FMT-EDIT-CONTRACTS           PIC -ZZZZ9.9999.
005600* THE EDITED-NUMERIC WORK ITEM BELOW IS AN ALTERNATE VIEW -
005700* SAME STYLE AS 904-ALDESC.
005800 01  WS-EDIT-WORK-AREA.
005900     05  WS-FMT-EDIT-USD             PIC -$$$,$$$,$$9.99.
006000     05  WS-EDIT-USD-R REDEFINES WS-FMT-EDIT-USD
006100         PIC X(15).
006300
006400 LINKAGE SECTION.
006500 01  LK-SUB-NICKNAME                 PIC X(16).
006600 01  LK-SUB-ADDRESS                  PIC X(20).
006700 01  LK-POSITION-MARKET              PIC X(12).
006800 01  LK-CONDITION-TYPE               PIC X(30).
006900 01  LK-COMPARISON                   PIC X(2).
007000 01  LK-THRESHOLD                    PIC S9(9)V9(4).
007100 01  LK-RULE-DESCRIPTION             PIC X(120).
007200
007300 PROCEDURE DIVISION USING LK-SUB-NICKNAME LK-SUB-ADDRESS
007400     LK-POSITION-MARKET LK-CONDITION-TYPE LK-COMPARISON
007500     LK-THRESHOLD LK-RULE-DESCRIPTION.
007600
007700*------------------------------------------------------------------
007800* 4000-BUILD-RULE-DESCRIPTION - ENTRY POINT.
007900*------------------------------------------------------------------
008000 4000-BUILD-RULE-DESCRIPTION.
008100     PERFORM 1000-RESOLVE-ACCOUNT-NAME THRU
008200         1000-RESOLVE-ACCOUNT-NAME-EXIT.
008300     PERFORM 2000-FORMAT-CONDITION-LABEL THRU
008400         2000-FORMAT-CONDITION-LABEL-EXIT.
008500     PERFORM 3000-FORMAT-COMPARISON-PHRASE THRU
008600         3000-FORMAT-COMPARISON-PHRASE-EXIT.
008700     MOVE LK-THRESHOLD TO WS-FMT-VALUE.
008800     MOVE WS-UNIT-CODE TO WS-FMT-UNIT.
008900     PERFORM 1500-FORMAT-VALUE THRU 1500-FORMAT-VALUE-EXIT.
009000     MOVE WS-FMT-RESULT TO WS-THRESHOLD-TEXT.
009100     MOVE WS-ACCOUNT-NAME TO WS-TRIM-FIELD.
009200     MOVE 20 TO WS-TRIM-LEN.
009300     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
009400         UNTIL WS-TRIM-LEN = 0 OR
009500         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
009600     MOVE WS-TRIM-LEN TO WS-ACCOUNT-NAME-LEN.
009700     MOVE LK-POSITION-MARKET TO WS-TRIM-FIELD.
009800     MOVE 12 TO WS-TRIM-LEN.
009900     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
010000         UNTIL WS-TRIM-LEN = 0 OR
010100         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
010200     MOVE WS-TRIM-LEN TO WS-MARKET-LEN.
010300     MOVE WS-LABEL TO WS-TRIM-FIELD.
010400     MOVE 30 TO WS-TRIM-LEN.
010500     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
010600         UNTIL WS-TRIM-LEN = 0 OR
010700         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
010800     MOVE WS-TRIM-LEN TO WS-LABEL-LEN.
010900     MOVE WS-PHRASE TO WS-TRIM-FIELD.
011000     MOVE 30 TO WS-TRIM-LEN.
011100     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
011200         UNTIL WS-TRIM-LEN = 0 OR
011300         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
011400     MOVE WS-TRIM-LEN TO WS-PHRASE-LEN.
011500     MOVE WS-THRESHOLD-TEXT TO WS-TRIM-FIELD.
011600     MOVE 20 TO WS-TRIM-LEN.
011700     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
011800         UNTIL WS-TRIM-LEN = 0 OR
011900         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
012000     MOVE WS-TRIM-LEN TO WS-THRESHOLD-LEN.
012100     MOVE SPACES TO LK-RULE-DESCRIPTION.
012200     IF LK-POSITION-MARKET = SPACES
012300         STRING 'This alert will be triggered when '
012400             DELIMITED BY SIZE
012500             WS-ACCOUNT-NAME (1:WS-ACCOUNT-NAME-LEN) DELIMITED BY SIZE
012600             ' ' DELIMITED BY SIZE
012700             WS-LABEL (1:WS-LABEL-LEN) DELIMITED BY SIZE
012800             ' ' DELIMITED BY SIZE
012900             WS-PHRASE (1:WS-PHRASE-LEN) DELIMITED BY SIZE
013000             ' ' DELIMITED BY SIZE
013100             WS-THRESHOLD-TEXT (1:WS-THRESHOLD-LEN) DELIMITED BY SIZE
013200             INTO LK-RULE-DESCRIPTION
013300     ELSE
013400         STRING 'This alert will be triggered when your '
013500             DELIMITED BY SIZE
013600             LK-POSITION-MARKET (1:WS-MARKET-LEN) DELIMITED BY SIZE
013700             ' position on ' DELIMITED BY SIZE
013800             WS-ACCOUNT-NAME (1:WS-ACCOUNT-NAME-LEN) DELIMITED BY SIZE
013900             ' ' DELIMITED BY SIZE
014000             WS-LABEL (1:WS-LABEL-LEN) DELIMITED BY SIZE
014100             ' ' DELIMITED BY SIZE
014200             WS-PHRASE (1:WS-PHRASE-LEN) DELIMITED BY SIZE
014300             ' ' DELIMITED BY SIZE
014400             WS-THRESHOLD-TEXT (1:WS-THRESHOLD-LEN) DELIMITED BY SIZE
014500             INTO LK-RULE-DESCRIPTION
014600     END-IF.
014700     EXIT PROGRAM.
014800
014900*------------------------------------------------------------------
015000* 1000-RESOLVE-ACCOUNT-NAME - NICKNAME IF PRESENT, ELSE AN
015100* ABBREVIATED ADDRESS, ELSE THE LITERAL 'ACCOUNT'.
015200*------------------------------------------------------------------
015300 1000-RESOLVE-ACCOUNT-NAME.
015400     MOVE SPACES TO WS-ACCOUNT-NAME.
015500     IF LK-SUB-NICKNAME NOT = SPACES
015600         MOVE LK-SUB-NICKNAME TO WS-ACCOUNT-NAME
015700     ELSE
015800         IF LK-SUB-ADDRESS NOT = SPACES
015900             MOVE LK-SUB-ADDRESS (1:20) TO WS-ACCOUNT-NAME
016000         ELSE
016100             MOVE 'account' TO WS-ACCOUNT-NAME
016200         END-IF
016300     END-IF.
016400 1000-RESOLVE-ACCOUNT-NAME-EXIT.
016500     EXIT.
016600
016700*------------------------------------------------------------------
016800* 1500-FORMAT-VALUE - SAME EDIT LOGIC AS 904-ALDESC 1000-FORMAT-
016900* VALUE.  CARRIED HERE SEPARATELY - SHOP DOES NOT COPY LOGIC
017000* PARAGRAPHS ACROSS PROGRAMS, ONLY RECORD LAYOUTS.
017100*------------------------------------------------------------------
017200 1500-FORMAT-VALUE.
017300     MOVE SPACES TO WS-FMT-RESULT.
017400     EVALUATE WS-FMT-UNIT
017500         WHEN 'U'
017600             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-USD
017700             MOVE WS-FMT-EDIT-USD TO WS-FMT-RESULT
017800         WHEN 'P'
017900             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-PCT
018000             STRING WS-FMT-EDIT-PCT DELIMITED BY SIZE
018100                 '%' DELIMITED BY SIZE
018200                 INTO WS-FMT-RESULT
018300         WHEN 'X'
018400             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-RATIO
018500             STRING WS-FMT-EDIT-RATIO DELIMITED BY SIZE
018600                 'x' DELIMITED BY SIZE
018700                 INTO WS-FMT-RESULT
018800         WHEN 'C'
018900             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-CONTRACTS
019000             MOVE WS-FMT-EDIT-CONTRACTS TO WS-FMT-RESULT
019100         WHEN OTHER
019200             MOVE SPACES TO WS-FMT-RESULT
019300     END-EVALUATE.
019400 1500-FORMAT-VALUE-EXIT.
019500     EXIT.
019600
019700*------------------------------------------------------------------
019800* 2000-FORMAT-CONDITION-LABEL - CONDITION-TYPE TO REPORT LABEL
019900* AND VALUE-UNIT CODE.
020000*------------------------------------------------------------------
020100 2000-FORMAT-CONDITION-LABEL.
020200     MOVE SPACES TO WS-LABEL.
020300     EVALUATE LK-CONDITION-TYPE
020400         WHEN 'LIQUIDATION_DISTANCE'
020500             MOVE 'Liquidation Distance' TO WS-LABEL
020600             MOVE 'P' TO WS-UNIT-CODE
020700         WHEN 'MARGIN_RATIO'
020800             MOVE 'Margin Ratio' TO WS-LABEL
020900             MOVE 'X' TO WS-UNIT-CODE
021000         WHEN 'EQUITY_DROP'
021100             MOVE 'Equity' TO WS-LABEL
021200             MOVE 'U' TO WS-UNIT-CODE
021300         WHEN 'POSITION_SIZE'
021400             MOVE 'Position Size' TO WS-LABEL
021500             MOVE 'U' TO WS-UNIT-CODE
021600         WHEN 'FREE_COLLATERAL'
021700             MOVE 'Free Collateral' TO WS-LABEL
021800             MOVE 'U' TO WS-UNIT-CODE
021900         WHEN 'POSITION_PNL_PERCENT'
022000             MOVE 'Position PnL %' TO WS-LABEL
022100             MOVE 'P' TO WS-UNIT-CODE
022200         WHEN 'POSITION_PNL_USD'
022300             MOVE 'Position PnL' TO WS-LABEL
022400             MOVE 'U' TO WS-UNIT-CODE
022500         WHEN 'POSITION_SIZE_USD'
022600             MOVE 'Position Size' TO WS-LABEL
022700             MOVE 'U' TO WS-UNIT-CODE
022800         WHEN 'POSITION_SIZE_CONTRACTS'
022900             MOVE 'Position Size (Contracts)' TO WS-LABEL
023000             MOVE 'C' TO WS-UNIT-CODE
023100         WHEN 'POSITION_LIQUIDATION_DISTANCE'
023200             MOVE 'Liquidation Distance' TO WS-LABEL
023300             MOVE 'P' TO WS-UNIT-CODE
023400         WHEN 'POSITION_LEVERAGE'
023500             MOVE 'Position Leverage' TO WS-LABEL
023600             MOVE 'X' TO WS-UNIT-CODE
023700         WHEN 'POSITION_ENTRY_PRICE'
023800             MOVE 'Entry Price' TO WS-LABEL
023900             MOVE 'U' TO WS-UNIT-CODE
024000         WHEN 'POSITION_ORACLE_PRICE'
024100             MOVE 'Oracle Price' TO WS-LABEL
024200             MOVE 'U' TO WS-UNIT-CODE
024300         WHEN OTHER
024400             MOVE SPACES TO WS-LABEL
024500             MOVE SPACE TO WS-UNIT-CODE
024600     END-EVALUATE.
024700 2000-FORMAT-CONDITION-LABEL-EXIT.
024800     EXIT.
024900
025000*------------------------------------------------------------------
025100* 3000-FORMAT-COMPARISON-PHRASE - PRESENT-TENSE COMPARISON
025200* WORDING FOR THE RULE DESCRIPTION ("IS LESS THAN", ETC).
025300*------------------------------------------------------------------
025400 3000-FORMAT-COMPARISON-PHRASE.
025500     EVALUATE LK-COMPARISON
025600         WHEN 'LT'
025700             MOVE 'is less than' TO WS-PHRASE
025800         WHEN 'LE'
025900             MOVE 'is less than or equal to' TO WS-PHRASE
026000         WHEN 'GT'
026100             MOVE 'is greater than' TO WS-PHRASE
026200         WHEN 'GE'
026300             MOVE 'is greater than or equal to' TO WS-PHRASE
026400         WHEN 'EQ'
026500             MOVE 'is equal to' TO WS-PHRASE
026600         WHEN OTHER
026700             MOVE SPACES TO WS-PHRASE
026800     END-EVALUATE.
026900 3000-FORMAT-COMPARISON-PHRASE-EXIT.
027000     EXIT.
027100
027200*------------------------------------------------------------------
027300* 9000-TRIM-FIELD - DECREMENTS WS-TRIM-LEN ONE BYTE AT A TIME.
027400* CALLER LOOPS THIS PARAGRAPH UNTIL A NON-SPACE BYTE IS FOUND OR
027500* THE FIELD IS ALL SPACES.
027600*------------------------------------------------------------------
027700 9000-TRIM-FIELD.
027800     SUBTRACT 1 FROM WS-TRIM-LEN.
027900 9000-TRIM-FIELD-EXIT.
028000     EXIT.
