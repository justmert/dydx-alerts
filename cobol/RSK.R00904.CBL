000100*==================================================================
000200* RSK.R00904  -  904-ALDESC
000300* RULE-TRIGGERED ALERT DESCRIPTION TEXT BUILDER
000400* APEX DERIVATIVES CLEARING - MIS DEPT
000500*==================================================================
000600
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.    904-ALDESC.
000900 AUTHOR.        K. L. ABERNATHY.
001000 INSTALLATION.  APEX DERIVATIVES CLEARING - MIS DEPT.
001100 DATE-WRITTEN.  05/22/2024.
001200 DATE-COMPILED.
001300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
001400
001500* 052224 KLA       RM-2024-119 ORIGINAL PROGRAM.  BUILDS THE
001600*                              120-BYTE HUMAN-READABLE ALERT
001700*                              DESCRIPTION FOR A TRIGGERED USER
001800*                              RULE.  CALLED FROM 902-RULEVAL.
001900* 070824 DAO       RM-2024-155 ADDED THE POSITION-SCOPE MARKET
002000*                              PHRASE ("<MKT> POSITION'S") WHEN
002100*                              RUL-POSITION-MARKET IS NOT
002200*                              SPACES.
002300* 110624 MJD       RM-2024-190 REPLACED THE FUNCTION TRIM CALLS
002400*                              WITH 9000-TRIM-FIELD - SHOP
002500*                              COMPILER OPTION SET DOES NOT
002600*                              CARRY INTRINSIC FUNCTION SUPPORT
002700*                              ON THE PRODUCTION LPAR.
002710* 081525 ROK       RM-2025-062 RECODED THE STANDALONE WORKING-
002720*                              STORAGE SCALARS AT 77-LEVEL PER
002730*                              SHOP STANDARD.  NO LOGIC CHANGED.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.   IBM-390.
003200 OBJECT-COMPUTER.   IBM-390.
003300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 77  WS-RULE-NAME-LEN                PIC S9(4)  COMP.
003800 77  WS-MARKET-LEN                   PIC S9(4)  COMP.
003900 77  WS-LABEL-LEN                    PIC S9(4)  COMP.
004000 77  WS-PHRASE-LEN                   PIC S9(4)  COMP.
004100 77  WS-ACTUAL-LEN                   PIC S9(4)  COMP.
004200 77  WS-THRESHOLD-LEN                PIC S9(4)  COMP.
004300 77  WS-TRIM-FIELD                   PIC X(30).
004400 77  WS-TRIM-LEN                     PIC S9(4)  COMP.
004500 77  WS-LABEL                        PIC X(30).
004600 77  WS-UNIT-CODE                    PIC X(1).
004700 77  WS-PHRASE                       PIC X(30).
004800 77  WS-ACTUAL-TEXT                  PIC X(20).
004900 77  WS-THRESHOLD-TEXT                PIC X(20).
005000 77  WS-FMT-VALUE                    PIC S9(9)V9(4).
005100 77  WS-FMT-UNIT                     PIC X(1).
005200 77  WS-FMT-RESULT                   PIC X(20).
005300 77  WS-FMT-EDIT-PCT                 PIC -ZZZZ9.99.
005400 77  WS-PCT-R REDEFINES WS-FMT-EDIT-PCT PIC X(10).
005500 77  WS-FMT-EDIT-RATIO               PIC -ZZZZ9.99.
005600 77  WS-RATIO-R REDEFINES WS-FMT-EDIT-RATIO PIC X(10).
005700 77  WS-FMT-EDIT-CONTRACTS           PIC -ZZZZ9.9999.
005800* THE EDITED-NUMERIC WORK ITEM BELOW IS AN ALTERNATE VIEW OF
005900* THE REPORT-VALUE WORK AREA - CARRIED FORWARD FROM THE
006000* 857-REPORT EDITED-FIELD STYLE.
006100 01  WS-EDIT-WORK-AREA.
006200     05  WS-FMT-EDIT-USD             PIC -$$$,$$$,$$9.99.
006300     05  WS-EDIT-USD-R REDEFINES WS-FMT-EDIT-USD
006400         PIC X(15).
006500
006600 LINKAGE SECTION.
006700 01  LK-RULE-NAME                    PIC X(20).
006800 01  LK-MARKET                       PIC X(12).
006900 01  LK-CONDITION-TYPE               PIC X(30).
007000 01  LK-ACTUAL-VALUE                 PIC S9(9)V9(4).
007100 01  LK-COMPARISON                   PIC X(2).
007200 01  LK-THRESHOLD                    PIC S9(9)V9(4).
007300 01  LK-DESCRIPTION                  PIC X(120).
007400
007500 PROCEDURE DIVISION USING LK-RULE-NAME LK-MARKET
007600     LK-CONDITION-TYPE LK-ACTUAL-VALUE LK-COMPARISON
007700     LK-THRESHOLD LK-DESCRIPTION.
007800
007900*------------------------------------------------------------------
008000* 4000-BUILD-DESCRIPTION - ENTRY POINT.  ASSEMBLES THE 120-BYTE
008100* DESCRIPTION FROM THE RULE NAME, CONDITION LABEL, FORMATTED
008200* ACTUAL/THRESHOLD VALUES AND COMPARISON PHRASE.
008300*------------------------------------------------------------------
008400 4000-BUILD-DESCRIPTION.
008500     PERFORM 2000-FORMAT-CONDITION-LABEL THRU
008600         2000-FORMAT-CONDITION-LABEL-EXIT.
008700     PERFORM 3000-FORMAT-COMPARISON-PHRASE THRU
008800         3000-FORMAT-COMPARISON-PHRASE-EXIT.
008900     MOVE LK-ACTUAL-VALUE TO WS-FMT-VALUE.
009000     MOVE WS-UNIT-CODE TO WS-FMT-UNIT.
009100     PERFORM 1000-FORMAT-VALUE THRU 1000-FORMAT-VALUE-EXIT.
009200     MOVE WS-FMT-RESULT TO WS-ACTUAL-TEXT.
009300     MOVE LK-THRESHOLD TO WS-FMT-VALUE.
009400     PERFORM 1000-FORMAT-VALUE THRU 1000-FORMAT-VALUE-EXIT.
009500     MOVE WS-FMT-RESULT TO WS-THRESHOLD-TEXT.
009600* TRIM EACH VARIABLE-CONTENT PIECE BEFORE THE FINAL STRING.
009700     MOVE LK-RULE-NAME TO WS-TRIM-FIELD.
009800     MOVE 20 TO WS-TRIM-LEN.
009900     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
010000         UNTIL WS-TRIM-LEN = 0 OR
010100         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
010200     MOVE WS-TRIM-LEN TO WS-RULE-NAME-LEN.
010300     MOVE LK-MARKET TO WS-TRIM-FIELD.
010400     MOVE 12 TO WS-TRIM-LEN.
010500     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
010600         UNTIL WS-TRIM-LEN = 0 OR
010700         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
010800     MOVE WS-TRIM-LEN TO WS-MARKET-LEN.
010900     MOVE WS-LABEL TO WS-TRIM-FIELD.
011000     MOVE 30 TO WS-TRIM-LEN.
011100     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
011200         UNTIL WS-TRIM-LEN = 0 OR
011300         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
011400     MOVE WS-TRIM-LEN TO WS-LABEL-LEN.
011500     MOVE WS-PHRASE TO WS-TRIM-FIELD.
011600     MOVE 30 TO WS-TRIM-LEN.
011700     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
011800         UNTIL WS-TRIM-LEN = 0 OR
011900         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
012000     MOVE WS-TRIM-LEN TO WS-PHRASE-LEN.
012100     MOVE WS-ACTUAL-TEXT TO WS-TRIM-FIELD.
012200     MOVE 20 TO WS-TRIM-LEN.
012300     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
012400         UNTIL WS-TRIM-LEN = 0 OR
012500         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
012600     MOVE WS-TRIM-LEN TO WS-ACTUAL-LEN.
012700     MOVE WS-THRESHOLD-TEXT TO WS-TRIM-FIELD.
012800     MOVE 20 TO WS-TRIM-LEN.
012900     PERFORM 9000-TRIM-FIELD THRU 9000-TRIM-FIELD-EXIT
013000         UNTIL WS-TRIM-LEN = 0 OR
013100         WS-TRIM-FIELD (WS-TRIM-LEN:1) NOT = SPACE.
013200     MOVE WS-TRIM-LEN TO WS-THRESHOLD-LEN.
013300     MOVE SPACES TO LK-DESCRIPTION.
013400     IF LK-MARKET = SPACES
013500         STRING LK-RULE-NAME (1:WS-RULE-NAME-LEN) DELIMITED BY SIZE
013600             ' triggered because ' DELIMITED BY SIZE
013700             WS-LABEL (1:WS-LABEL-LEN) DELIMITED BY SIZE
013800             ' (' DELIMITED BY SIZE
013900             WS-ACTUAL-TEXT (1:WS-ACTUAL-LEN) DELIMITED BY SIZE
014000             ') ' DELIMITED BY SIZE
014100             WS-PHRASE (1:WS-PHRASE-LEN) DELIMITED BY SIZE
014200             ' ' DELIMITED BY SIZE
014300             WS-THRESHOLD-TEXT (1:WS-THRESHOLD-LEN) DELIMITED BY SIZE
014400             INTO LK-DESCRIPTION
014500     ELSE
014600         STRING LK-RULE-NAME (1:WS-RULE-NAME-LEN) DELIMITED BY SIZE
014700             ' triggered because ' DELIMITED BY SIZE
014800             LK-MARKET (1:WS-MARKET-LEN) DELIMITED BY SIZE
014900             ' position''s ' DELIMITED BY SIZE
015000             WS-LABEL (1:WS-LABEL-LEN) DELIMITED BY SIZE
015100             ' (' DELIMITED BY SIZE
015200             WS-ACTUAL-TEXT (1:WS-ACTUAL-LEN) DELIMITED BY SIZE
015300             ') ' DELIMITED BY SIZE
015400             WS-PHRASE (1:WS-PHRASE-LEN) DELIMITED BY SIZE
015500             ' ' DELIMITED BY SIZE
015600             WS-THRESHOLD-TEXT (1:WS-THRESHOLD-LEN) DELIMITED BY SIZE
015700             INTO LK-DESCRIPTION
015800     END-IF.
015900     EXIT PROGRAM.
016000
016100*------------------------------------------------------------------
016200* 1000-FORMAT-VALUE - EDIT ONE SIGNED NUMERIC VALUE ACCORDING TO
016300* WS-FMT-UNIT (U=USD, P=PERCENT, X=RATIO, C=CONTRACTS).
016400*------------------------------------------------------------------
016500 1000-FORMAT-VALUE.
016600     MOVE SPACES TO WS-FMT-RESULT.
016700     EVALUATE WS-FMT-UNIT
016800         WHEN 'U'
016900             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-USD
017000             MOVE WS-FMT-EDIT-USD TO WS-FMT-RESULT
017100         WHEN 'P'
017200             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-PCT
017300             STRING WS-FMT-EDIT-PCT DELIMITED BY SIZE
017400                 '%' DELIMITED BY SIZE
017500                 INTO WS-FMT-RESULT
017600         WHEN 'X'
017700             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-RATIO
017800             STRING WS-FMT-EDIT-RATIO DELIMITED BY SIZE
017900                 'x' DELIMITED BY SIZE
018000                 INTO WS-FMT-RESULT
018100         WHEN 'C'
018200             MOVE WS-FMT-VALUE TO WS-FMT-EDIT-CONTRACTS
018300             MOVE WS-FMT-EDIT-CONTRACTS TO WS-FMT-RESULT
018400         WHEN OTHER
018500             MOVE SPACES TO WS-FMT-RESULT
018600     END-EVALUATE.
018700 1000-FORMAT-VALUE-EXIT.
018800     EXIT.
018900
019000*------------------------------------------------------------------
019100* 2000-FORMAT-CONDITION-LABEL - CONDITION-TYPE TO REPORT LABEL
019200* AND VALUE-UNIT CODE.
019300*------------------------------------------------------------------
019400 2000-FORMAT-CONDITION-LABEL.
019500     MOVE SPACES TO WS-LABEL.
019600     EVALUATE LK-CONDITION-TYPE
019700         WHEN 'LIQUIDATION_DISTANCE'
019800             MOVE 'Liquidation Distance' TO WS-LABEL
019900             MOVE 'P' TO WS-UNIT-CODE
020000         WHEN 'MARGIN_RATIO'
020100             MOVE 'Margin Ratio' TO WS-LABEL
020200             MOVE 'X' TO WS-UNIT-CODE
020300         WHEN 'EQUITY_DROP'
020400             MOVE 'Equity' TO WS-LABEL
020500             MOVE 'U' TO WS-UNIT-CODE
020600         WHEN 'POSITION_SIZE'
020700             MOVE 'Position Size' TO WS-LABEL
020800             MOVE 'U' TO WS-UNIT-CODE
020900         WHEN 'FREE_COLLATERAL'
021000             MOVE 'Free Collateral' TO WS-LABEL
021100             MOVE 'U' TO WS-UNIT-CODE
021200         WHEN 'POSITION_PNL_PERCENT'
021300             MOVE 'Position PnL %' TO WS-LABEL
021400             MOVE 'P' TO WS-UNIT-CODE
021500         WHEN 'POSITION_PNL_USD'
021600             MOVE 'Position PnL' TO WS-LABEL
021700             MOVE 'U' TO WS-UNIT-CODE
021800         WHEN 'POSITION_SIZE_USD'
021900             MOVE 'Position Size' TO WS-LABEL
022000             MOVE 'U' TO WS-UNIT-CODE
022100         WHEN 'POSITION_SIZE_CONTRACTS'
022200             MOVE 'Position Size (Contracts)' TO WS-LABEL
022300             MOVE 'C' TO WS-UNIT-CODE
022400         WHEN 'POSITION_LIQUIDATION_DISTANCE'
022500             MOVE 'Liquidation Distance' TO WS-LABEL
022600             MOVE 'P' TO WS-UNIT-CODE
022700         WHEN 'POSITION_LEVERAGE'
022800             MOVE 'Position Leverage' TO WS-LABEL
022900             MOVE 'X' TO WS-UNIT-CODE
023000         WHEN 'POSITION_ENTRY_PRICE'
023100             MOVE 'Entry Price' TO WS-LABEL
023200             MOVE 'U' TO WS-UNIT-CODE
023300         WHEN 'POSITION_ORACLE_PRICE'
023400             MOVE 'Oracle Price' TO WS-LABEL
023500             MOVE 'U' TO WS-UNIT-CODE
023600         WHEN OTHER
023700             MOVE SPACES TO WS-LABEL
023800             MOVE SPACE TO WS-UNIT-CODE
023900     END-EVALUATE.
024000 2000-FORMAT-CONDITION-LABEL-EXIT.
024100     EXIT.
024200
024300*------------------------------------------------------------------
024400* 3000-FORMAT-COMPARISON-PHRASE - PAST-TENSE COMPARISON WORDING
024500* FOR THE ALERT DESCRIPTION.
024600*------------------------------------------------------------------
024700 3000-FORMAT-COMPARISON-PHRASE.
024800     EVALUATE LK-COMPARISON
024900         WHEN 'LT'
025000             MOVE 'was less than' TO WS-PHRASE
025100         WHEN 'LE'
025200             MOVE 'was less than or equal to' TO WS-PHRASE
025300         WHEN 'GT'
025400             MOVE 'was greater than' TO WS-PHRASE
025500         WHEN 'GE'
025600             MOVE 'was greater than or equal to' TO WS-PHRASE
025700         WHEN 'EQ'
025800             MOVE 'was equal to' TO WS-PHRASE
025900         WHEN OTHER
026000             MOVE SPACES TO WS-PHRASE
026100     END-EVALUATE.
026200 3000-FORMAT-COMPARISON-PHRASE-EXIT.
026300     EXIT.
026400
026500*------------------------------------------------------------------
026600* 9000-TRIM-FIELD - DECREMENTS WS-TRIM-LEN ONE BYTE AT A TIME.
026700* CALLER LOOPS THIS PARAGRAPH UNTIL A NON-SPACE BYTE IS FOUND OR
026800* THE FIELD IS ALL SPACES.
026900*------------------------------------------------------------------
027000 9000-TRIM-FIELD.
027100     SUBTRACT 1 FROM WS-TRIM-LEN.
027200 9000-TRIM-FIELD-EXIT.
027300     EXIT.
